000100*
000110*****************************************************************
000120*                                                                *
000130*                 CX Estimating & Billing Suite                 *
000140*            Portfolio Snapshot Report, Report Writer            *
000150*                                                                *
000160*****************************************************************
000170*
000180 identification          division.
000190*========================
000200*
000210 program-id.             cxovrvw.
000220 author.                 V B Coen.
000230 installation.           Applewood Computers Ltd.
000240 date-written.           19/09/88.
000250 date-compiled.
000260 security.               Applewood Computers - CXEMA System.
000270*
000280*****************************************************************
000290* Remarks.   Portfolio snapshot as of a given date.  One line per
000300*            active project (received, expected, remaining,
000310*            agency, extra profit, in-pocket) plus a grand
000320*            total footing.  Uses Report Writer.
000330*
000340*            Descended from the old job-status board print run
000350*            for the estimating job, renamed at V7.
000360*
000370* Files used. PROJECTS, PAYPLAN, PAYFACT, OVPARM, PRINTOUT.
000380* Calls.      CXFINC (extra-profit total per project).
000390*****************************************************************
000400* Change log.
000410*
000420* 19/09/88 vbc        - Written as job-status board print.
000430* 04/03/92 vbc        - Grand total footing added.
000440* 17/10/96 vbc        - Re-coded amounts to packed decimal.
000450* 22/08/98 vbc   y2k  - Reviewed for century roll-over, dates
000460*                       already held ccyymmdd, no change made.
000470* 30/06/05 vbc        - Ported across to new accounts machine.
000480* 18/02/09 vbc        - Migrated to Open Cobol v3.00.00.
000490* 10/12/25 vbc - 1.0.00 Recast as cxovrvw for CXEMA V7, ticket
000500*                CX-003 (portfolio snapshot wanted on demand).
000510* 19/12/25 vbc -    .01 Active-project window widened so a
000520*                project is active on its own close date.
000530*****************************************************************
000540*
000550 environment             division.
000560*========================
000570*
000580 configuration           section.
000590 special-names.
000600     C01 is Top-Of-Form
000610     class cx-numeric-class is "0123456789"
000620     upsi-0 is cx-debug-switch.
000630 input-output            section.
000640 file-control.
000650 copy "selcxprj.cob".
000660 copy "selcxpyp.cob".
000670 copy "selcxpyf.cob".
000680 copy "selcxovp.cob".
000690 copy "selcxprn.cob".
000700*
000710 data                    division.
000720*========================
000730*
000740 file section.
000750*
000760 copy "fdcxprj.cob".
000770 copy "fdcxpyp.cob".
000780 copy "fdcxpyf.cob".
000790 copy "fdcxovp.cob".
000800*
000810 FD  CX-Print-File
000820     reports are Portfolio-Snapshot-Report.
000830*
000840 working-storage section.
000850*------------------------
000860 77  Prog-Name            pic x(17) value "cxovrvw (1.0.01)".
000870 77  WS-Proj-Status       pic xx.
000880 77  WS-Payp-Status       pic xx.
000890 77  WS-Payf-Status       pic xx.
000900 77  WS-Ovp-Status        pic xx.
000910 77  WS-Prn-Status        pic xx.
000920 77  WS-Rec-Cnt           pic 9(5)        comp.
000930 77  WS-Page-Lines        binary-char unsigned value 56.
000940*
000950 01  WS-Cx-As-Of-Date     pic 9(8)        comp.
000960*
000970 01  WS-Cx-Snap-Line.
000980     03  WS-Cx-Received       pic s9(11)v99 comp-3.
000990     03  WS-Cx-Planned        pic s9(11)v99 comp-3.
001000     03  WS-Cx-Extra-Profit   pic s9(11)v99 comp-3.
001010     03  WS-Cx-Agency         pic s9(11)v99 comp-3.
001020     03  WS-Cx-In-Pocket      pic s9(11)v99 comp-3.
001030     03  WS-Cx-Remaining      pic s9(11)v99 comp-3.
001040     03  Filler               pic x(04).
001050*
001060 01  WS-Cx-Grand-Totals.
001070     03  WS-Cx-Grand-Active  pic 9(5)       comp.
001080     03  WS-Cx-Grand-Received pic s9(11)v99 comp-3.
001090     03  WS-Cx-Grand-Planned  pic s9(11)v99 comp-3.
001100     03  WS-Cx-Grand-Expected pic s9(11)v99 comp-3.
001110     03  WS-Cx-Grand-Agency   pic s9(11)v99 comp-3.
001120     03  WS-Cx-Grand-Extra    pic s9(11)v99 comp-3.
001130     03  WS-Cx-Grand-Pocket   pic s9(11)v99 comp-3.
001140     03  Filler               pic x(04).
001150*
001160 01  WS-Cx-Active-Switch   pic x.
001170     88  WS-Cx-Is-Active      value "Y".
001180*
001190 copy "cxdatefm.cob".
001200 copy "cxcalc.cob".
001210*
001220 linkage section.
001230*****************
001240*
001250 procedure division.
001260*===================
001270*
001280 aa010-Open-Files.
001290*
001300     open     input CX-Project-File
001310                     CX-Payplan-File
001320                     CX-Payfact-File
001330                     CX-Ovrvw-Parm-File.
001340     open     output CX-Print-File.
001350*
001360     read     CX-Ovrvw-Parm-File next record
001370         at end
001380             move zero to Ovp-As-Of-Date
001390     end-read.
001400     move     Ovp-As-Of-Date to WS-Cx-As-Of-Date.
001410     close    CX-Ovrvw-Parm-File.
001420*
001430     move     zero to WS-Rec-Cnt.
001440     move     zero to WS-Cx-Grand-Active WS-Cx-Grand-Received
001450                       WS-Cx-Grand-Planned WS-Cx-Grand-Expected
001460                       WS-Cx-Grand-Agency WS-Cx-Grand-Extra
001470                       WS-Cx-Grand-Pocket.
001480*
001490     initiate Portfolio-Snapshot-Report.
001500     perform  aa020-Read-Projects thru aa020-exit
001510              until WS-Proj-Status = "10".
001520     terminate Portfolio-Snapshot-Report.
001530*
001540     close    CX-Project-File CX-Payplan-File CX-Payfact-File
001550              CX-Print-File.
001560     stop     run.
001570*
001580 aa020-Read-Projects.
001590*
001600     read     CX-Project-File next record
001610         at end
001620             move "10" to WS-Proj-Status
001630         not at end
001640             move "00" to WS-Proj-Status
001650     end-read.
001660     if       WS-Proj-Status = "10"
001670              go to aa020-exit.
001680     perform  bb010-Is-Active.
001690     if       not WS-Cx-Is-Active
001700              go to aa020-exit.
001710     perform  bb020-Sum-Payments-To-Date.
001720     call     "CXFINC" using CX-Project-Record Cx-Finc-Linkage.
001730     move     Cx-Finc-Extra-Total to WS-Cx-Extra-Profit.
001740*
001750     if       Proj-Price-Total > zero and Proj-Agency-Fee-Pct
001760              > zero
001770              compute WS-Cx-Agency rounded =
001780                      WS-Cx-Received * Proj-Agency-Fee-Pct / 100
001790     else
001800              move     zero to WS-Cx-Agency
001810     end-if.
001820     add      WS-Cx-Agency WS-Cx-Extra-Profit
001830              giving WS-Cx-In-Pocket.
001840     subtract WS-Cx-Received from Proj-Expected-Total
001850              giving WS-Cx-Remaining.
001860     if       WS-Cx-Remaining < zero
001870              move zero to WS-Cx-Remaining.
001880*
001890     add      1 to WS-Rec-Cnt WS-Cx-Grand-Active.
001900     add      WS-Cx-Received to WS-Cx-Grand-Received.
001910     add      WS-Cx-Planned to WS-Cx-Grand-Planned.
001920     add      Proj-Expected-Total to WS-Cx-Grand-Expected.
001930     add      WS-Cx-Agency to WS-Cx-Grand-Agency.
001940     add      WS-Cx-Extra-Profit to WS-Cx-Grand-Extra.
001950     add      WS-Cx-In-Pocket to WS-Cx-Grand-Pocket.
001960     generate Snap-Detail.
001970*
001980 aa020-exit.
001990     exit.
002000*
002010 bb010-Is-Active.
002020*
002030     move     "N" to WS-Cx-Active-Switch.
002040     if       Proj-Created-Date > WS-Cx-As-Of-Date
002050              go to bb010-exit.
002060     if       Proj-Closed-Date not = zero and
002070              WS-Cx-As-Of-Date > Proj-Closed-Date
002080              go to bb010-exit.
002090     move     "Y" to WS-Cx-Active-Switch.
002100*
002110 bb010-exit.
002120     exit.
002130*
002140 bb020-Sum-Payments-To-Date.
002150*
002160     move     zero to WS-Cx-Received WS-Cx-Planned.
002170     open     input CX-Payfact-File.
002180     perform  cc010-Sum-Fact thru cc010-exit
002190              until WS-Payf-Status = "10".
002200     close    CX-Payfact-File.
002210     open     input CX-Payplan-File.
002220     perform  cc020-Sum-Plan thru cc020-exit
002230              until WS-Payp-Status = "10".
002240     close    CX-Payplan-File.
002250     add      WS-Cx-Planned to WS-Cx-Received.
002260*
002270 bb020-exit.
002280     exit.
002290*
002300 cc010-Sum-Fact.
002310     read     CX-Payfact-File next record
002320         at end
002330             move "10" to WS-Payf-Status
002340         not at end
002350             move "00" to WS-Payf-Status
002360     end-read.
002370     if       WS-Payf-Status = "10"
002380              go to cc010-exit.
002390     if       Pyf-Project-Id = Proj-Id and Pyf-Date not >
002400              WS-Cx-As-Of-Date
002410              add Pyf-Amount to WS-Cx-Received.
002420*
002430 cc010-exit.
002440     exit.
002450*
002460 cc020-Sum-Plan.
002470     read     CX-Payplan-File next record
002480         at end
002490             move "10" to WS-Payp-Status
002500         not at end
002510             move "00" to WS-Payp-Status
002520     end-read.
002530     if       WS-Payp-Status = "10"
002540              go to cc020-exit.
002550     if       Pyp-Project-Id = Proj-Id and Pyp-Date not >
002560              WS-Cx-As-Of-Date
002570              add Pyp-Amount to WS-Cx-Planned.
002580*
002590 cc020-exit.
002600     exit.
002610*
002620 Report section.
002630*****************
002640*
002650 RD  Portfolio-Snapshot-Report
002660     control      Final
002670     Page Limit   WS-Page-Lines
002680     Heading      1
002690     First Detail 5
002700     Last  Detail WS-Page-Lines.
002710*
002720 01  Snap-Head Type Page Heading.
002730     03  line  1.
002740         05  col  1      pic x(17)   source Prog-Name.
002750         05  col  40     pic x(24)   value
002760             "CXEMA Portfolio Snapshot".
002770         05  col 120     pic x(5)    value "Page ".
002780         05  col 125     pic zz9     source Page-Counter.
002790     03  line  3.
002800         05  col  1                  value "Project".
002810         05  col 35                  value "Received".
002820         05  col 50                  value "Expected".
002830         05  col 65                  value "Remaining".
002840         05  col 80                  value "Agency".
002850         05  col 93                  value "Extra".
002860         05  col 105                 value "In-Pocket".
002870*
002880 01  Snap-Detail type is detail.
002890     03  line + 2.
002900         05  col  1      pic x(30)   source Proj-Title.
002910         05  col 33      pic z,zzz,zz9.99 source WS-Cx-Received.
002920         05  col 48      pic z,zzz,zz9.99
002930                          source Proj-Expected-Total.
002940         05  col 63      pic z,zzz,zz9.99 source WS-Cx-Remaining.
002950         05  col 78      pic z,zzz,zz9.99 source WS-Cx-Agency.
002960         05  col 91      pic z,zzz,zz9.99
002970                          source WS-Cx-Extra-Profit.
002980         05  col 103     pic z,zzz,zz9.99 source WS-Cx-In-Pocket.
002990*
003000 01  type control Footing Final line plus 2.
003010     03  col  1      pic x(20)        value
003020         "Active projects     ".
003030     03  col 21      pic zzzz9        source WS-Cx-Grand-Active.
003040     03  line plus 1.
003050     03  col  1      pic x(11)        value "Grand Total".
003060     03  col 33      pic z,zzz,zz9.99 source WS-Cx-Grand-Received.
003070     03  col 48      pic z,zzz,zz9.99 source WS-Cx-Grand-Expected.
003080     03  col 78      pic z,zzz,zz9.99 source WS-Cx-Grand-Agency.
003090     03  col 91      pic z,zzz,zz9.99 source WS-Cx-Grand-Extra.
003100     03  col 103     pic z,zzz,zz9.99 source WS-Cx-Grand-Pocket.
003110*
