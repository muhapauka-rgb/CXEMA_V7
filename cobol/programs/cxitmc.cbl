000100*
000110*****************************************************************
000120*                                                                *
000130*                 CX Estimating & Billing Suite                 *
000140*           Item Base Total / Discount Calculator                *
000150*                                                                *
000160*****************************************************************
000170*
000180 identification          division.
000190*========================
000200*
000210 program-id.             cxitmc.
000220 author.                 V B Coen.
000230 installation.           Applewood Computers Ltd.
000240 date-written.           14/03/86.
000250 date-compiled.
000260 security.               Applewood Computers - CXEMA System.
000270*
000280*****************************************************************
000290* Remarks.   Called subprogram, one item in, its base total and
000300*            billing discount out.  Shared by the estimate,
000310*            register, life and operations-registry programs so
000320*            the derivation is coded once.
000330*
000340*            Originally the job-costing price routine for the
000350*            old estimating job (XCOST), carried forward and
000360*            renamed into the CXEMA suite at V7.
000370*
000380* Called by. cxfinc, cxestmt, cxdiscr, cxopreg, cxshtpb, cxshtim.
000390*****************************************************************
000400* Change log.
000410*
000420* 14/03/86 vbc        - Written as XCOST price routine.
000430* 02/09/88 vbc        - Added qty=0 => price-only case.
000440* 21/06/91 vbc        - Re-coded amounts to packed decimal.
000450* 30/11/94 vbc        - Discount handling added for agency work.
000460* 17/08/98 vbc   y2k  - Reviewed for century roll-over, dates
000470*                       already held ccyymmdd, no change made.
000480* 09/05/03 vbc        - Ported across to new accounts machine.
000490* 11/02/09 vbc        - Migrated to Open Cobol v3.00.00.
000500* 06/12/25 vbc - 1.0.00 Recast as cxitmc, ticket CX-002 (estimate
000510*                and register were drifting on rounding rule).
000520* 11/12/25 vbc -    .01 Qty zero on mode Q now prices at unit
000530*                price, not zero, per Accounts query CX-012.
000540* 22/01/26 vbc -    .02 Discount floored at zero, ticket CX-014.
000550* 09/02/26 vbc - 1.1.00 Adjustment passed by reference so
000560*                cxshtpb can reuse this for publish snapshot.
000570*****************************************************************
000580*
000590 environment             division.
000600*========================
000610*
000620 configuration           section.
000630 special-names.
000640     class cx-numeric-class is "0123456789"
000650     upsi-0 is cx-debug-switch.
000660*
000670 data                    division.
000680*========================
000690*
000700 working-storage section.
000710*------------------------
000720 77  WS-Cx-Qty-Used      pic s9(7)v99    comp-3.
000730 77  WS-Cx-Full-Less-Bill pic s9(9)v99   comp-3.
000740*
000750 copy "cxdatefm.cob".
000760 copy "cxcall.cob".
000770*
000780 linkage section.
000790*****************
000800*
000810 copy "cxitm.cob".
000820 copy "cxadj.cob".
000830 copy "cxcalc.cob".
000840*
000850 procedure division using CX-Item-Record
000860                          CX-Adjustment-Record
000870                          CX-Itmc-Linkage.
000880*========================================
000890*
000900 aa010-Compute-Base.
000910*
000920     move     "CXITMC" to CX-Called.
000930     move     1        to CX-Call-Func.
000940     move     0        to CX-Call-Status.
000950     if       Item-Project-Id = zero
000960              move 9   to CX-Call-Status.
000970*
000980     if       Item-Mode-Qty-Price
000990              if       Item-Qty = zero
001000                       move Item-Unit-Price
001010                                 to Cx-Itmc-Base-Total
001020              else
001030                       multiply Item-Qty by Item-Unit-Price
001040                                 giving Cx-Itmc-Base-Total
001050                                 rounded
001060              end-if
001070     else
001080              move     Item-Base-Total to Cx-Itmc-Base-Total
001090     end-if.
001100*
001110 aa020-Compute-Discount.
001120*
001130     move     zero to Cx-Itmc-Discount.
001140     if       not Cx-Itmc-Adjusted
001150              go to aa020-exit.
001160     if       not Adj-Is-Discount
001170              go to aa020-exit.
001180*
001190     if       Item-Mode-Qty-Price and Item-Qty not = zero
001200              move Item-Qty to WS-Cx-Qty-Used
001210     else
001220              move 1        to WS-Cx-Qty-Used
001230     end-if.
001240*
001250     subtract Adj-Unit-Price-Bill from Adj-Unit-Price-Full
001260              giving WS-Cx-Full-Less-Bill.
001270     multiply WS-Cx-Full-Less-Bill by WS-Cx-Qty-Used
001280              giving Cx-Itmc-Discount rounded.
001290     if       Cx-Itmc-Discount < zero
001300              move zero to Cx-Itmc-Discount.
001310*
001320 aa020-exit.
001330     exit.
001340*
001350 aa090-Finish.
001360     goback.
001370*
