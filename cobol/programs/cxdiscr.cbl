000100*
000110*****************************************************************
000120*                                                                *
000130*                 CX Estimating & Billing Suite                 *
000140*            Discount Register Report, Report Writer             *
000150*                                                                *
000160*****************************************************************
000170*
000180 identification          division.
000190*========================
000200*
000210 program-id.             cxdiscr.
000220 author.                 V B Coen.
000230 installation.           Applewood Computers Ltd.
000240 date-written.           12/07/90.
000250 date-compiled.
000260 security.               Applewood Computers - CXEMA System.
000270*
000280*****************************************************************
000290* Remarks.   Every discounted expense item, as of a cut-off
000300*            date, one line per item, totalled per counterparty
000310*            (organization) with a grand total at the foot.
000320*            Uses Report Writer.
000330*
000340*            Descended from the old agency-discount schedule run
000350*            for the estimating job (XCOST), renamed at V7.
000360*
000370* Files used. PROJECTS, ITEMS, ADJUSTS, DISCPARM, PRINTOUT.
000380* Calls.      CXITMC (item discount).
000390*****************************************************************
000400* Change log.
000410*
000420* 12/07/90 vbc        - Written as XCOST agency-discount schedule.
000430* 06/02/93 vbc        - Per-agency sub-total added.
000440* 14/09/97 vbc        - Re-coded amounts to packed decimal.
000450* 27/08/98 vbc   y2k  - Reviewed for century roll-over, dates
000460*                       already held ccyymmdd, no change made.
000470* 08/06/05 vbc        - Ported across to new accounts machine.
000480* 22/02/09 vbc        - Migrated to Open Cobol v3.00.00.
000490* 17/12/25 vbc - 1.0.00 Recast as cxdiscr for CXEMA V7, ticket
000500*                CX-006 (counterparty discount totals wanted).
000510* 22/01/26 vbc -    .01 As-of date defaults to today when the
000520*                parameter card carries zero, ticket CX-014.
000530*****************************************************************
000540*
000550 environment             division.
000560*========================
000570*
000580 configuration           section.
000590 special-names.
000600     class cx-numeric-class is "0123456789"
000610     upsi-0 is cx-debug-switch.
000620 input-output            section.
000630 file-control.
000640 copy "selcxprj.cob".
000650 copy "selcxitm.cob".
000660 copy "selcxadj.cob".
000670 copy "selcxdsc.cob".
000680 copy "selcxprn.cob".
000690*
000700 data                    division.
000710*========================
000720*
000730 file section.
000740*
000750 copy "fdcxprj.cob".
000760 copy "fdcxitm.cob".
000770 copy "fdcxadj.cob".
000780 copy "fdcxdsc.cob".
000790*
000800 FD  CX-Print-File
000810     reports are Discount-Register-Report.
000820*
000830 working-storage section.
000840*------------------------
000850 77  Prog-Name            pic x(16) value "cxdiscr (1.0.01)".
000860 77  WS-Proj-Status       pic xx.
000870 77  WS-Item-Status       pic xx.
000880 77  WS-Adj-Status        pic xx.
000890 77  WS-Dsc-Status        pic xx.
000900 77  WS-Prn-Status        pic xx.
000910 77  WS-Page-Lines        binary-char unsigned value 56.
000920*
000930 77  WS-Cx-As-Of-Date     pic 9(8)        comp.
000940 77  WS-Cx-Today          pic 9(8).
000950 77  WS-Cx-Sort-I         pic 9(5)        comp.
000960 77  WS-Cx-Sort-J         pic 9(5)        comp.
000970 77  WS-Cx-Cur-Org        pic x(30).
000980 77  WS-Cx-Org-Total      pic s9(11)v99   comp-3.
000990 77  WS-Cx-Grand-Total    pic s9(11)v99   comp-3.
001000*
001010 01  WS-Cx-Swap-Needed    pic x.
001020     88  WS-Cx-Needs-Swap     value "Y".
001030*
001040 01  WS-Cx-Proj-Table.
001050     03  WS-Cx-Proj-Cnt         pic 9(4)      comp.
001060     03  WS-Cx-Proj-Entry       occurs 1 to 2000 times
001070                                 depending on WS-Cx-Proj-Cnt
001080                                 ascending key is WS-Cx-Proj-Key
001090                                 indexed by WS-Cx-Proj-Ix.
001100         05  WS-Cx-Proj-Key         pic 9(6)      comp.
001110         05  WS-Cx-Proj-Nam         pic x(40).
001120         05  WS-Cx-Proj-Org         pic x(30).
001130         05  Filler                 pic x(04).
001140*
001150 01  WS-Cx-Disc-Table.
001160     03  WS-Cx-Disc-Cnt         pic 9(5)      comp.
001170     03  WS-Cx-Disc-Entry       occurs 1 to 5000 times
001180                                 depending on WS-Cx-Disc-Cnt
001190                                 indexed by WS-Cx-Disc-Ix.
001200         05  WS-Cx-Disc-Proj        pic 9(6)      comp.
001210         05  WS-Cx-Disc-Org         pic x(30).
001220         05  WS-Cx-Disc-Title       pic x(40).
001230         05  WS-Cx-Disc-Item        pic 9(6)      comp.
001240         05  WS-Cx-Disc-Date        pic 9(8)      comp.
001250         05  WS-Cx-Disc-Amt         pic s9(9)v99  comp-3.
001260         05  Filler                 pic x(04).
001270*
001280 01  WS-Cx-Swap-Entry.
001290     03  WS-Cx-Swap-Proj        pic 9(6)      comp.
001300     03  WS-Cx-Swap-Org         pic x(30).
001310     03  WS-Cx-Swap-Title       pic x(40).
001320     03  WS-Cx-Swap-Item        pic 9(6)      comp.
001330     03  WS-Cx-Swap-Date        pic 9(8)      comp.
001340     03  WS-Cx-Swap-Amt         pic s9(9)v99  comp-3.
001350     03  Filler                 pic x(04).
001360*
001370 copy "cxdatefm.cob".
001380 copy "cxadjtb.cob".
001390*
001400 linkage section.
001410*****************
001420*
001430 copy "cxcalc.cob".
001440*
001450 procedure division.
001460*===================
001470*
001480 aa010-Open-Files.
001490*
001500     open     input CX-Disc-Parm-File.
001510     read     CX-Disc-Parm-File next record
001520         at end
001530             move zero to Dsc-As-Of-Date
001540     end-read.
001550     close    CX-Disc-Parm-File.
001560*
001570     if       Dsc-As-Of-Date = zero
001580              accept WS-Cx-Today from date YYYYMMDD
001590              move WS-Cx-Today to WS-Cx-As-Of-Date
001600     else
001610              move Dsc-As-Of-Date to WS-Cx-As-Of-Date.
001620*
001630     open     input CX-Project-File CX-Item-File CX-Adjust-File.
001640     open     output CX-Print-File.
001650*
001660     move     zero to WS-Cx-Proj-Cnt WS-Cx-Disc-Cnt
001670                       WS-Cx-Adj-Count WS-Cx-Grand-Total.
001680*
001690     perform  ab010-Load-Projects thru ab010-exit.
001700     perform  ab020-Load-Adjustments thru ab020-exit.
001710     perform  ab030-Scan-Items thru ab030-exit
001720              until WS-Item-Status = "10".
001730     perform  aa030-Sort-Register thru aa030-exit.
001740*
001750     move     WS-Cx-As-Of-Date to WS-Cx-Raw-Date.
001760     move     WS-Cx-Raw-Ccyy to WS-Cx-Iso-Year.
001770     move     WS-Cx-Raw-Mm   to WS-Cx-Iso-Month.
001780     move     WS-Cx-Raw-Dd   to WS-Cx-Iso-Day.
001790*
001800     initiate Discount-Register-Report.
001810     perform  bb010-Emit-Entry thru bb010-exit
001820              varying WS-Cx-Sort-I from 1 by 1
001830              until WS-Cx-Sort-I > WS-Cx-Disc-Cnt.
001840     if       WS-Cx-Disc-Cnt > zero
001850              generate Disc-Org-Total.
001860     generate Disc-Grand-Total.
001870     terminate Discount-Register-Report.
001880*
001890     close    CX-Project-File CX-Item-File CX-Adjust-File
001900              CX-Print-File.
001910     stop     run.
001920*
001930 ab010-Load-Projects.
001940*
001950     perform  ac010-Read-Project thru ac010-exit
001960              until WS-Proj-Status = "10".
001970*
001980 ab010-exit.
001990     exit.
002000*
002010 ac010-Read-Project.
002020     read     CX-Project-File next record
002030         at end
002040             move "10" to WS-Proj-Status
002050         not at end
002060             move "00" to WS-Proj-Status
002070     end-read.
002080     if       WS-Proj-Status = "10"
002090              go to ac010-exit.
002100     add      1 to WS-Cx-Proj-Cnt.
002110     set      WS-Cx-Proj-Ix to WS-Cx-Proj-Cnt.
002120     move     Proj-Id          to WS-Cx-Proj-Key (WS-Cx-Proj-Ix).
002130     move     Proj-Title       to WS-Cx-Proj-Nam (WS-Cx-Proj-Ix).
002140     move     Proj-Client-Name to WS-Cx-Proj-Org (WS-Cx-Proj-Ix).
002150*
002160 ac010-exit.
002170     exit.
002180*
002190 ab020-Load-Adjustments.
002200*
002210     perform  ac020-Read-Adjustment thru ac020-exit
002220              until WS-Adj-Status = "10".
002230*
002240 ab020-exit.
002250     exit.
002260*
002270 ac020-Read-Adjustment.
002280     read     CX-Adjust-File next record
002290         at end
002300             move "10" to WS-Adj-Status
002310         not at end
002320             move "00" to WS-Adj-Status
002330     end-read.
002340     if       WS-Adj-Status = "10"
002350              go to ac020-exit.
002360     add      1 to WS-Cx-Adj-Count.
002370     set      WS-Cx-Adj-Ix to WS-Cx-Adj-Count.
002380     move     Adj-Item-Id         to WS-Cx-Adj-Key (WS-Cx-Adj-Ix).
002390     move     Adj-Unit-Price-Full to
002400              WS-Cx-Adj-Full (WS-Cx-Adj-Ix).
002410     move     Adj-Unit-Price-Bill to
002420              WS-Cx-Adj-Bill (WS-Cx-Adj-Ix).
002430     move     Adj-Type            to WS-Cx-Adj-Typ (WS-Cx-Adj-Ix).
002440     move     Adj-Reason          to WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix).
002450*
002460 ac020-exit.
002470     exit.
002480*
002490 ab030-Scan-Items.
002500*
002510     read     CX-Item-File next record
002520         at end
002530             move "10" to WS-Item-Status
002540         not at end
002550             move "00" to WS-Item-Status
002560     end-read.
002570     if       WS-Item-Status = "10"
002580              go to ab030-exit.
002590     if       Item-Pay-Date not = zero and
002600              Item-Pay-Date > WS-Cx-As-Of-Date
002610              go to ab030-exit.
002620*
002630     move     "N" to Cx-Itmc-Has-Adjustment.
002640     move     zero to Cx-Adjustment-Record.
002650     search   all WS-Cx-Adj-Entry
002660         at end
002670             continue
002680         when WS-Cx-Adj-Key (WS-Cx-Adj-Ix) = Item-Id
002690             move "Y" to Cx-Itmc-Has-Adjustment
002700             move Item-Id                       to Adj-Item-Id
002710             move WS-Cx-Adj-Full (WS-Cx-Adj-Ix) to
002720                      Adj-Unit-Price-Full
002730             move WS-Cx-Adj-Bill (WS-Cx-Adj-Ix) to
002740                      Adj-Unit-Price-Bill
002750             move WS-Cx-Adj-Typ (WS-Cx-Adj-Ix)  to Adj-Type
002760             move WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix)  to Adj-Reason
002770     end-search.
002780     call     "CXITMC" using CX-Item-Record CX-Adjustment-Record
002790                             Cx-Itmc-Linkage.
002800     if       Cx-Itmc-Discount not > zero
002810              go to ab030-exit.
002820*
002830     perform  ac030-Find-Project thru ac030-exit.
002840     add      1 to WS-Cx-Disc-Cnt.
002850     set      WS-Cx-Disc-Ix to WS-Cx-Disc-Cnt.
002860     move     Item-Project-Id to WS-Cx-Disc-Proj (WS-Cx-Disc-Ix).
002870     move     Item-Id          to WS-Cx-Disc-Item (WS-Cx-Disc-Ix).
002880     move     Item-Pay-Date    to WS-Cx-Disc-Date (WS-Cx-Disc-Ix).
002890     move     Cx-Itmc-Discount to WS-Cx-Disc-Amt (WS-Cx-Disc-Ix).
002900*
002910 ab030-exit.
002920     exit.
002930*
002940 ac030-Find-Project.
002950*
002960     move     spaces to WS-Cx-Disc-Title (WS-Cx-Disc-Ix)
002970                         WS-Cx-Disc-Org (WS-Cx-Disc-Ix).
002980     search   all WS-Cx-Proj-Entry
002990         at end
003000             continue
003010         when WS-Cx-Proj-Key (WS-Cx-Proj-Ix) = Item-Project-Id
003020             move WS-Cx-Proj-Nam (WS-Cx-Proj-Ix) to
003030                  WS-Cx-Disc-Title (WS-Cx-Disc-Ix)
003040             move WS-Cx-Proj-Org (WS-Cx-Proj-Ix) to
003050                  WS-Cx-Disc-Org (WS-Cx-Disc-Ix)
003060     end-search.
003070*
003080 ac030-exit.
003090     exit.
003100*
003110 aa030-Sort-Register.
003120*
003130     if       WS-Cx-Disc-Cnt < 2
003140              go to aa030-exit.
003150     perform  ah010-Sort-Pass thru ah010-exit
003160              varying WS-Cx-Sort-I from 1 by 1
003170              until WS-Cx-Sort-I >= WS-Cx-Disc-Cnt
003180              after WS-Cx-Sort-J from 1 by 1
003190              until WS-Cx-Sort-J > WS-Cx-Disc-Cnt -
003200                                    WS-Cx-Sort-I.
003210*
003220 aa030-exit.
003230     exit.
003240*
003250 ah010-Sort-Pass.
003260*
003270     perform  ah020-Compare-Keys thru ah020-exit.
003280     if       not WS-Cx-Needs-Swap
003290              go to ah010-exit.
003300     move     WS-Cx-Disc-Proj  (WS-Cx-Sort-J) to WS-Cx-Swap-Proj.
003310     move     WS-Cx-Disc-Org   (WS-Cx-Sort-J) to WS-Cx-Swap-Org.
003320     move     WS-Cx-Disc-Title (WS-Cx-Sort-J) to WS-Cx-Swap-Title.
003330     move     WS-Cx-Disc-Item  (WS-Cx-Sort-J) to WS-Cx-Swap-Item.
003340     move     WS-Cx-Disc-Date  (WS-Cx-Sort-J) to WS-Cx-Swap-Date.
003350     move     WS-Cx-Disc-Amt   (WS-Cx-Sort-J) to WS-Cx-Swap-Amt.
003360     move     WS-Cx-Disc-Proj  (WS-Cx-Sort-J + 1) to
003370              WS-Cx-Disc-Proj  (WS-Cx-Sort-J).
003380     move     WS-Cx-Disc-Org   (WS-Cx-Sort-J + 1) to
003390              WS-Cx-Disc-Org   (WS-Cx-Sort-J).
003400     move     WS-Cx-Disc-Title (WS-Cx-Sort-J + 1) to
003410              WS-Cx-Disc-Title (WS-Cx-Sort-J).
003420     move     WS-Cx-Disc-Item  (WS-Cx-Sort-J + 1) to
003430              WS-Cx-Disc-Item  (WS-Cx-Sort-J).
003440     move     WS-Cx-Disc-Date  (WS-Cx-Sort-J + 1) to
003450              WS-Cx-Disc-Date  (WS-Cx-Sort-J).
003460     move     WS-Cx-Disc-Amt   (WS-Cx-Sort-J + 1) to
003470              WS-Cx-Disc-Amt   (WS-Cx-Sort-J).
003480     move     WS-Cx-Swap-Proj  to
003490              WS-Cx-Disc-Proj (WS-Cx-Sort-J + 1).
003500     move     WS-Cx-Swap-Org   to
003510              WS-Cx-Disc-Org  (WS-Cx-Sort-J + 1).
003520     move     WS-Cx-Swap-Title to
003530              WS-Cx-Disc-Title (WS-Cx-Sort-J + 1).
003540     move     WS-Cx-Swap-Item  to
003550              WS-Cx-Disc-Item (WS-Cx-Sort-J + 1).
003560     move     WS-Cx-Swap-Date  to
003570              WS-Cx-Disc-Date (WS-Cx-Sort-J + 1).
003580     move     WS-Cx-Swap-Amt   to
003590              WS-Cx-Disc-Amt  (WS-Cx-Sort-J + 1).
003600*
003610 ah010-exit.
003620     exit.
003630*
003640 ah020-Compare-Keys.
003650*
003660     move     "N" to WS-Cx-Swap-Needed.
003670     if       WS-Cx-Disc-Org (WS-Cx-Sort-J) >
003680              WS-Cx-Disc-Org (WS-Cx-Sort-J + 1)
003690              move "Y" to WS-Cx-Swap-Needed
003700              go to ah020-exit
003710     end-if.
003720     if       WS-Cx-Disc-Org (WS-Cx-Sort-J) <
003730              WS-Cx-Disc-Org (WS-Cx-Sort-J + 1)
003740              go to ah020-exit
003750     end-if.
003760     if       WS-Cx-Disc-Title (WS-Cx-Sort-J) >
003770              WS-Cx-Disc-Title (WS-Cx-Sort-J + 1)
003780              move "Y" to WS-Cx-Swap-Needed
003790              go to ah020-exit
003800     end-if.
003810     if       WS-Cx-Disc-Title (WS-Cx-Sort-J) <
003820              WS-Cx-Disc-Title (WS-Cx-Sort-J + 1)
003830              go to ah020-exit
003840     end-if.
003850     if       WS-Cx-Disc-Date (WS-Cx-Sort-J) >
003860              WS-Cx-Disc-Date (WS-Cx-Sort-J + 1)
003870              move "Y" to WS-Cx-Swap-Needed
003880              go to ah020-exit
003890     end-if.
003900     if       WS-Cx-Disc-Date (WS-Cx-Sort-J) <
003910              WS-Cx-Disc-Date (WS-Cx-Sort-J + 1)
003920              go to ah020-exit
003930     end-if.
003940     if       WS-Cx-Disc-Item (WS-Cx-Sort-J) >
003950              WS-Cx-Disc-Item (WS-Cx-Sort-J + 1)
003960              move "Y" to WS-Cx-Swap-Needed.
003970*
003980 ah020-exit.
003990     exit.
004000*
004010 bb010-Emit-Entry.
004020*
004030     if       WS-Cx-Sort-I = 1
004040              move WS-Cx-Disc-Org (1) to WS-Cx-Cur-Org
004050              move zero to WS-Cx-Org-Total
004060     else
004070              if   WS-Cx-Disc-Org (WS-Cx-Sort-I) not =
004080                   WS-Cx-Cur-Org
004090                   generate Disc-Org-Total
004100                   move WS-Cx-Disc-Org (WS-Cx-Sort-I) to
004110                        WS-Cx-Cur-Org
004120                   move zero to WS-Cx-Org-Total
004130              end-if
004140     end-if.
004150*
004160     move     WS-Cx-Disc-Date (WS-Cx-Sort-I) to WS-Cx-Raw-Date.
004170     move     WS-Cx-Raw-Ccyy to WS-Cx-Iso-Year.
004180     move     WS-Cx-Raw-Mm   to WS-Cx-Iso-Month.
004190     move     WS-Cx-Raw-Dd   to WS-Cx-Iso-Day.
004200     generate Disc-Detail.
004210     add      WS-Cx-Disc-Amt (WS-Cx-Sort-I) to WS-Cx-Org-Total
004220                                                WS-Cx-Grand-Total.
004230*
004240 bb010-exit.
004250     exit.
004260*
004270 Report section.
004280*****************
004290*
004300 RD  Discount-Register-Report
004310     Page Limit   WS-Page-Lines
004320     Heading      1
004330     First Detail 5
004340     Last  Detail WS-Page-Lines.
004350*
004360 01  Disc-Head Type Page Heading.
004370     03  line  1.
004380         05  col  1      pic x(16)   source Prog-Name.
004390         05  col  40     pic x(25)   value
004400             "CXEMA Discount Register".
004410         05  col 120     pic x(5)    value "Page ".
004420         05  col 125     pic zz9     source Page-Counter.
004430     03  line  3.
004440         05  col  1      pic x(7)    value "As of  ".
004450         05  col  8      pic x(10)   source WS-Cx-Date.
004460     03  line  5.
004470         05  col  1                 value "Organization".
004480         05  col 32                 value "Project".
004490         05  col 73                 value "Item".
004500         05  col 86                 value "Date".
004510         05  col 98                 value "Discount".
004520*
004530 01  Disc-Detail type is detail.
004540     03  line + 1.
004550         05  col  1      pic x(30)   source
004560                          WS-Cx-Disc-Org (WS-Cx-Sort-I).
004570         05  col 32      pic x(40)   source
004580                          WS-Cx-Disc-Title (WS-Cx-Sort-I).
004590         05  col 73      pic zzzzz9  source
004600                          WS-Cx-Disc-Item (WS-Cx-Sort-I).
004610         05  col 86      pic x(10)   source WS-Cx-Date.
004620         05  col 98      pic z,zzz,zz9.99 source
004630                          WS-Cx-Disc-Amt (WS-Cx-Sort-I).
004640*
004650 01  Disc-Org-Total type is detail.
004660     03  line + 2.
004670         05  col  1      pic x(20)   value
004680             "Organization total  ".
004690         05  col 21      pic x(30)   source WS-Cx-Cur-Org.
004700         05  col 98      pic z,zzz,zz9.99 source WS-Cx-Org-Total.
004710*
004720 01  Disc-Grand-Total type is detail.
004730     03  line + 2.
004740         05  col  1      pic x(12)   value "Grand total ".
004750         05  col 98      pic z,zzz,zz9.99 source
004760                          WS-Cx-Grand-Total.
004770*
