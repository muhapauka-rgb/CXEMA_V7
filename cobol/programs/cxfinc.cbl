000100*
000110*****************************************************************
000120*                                                                *
000130*                 CX Estimating & Billing Suite                 *
000140*                 Project Financials Calculator                  *
000150*                                                                *
000160*****************************************************************
000170*
000180 identification          division.
000190*========================
000200*
000210 program-id.             cxfinc.
000220 author.                 V B Coen.
000230 installation.           Applewood Computers Ltd.
000240 date-written.           02/05/87.
000250 date-compiled.
000260 security.               Applewood Computers - CXEMA System.
000270*
000280*****************************************************************
000290* Remarks.   Called subprogram.  Reads all Expense-Item records
000300*            for one project (caller positions the Item file)
000310*            and returns expenses, agency fee, extra profit,
000320*            in-pocket and the price/expense diff for it.
000330*
000340*            Descended from the old job-margin routine used by
000350*            the estimating job (XCOST), renamed at V7.
000360*
000370* Called by. cxovrvw, cxopreg.
000375* Calls.      CXITMC (item base total).
000380*****************************************************************
000390* Change log.
000400*
000410* 02/05/87 vbc        - Written as XCOST margin routine.
000420* 14/01/90 vbc        - Added extra (hidden) profit handling.
000430* 08/07/93 vbc        - Agency fee pct widened to 3 integer dgts.
000440* 19/08/98 vbc   y2k  - Reviewed for century roll-over, dates
000450*                       already held ccyymmdd, no change made.
000460* 23/04/04 vbc        - Ported across to new accounts machine.
000470* 15/02/09 vbc        - Migrated to Open Cobol v3.00.00.
000480* 06/12/25 vbc - 1.0.00 Recast as cxfinc for CXEMA V7 conversion.
000490* 14/01/26 vbc -    .01 Diff now uses rounded intermediates,
000500*                ticket CX-011.
000502* 10/08/26 vbc -    .02 Expenses total now calls Cxitmc for the
000504*                item base total instead of adding Item-Base-
000506*                Total direct - mode Q items were pricing wrong,
000508*                ticket CX-015.
000510*****************************************************************
000520*
000530 environment             division.
000540*========================
000550*
000560 configuration           section.
000570 special-names.
000580     class cx-numeric-class is "0123456789"
000590     upsi-0 is cx-debug-switch.
000600 input-output            section.
000610 file-control.
000620 copy "selcxitm.cob".
000630*
000640 data                    division.
000650*========================
000660*
000670 file section.
000680*
000690 copy "fdcxitm.cob".
000700*
000710 working-storage section.
000720*------------------------
000730 77  WS-Item-Status       pic xx.
000740 77  WS-Cx-Extra-This     pic s9(9)v99    comp-3.
000750*
000760 copy "cxdatefm.cob".
000770 copy "cxcall.cob".
000775 copy "cxadj.cob".
000780*
000790 linkage section.
000800*****************
000810*
000820 copy "cxproj.cob".
000830 copy "cxcalc.cob".
000840*
000850 procedure division using CX-Project-Record
000860                          CX-Finc-Linkage.
000870*========================================
000880*
000890 aa010-Init.
000900*
000910     move     "CXFINC" to CX-Called.
000920     move     2        to CX-Call-Func.
000930     move     0        to CX-Call-Status.
000940     move     zero to Cx-Finc-Expenses-Total
000950                       Cx-Finc-Extra-Total.
000960     open     input CX-Item-File.
000970*
000980 bb010-Read-Item.
000990     read     CX-Item-File next record
001000              at end
001010                       go to bb010-exit.
001020     if       Item-Project-Id not = Proj-Id
001030              go to bb010-Read-Item.
001040*
001042     move     "N" to Cx-Itmc-Has-Adjustment.
001044     move     zero to CX-Adjustment-Record.
001046     call     "CXITMC" using CX-Item-Record CX-Adjustment-Record
001048                             CX-Itmc-Linkage.
001050     add      Cx-Itmc-Base-Total to Cx-Finc-Expenses-Total.
001060     move     zero to WS-Cx-Extra-This.
001070     if       Item-Extra-Enabled
001080              move Item-Extra-Amount to WS-Cx-Extra-This
001090              add  WS-Cx-Extra-This to Cx-Finc-Expenses-Total
001100              add  WS-Cx-Extra-This to Cx-Finc-Extra-Total.
001110     go       to bb010-Read-Item.
001120*
001130 bb010-exit.
001140     close    CX-Item-File.
001150*
001160 cc010-Compute-Totals.
001170*
001180     if       Proj-Price-Total > zero and
001190              Proj-Agency-Fee-Pct > zero
001200              multiply Proj-Price-Total by Proj-Agency-Fee-Pct
001210                       giving Cx-Finc-Agency-Fee rounded
001220              divide   Cx-Finc-Agency-Fee by 100
001230                       giving Cx-Finc-Agency-Fee rounded
001240     else
001250              move     zero to Cx-Finc-Agency-Fee
001260     end-if.
001270*
001280     add      Cx-Finc-Agency-Fee Cx-Finc-Extra-Total
001290              giving Cx-Finc-In-Pocket.
001300     compute  Cx-Finc-Diff rounded =
001310              Proj-Price-Total - Cx-Finc-Expenses-Total
001320                                - Cx-Finc-In-Pocket.
001330*
001340 aa090-Finish.
001350     goback.
001360*
