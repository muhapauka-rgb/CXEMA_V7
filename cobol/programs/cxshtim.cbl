000100*
000110*****************************************************************
000120*                                                                *
000130*                 CX Estimating & Billing Suite                 *
000140*           Sheet Sync - Import & Apply, Report Writer           *
000150*                                                                *
000160*****************************************************************
000170*
000180 identification          division.
000190*========================
000200*
000210 program-id.             cxshtim.
000220 author.                 V B Coen.
000230 installation.           Applewood Computers Ltd.
000240 date-written.           14/02/91.
000250 date-compiled.
000260 security.               Applewood Computers - CXEMA System.
000270*
000280*****************************************************************
000290* Remarks.   Reads the clerk's edited sheet back in, checks it
000300*            against the live Items, Adjusts and Payplan files
000310*            for one project, lists every field it intends to
000320*            change (and every row it rejects), then applies the
000330*            accepted changes.  The only program in the suite
000340*            that writes back to the master files.
000350*
000360*            Descended from the old quotation amendment run
000370*            (XAMEND), which re-read a marked-up carbon of the
000380*            quotation and posted the agreed price changes.
000390*
000400* Files used. PROJECTS, ITEMS, ADJUSTS, PAYPLAN, SHEETROWS,
000410*             SHEETPAY, IMPPARM, PRINTOUT.
000420*****************************************************************
000430* Change log.
000440*
000450* 14/02/91 vbc        - Written as XAMEND amendment posting run.
000460* 06/05/94 vbc        - Rejected-row listing added, previously
000470*                       amendments failed silently.
000480* 11/11/97 vbc        - Re-coded amounts to packed decimal.
000490* 25/08/98 vbc   y2k  - Reviewed for century roll-over, dates
000500*                       already held ccyymmdd, no change made.
000510* 19/09/03 vbc        - Ported across to new accounts machine.
000520* 20/02/09 vbc        - Migrated to Open Cobol v3.00.00.
000530* 18/01/26 vbc - 1.0.00 Recast as cxshtim, the import half of the
000540*                CXEMA V7 sheet sync, ticket CX-009.
000550* 09/02/26 vbc -    .01 New-payment Pay-Id allocation added, was
000560*                       left as a manual job, ticket CX-011.
000570*****************************************************************
000580*
000590 environment             division.
000600*========================
000610*
000620 configuration           section.
000630 special-names.
000640     class cx-numeric-class is "0123456789"
000650     upsi-0 is cx-debug-switch.
000660 input-output            section.
000670 file-control.
000680 copy "selcxprj.cob".
000690 copy "selcxitm.cob".
000700 copy "selcxadj.cob".
000710 copy "selcxpyp.cob".
000720 copy "selcxshr.cob".
000730 copy "selcxshp.cob".
000740 copy "selcximp.cob".
000750 copy "selcxprn.cob".
000760*
000770 data                    division.
000780*========================
000790*
000800 file section.
000810*
000820 copy "fdcxprj.cob".
000830 copy "fdcxitm.cob".
000840 copy "fdcxadj.cob".
000850 copy "fdcxpyp.cob".
000860 copy "fdcxshr.cob".
000870 copy "fdcxshp.cob".
000880 copy "fdcximp.cob".
000890*
000900 FD  CX-Print-File
000910     reports are Sheet-Import-Report.
000920*
000930 working-storage section.
000940*------------------------
000950 77  Prog-Name            pic x(17) value "cxshtim (1.0.01)".
000960 77  WS-Proj-Status       pic xx.
000970 77  WS-Item-Status       pic xx.
000980 77  WS-Adj-Status        pic xx.
000990 77  WS-Payp-Status       pic xx.
001000 77  WS-Shr-Status        pic xx.
001010 77  WS-Shp-Status        pic xx.
001020 77  WS-Prn-Status        pic xx.
001030 77  WS-Page-Lines        binary-char unsigned value 56.
001040*
001050 77  Imp-Chg-Id           pic 9(6)        comp.
001060 77  Imp-Err-Id           pic 9(6)        comp.
001070 77  WS-Cx-Applied-Items  pic 9(5)        comp.
001080 77  WS-Cx-Updated-Pays   pic 9(5)        comp.
001090 77  WS-Cx-New-Pays       pic 9(5)        comp.
001100 77  WS-Cx-Error-Cnt      pic 9(5)        comp.
001110 77  WS-Cx-Max-Pay-Id     pic 9(6)        comp.
001120 77  WS-Cx-Sort-I         pic 9(5)        comp.
001130 77  WS-Cx-Sort-J         pic 9(5)        comp.
001140*
001150 01  WS-Cx-Swap-Needed    pic x.
001160     88  WS-Cx-Needs-Swap     value "Y".
001170*
001180*   Row validation scratch - rebuilt for every sheet line read.
001190*
001200 01  WS-Cx-Row-Work.
001210     03  WS-Cx-Row-Type       pic x.
001220     03  WS-Cx-Error-Text     pic x(30).
001230     03  WS-Cx-Chg-Field      pic x(12).
001240     03  WS-Cx-Chg-Detail     pic x(80).
001250     03  Filler               pic x(04).
001260*
001270 77  WS-Cx-Edit-A         pic -9(9).99.
001280 77  WS-Cx-Edit-B         pic -9(9).99.
001290 01  WS-Cx-Chg-Text-A     pic x(50).
001300 01  WS-Cx-Chg-Text-B     pic x(50).
001310*
001320*   Items belonging to the selected project, loaded ascending by
001330*   Item-Id so a changed sheet row can be found with Search All.
001340*
001350 01  WS-Cx-Itc-Table.
001360     03  WS-Cx-Itc-Count      pic 9(5)      comp.
001370     03  WS-Cx-Itc-Entry      occurs 1 to 2000 times
001380                               depending on WS-Cx-Itc-Count
001390                               ascending key is WS-Cx-Itc-Key
001400                               indexed by WS-Cx-Itc-Ix.
001410         05  WS-Cx-Itc-Key            pic 9(6)      comp.
001420         05  WS-Cx-Itc-Mode           pic x.
001430         05  WS-Cx-Itc-Cur-Qty        pic s9(7)v99  comp-3.
001440         05  WS-Cx-Itc-Cur-Unit-Price pic s9(9)v99  comp-3.
001450         05  WS-Cx-Itc-Has-Adj        pic x.
001460         05  WS-Cx-Itc-Adj-Ix         pic 9(5)      comp.
001470         05  WS-Cx-Itc-Cur-Full       pic s9(9)v99  comp-3.
001480         05  WS-Cx-Itc-Cur-Bill       pic s9(9)v99  comp-3.
001490         05  WS-Cx-Itc-Cur-Type       pic x.
001500         05  WS-Cx-Itc-Cur-Reason     pic x(50).
001510         05  WS-Cx-Itc-New-Qty        pic s9(7)v99  comp-3.
001520         05  WS-Cx-Itc-New-Bill       pic s9(9)v99  comp-3.
001530         05  WS-Cx-Itc-New-Type       pic x.
001540         05  WS-Cx-Itc-New-Reason     pic x(50).
001550         05  WS-Cx-Itc-Changed        pic x.
001560             88  WS-Cx-Itc-Has-Change     value "Y".
001570         05  Filler                   pic x(04).
001580*
001590*   Dummy area the width of one item table entry, used only to
001600*   hold a row while its neighbour is shuffled down one place.
001610*
001620 01  WS-Cx-Its-Swap.
001630     03  Filler  pic 9(6)      comp.
001640     03  Filler  pic x.
001650     03  Filler  pic s9(7)v99  comp-3.
001660     03  Filler  pic s9(9)v99  comp-3.
001670     03  Filler  pic x.
001680     03  Filler  pic 9(5)      comp.
001690     03  Filler  pic s9(9)v99  comp-3.
001700     03  Filler  pic s9(9)v99  comp-3.
001710     03  Filler  pic x.
001720     03  Filler  pic x(50).
001730     03  Filler  pic s9(7)v99  comp-3.
001740     03  Filler  pic s9(9)v99  comp-3.
001750     03  Filler  pic x.
001760     03  Filler  pic x(50).
001770     03  Filler  pic x.
001780     03  Filler  pic x(04).
001790*
001800*   Plan payments belonging to the selected project, loaded
001810*   ascending by Pay-Id.
001820*
001830 01  WS-Cx-Pyc-Table.
001840     03  WS-Cx-Pyc-Count      pic 9(5)      comp.
001850     03  WS-Cx-Pyc-Entry      occurs 1 to 2000 times
001860                               depending on WS-Cx-Pyc-Count
001870                               ascending key is WS-Cx-Pyc-Key
001880                               indexed by WS-Cx-Pyc-Ix.
001890         05  WS-Cx-Pyc-Key            pic 9(6)      comp.
001900         05  WS-Cx-Pyc-Cur-Date       pic 9(8)      comp.
001910         05  WS-Cx-Pyc-Cur-Amount     pic s9(11)v99 comp-3.
001920         05  WS-Cx-Pyc-Cur-Note       pic x(40).
001930         05  WS-Cx-Pyc-New-Date       pic 9(8)      comp.
001940         05  WS-Cx-Pyc-New-Amount     pic s9(11)v99 comp-3.
001950         05  WS-Cx-Pyc-New-Note       pic x(40).
001960         05  WS-Cx-Pyc-Changed        pic x.
001970             88  WS-Cx-Pyc-Has-Change     value "Y".
001980         05  Filler                   pic x(04).
001990*
002000 01  WS-Cx-Pyc-Swap.
002010     03  Filler  pic 9(6)      comp.
002020     03  Filler  pic 9(8)      comp.
002030     03  Filler  pic s9(11)v99 comp-3.
002040     03  Filler  pic x(40).
002050     03  Filler  pic 9(8)      comp.
002060     03  Filler  pic s9(11)v99 comp-3.
002070     03  Filler  pic x(40).
002080     03  Filler  pic x.
002090     03  Filler  pic x(04).
002100*
002110*   Brand new payments (Shp-Pay-Id = 0 on the sheet) waiting for
002120*   a Pay-Id and a place at the end of Payplan.
002130*
002140 01  WS-Cx-Pnw-Table.
002150     03  WS-Cx-Pnw-Count      pic 9(5)      comp.
002160     03  WS-Cx-Pnw-Entry      occurs 1 to 500 times
002170                               depending on WS-Cx-Pnw-Count
002180                               indexed by WS-Cx-Pnw-Ix.
002190         05  WS-Cx-Pnw-Date       pic 9(8)      comp.
002200         05  WS-Cx-Pnw-Amount     pic s9(11)v99 comp-3.
002210         05  WS-Cx-Pnw-Note       pic x(40).
002220         05  Filler               pic x(04).
002230*
002240 copy "cxdatefm.cob".
002250 copy "cxadjtb.cob".
002260*
002270*   Dummy area for shuffling one Adjusts table entry when it is
002280*   rebuilt after new adjustments have been appended.
002290*
002300 01  WS-Cx-Adj-Swap.
002310     03  WS-Cx-Swp-Key        pic 9(6)      comp.
002320     03  WS-Cx-Swp-Full       pic s9(9)v99  comp-3.
002330     03  WS-Cx-Swp-Bill       pic s9(9)v99  comp-3.
002340     03  WS-Cx-Swp-Typ        pic x.
002350     03  WS-Cx-Swp-Rsn        pic x(50).
002360*
002370 procedure division.
002380*===================
002390*
002400 aa010-Open-Files.
002410*
002420     open     input CX-Impt-Parm-File.
002430     read     CX-Impt-Parm-File next record
002440         at end
002450             move zero to Imp-Project-Id
002460     end-read.
002470     close    CX-Impt-Parm-File.
002480*
002490     open     output CX-Print-File.
002500     open     input CX-Project-File.
002510     perform  ab020-Find-Project thru ab020-exit.
002520     close    CX-Project-File.
002530*
002540     if       Proj-Id not = Imp-Project-Id
002550              go to aa095-No-Project.
002560*
002570*    Items, Adjusts and Payplan are loaded into tables here and
002580*    closed straight away - each is reopened below in update
002590*    mode once the sheet has been read and checked.
002600*
002610     open     input CX-Item-File.
002620     perform  ab030-Load-Items thru ab030-exit.
002630     close    CX-Item-File.
002640*
002650     open     input CX-Adjust-File.
002660     perform  ab040-Merge-Adjustments thru ab040-exit.
002670     close    CX-Adjust-File.
002680*
002690     open     input CX-Payplan-File.
002700     perform  ab050-Load-Payplan thru ab050-exit.
002710     close    CX-Payplan-File.
002720*
002730     open     input CX-Sheetrow-File CX-Sheetpay-File.
002740     move     zero to WS-Cx-Applied-Items WS-Cx-Updated-Pays
002750                       WS-Cx-New-Pays WS-Cx-Error-Cnt
002760                       WS-Cx-Pnw-Count.
002770*
002780     initiate Sheet-Import-Report.
002790     perform  aa020-Scan-Sheet-Rows thru aa020-exit
002800              until WS-Shr-Status = "10".
002810     perform  aa030-Scan-Sheet-Pays thru aa030-exit
002820              until WS-Shp-Status = "10".
002830     close    CX-Sheetrow-File CX-Sheetpay-File.
002840*
002850     perform  ba010-Apply-Items thru ba010-exit.
002860     perform  ba020-Apply-Payplan thru ba020-exit.
002870*
002880     generate Imp-Totals.
002890     terminate Sheet-Import-Report.
002900     go       to aa099-Close.
002910*
002920 aa095-No-Project.
002930     initiate Sheet-Import-Report.
002940     generate Imp-Error-Line.
002950     terminate Sheet-Import-Report.
002960*
002970 aa099-Close.
002980     close    CX-Print-File.
002990     stop     run.
003000*
003010*****************************************************************
003020* Sheet row (item) scan - validates, notes every changed field. *
003030*****************************************************************
003040*
003050 aa020-Scan-Sheet-Rows.
003060*
003070     read     CX-Sheetrow-File next record
003080         at end
003090             move "10" to WS-Shr-Status
003100         not at end
003110             move "00" to WS-Shr-Status
003120     end-read.
003130     if       WS-Shr-Status = "10"
003140              go to aa020-exit.
003150     if       Shr-Item-Id = zero
003160              go to aa020-exit.
003170*
003180     set      WS-Cx-Itc-Ix to 1.
003190     search all WS-Cx-Itc-Entry
003200         at end
003210             move "ITEM_NOT_FOUND" to WS-Cx-Error-Text
003220             perform bc010-Emit-Item-Error thru bc010-exit
003230             go to aa020-exit
003240         when WS-Cx-Itc-Key (WS-Cx-Itc-Ix) = Shr-Item-Id
003250             continue
003260     end-search.
003270*
003280     if       Shr-Qty < zero or Shr-Unit-Price-Bill < zero
003290              move "NEGATIVE_VALUE" to WS-Cx-Error-Text
003300              perform bc010-Emit-Item-Error thru bc010-exit
003310              go to aa020-exit.
003320*
003330     if       Shr-Adj-Unset
003340              if Shr-Unit-Price-Bill =
003350                       WS-Cx-Itc-Cur-Full (WS-Cx-Itc-Ix)
003360                       move "D" to WS-Cx-Row-Type
003370              else
003380                       move "ADJUSTMENT_TYPE_REQUIRED" to
003390                                WS-Cx-Error-Text
003400                       perform bc010-Emit-Item-Error thru
003410                                bc010-exit
003420                       go to aa020-exit
003430              end-if
003440     else
003450              if Shr-Adj-Type = "D" or "C" or "N"
003460                       move Shr-Adj-Type to WS-Cx-Row-Type
003470              else
003480                       move "INVALID_TYPE" to WS-Cx-Error-Text
003490                       perform bc010-Emit-Item-Error thru
003500                                bc010-exit
003510                       go to aa020-exit
003520              end-if
003530     end-if.
003540*
003550     if       WS-Cx-Itc-Mode (WS-Cx-Itc-Ix) = "S" and
003560              Shr-Qty not = 1
003570              move "QTY_MUST_BE_ONE" to WS-Cx-Error-Text
003580              perform bc010-Emit-Item-Error thru bc010-exit
003590              go to aa020-exit.
003600*
003610     move     WS-Cx-Itc-Cur-Qty (WS-Cx-Itc-Ix) to
003620              WS-Cx-Itc-New-Qty (WS-Cx-Itc-Ix).
003630     if       WS-Cx-Itc-Mode (WS-Cx-Itc-Ix) = "Q" and
003640              Shr-Qty not = WS-Cx-Itc-Cur-Qty (WS-Cx-Itc-Ix)
003650              move Shr-Qty to WS-Cx-Itc-New-Qty (WS-Cx-Itc-Ix)
003660              move WS-Cx-Itc-Cur-Qty (WS-Cx-Itc-Ix) to
003670                       WS-Cx-Edit-A
003680              move Shr-Qty to WS-Cx-Edit-B
003690              move "Qty" to WS-Cx-Chg-Field
003700              perform bc020-Emit-Item-Num-Change thru
003710                       bc020-exit.
003720*
003730     move     WS-Cx-Itc-Cur-Bill (WS-Cx-Itc-Ix) to
003740              WS-Cx-Itc-New-Bill (WS-Cx-Itc-Ix).
003750     if       Shr-Unit-Price-Bill not =
003760              WS-Cx-Itc-Cur-Bill (WS-Cx-Itc-Ix)
003770              move Shr-Unit-Price-Bill to
003780                       WS-Cx-Itc-New-Bill (WS-Cx-Itc-Ix)
003790              move WS-Cx-Itc-Cur-Bill (WS-Cx-Itc-Ix) to
003800                       WS-Cx-Edit-A
003810              move Shr-Unit-Price-Bill to WS-Cx-Edit-B
003820              move "Bill price" to WS-Cx-Chg-Field
003830              perform bc020-Emit-Item-Num-Change thru
003840                       bc020-exit.
003850*
003860     move     WS-Cx-Itc-Cur-Type (WS-Cx-Itc-Ix) to
003870              WS-Cx-Itc-New-Type (WS-Cx-Itc-Ix).
003880     if       WS-Cx-Row-Type not =
003890              WS-Cx-Itc-Cur-Type (WS-Cx-Itc-Ix)
003900              move WS-Cx-Row-Type to
003910                       WS-Cx-Itc-New-Type (WS-Cx-Itc-Ix)
003920              move WS-Cx-Itc-Cur-Type (WS-Cx-Itc-Ix) to
003930                       WS-Cx-Chg-Text-A
003940              move WS-Cx-Row-Type to WS-Cx-Chg-Text-B
003950              move "Type" to WS-Cx-Chg-Field
003960              perform bc030-Emit-Item-Txt-Change thru
003970                       bc030-exit.
003980*
003990     move     WS-Cx-Itc-Cur-Reason (WS-Cx-Itc-Ix) to
004000              WS-Cx-Itc-New-Reason (WS-Cx-Itc-Ix).
004010     if       Shr-Reason not =
004020              WS-Cx-Itc-Cur-Reason (WS-Cx-Itc-Ix)
004030              move Shr-Reason to
004040                       WS-Cx-Itc-New-Reason (WS-Cx-Itc-Ix)
004050              move WS-Cx-Itc-Cur-Reason (WS-Cx-Itc-Ix) to
004060                       WS-Cx-Chg-Text-A
004070              move Shr-Reason to WS-Cx-Chg-Text-B
004080              move "Reason" to WS-Cx-Chg-Field
004090              perform bc030-Emit-Item-Txt-Change thru
004100                       bc030-exit.
004110*
004120     if       WS-Cx-Itc-Has-Change (WS-Cx-Itc-Ix)
004130              add 1 to WS-Cx-Applied-Items.
004140*
004150 aa020-exit.
004160     exit.
004170*
004180 bc010-Emit-Item-Error.
004190     move     Shr-Item-Id to Imp-Err-Id.
004200     generate Imp-Item-Error-Line.
004210     add      1 to WS-Cx-Error-Cnt.
004220*
004230 bc010-exit.
004240     exit.
004250*
004260 bc020-Emit-Item-Num-Change.
004270     string   WS-Cx-Edit-A delimited by size
004280              " -> " delimited by size
004290              WS-Cx-Edit-B delimited by size
004300              into WS-Cx-Chg-Detail.
004310     move     Shr-Item-Id to Imp-Chg-Id.
004320     generate Imp-Item-Change-Line.
004330     move     "Y" to WS-Cx-Itc-Changed (WS-Cx-Itc-Ix).
004340*
004350 bc020-exit.
004360     exit.
004370*
004380 bc030-Emit-Item-Txt-Change.
004390     string   WS-Cx-Chg-Text-A delimited by size
004400              " -> " delimited by size
004410              WS-Cx-Chg-Text-B delimited by size
004420              into WS-Cx-Chg-Detail.
004430     move     Shr-Item-Id to Imp-Chg-Id.
004440     generate Imp-Item-Change-Line.
004450     move     "Y" to WS-Cx-Itc-Changed (WS-Cx-Itc-Ix).
004460*
004470 bc030-exit.
004480     exit.
004490*
004500*****************************************************************
004510* Sheet pay row scan - known Pay-Id updates, zero Pay-Id is new. *
004520*****************************************************************
004530*
004540 aa030-Scan-Sheet-Pays.
004550*
004560     read     CX-Sheetpay-File next record
004570         at end
004580             move "10" to WS-Shp-Status
004590         not at end
004600             move "00" to WS-Shp-Status
004610     end-read.
004620     if       WS-Shp-Status = "10"
004630              go to aa030-exit.
004640     if       Shp-Pay-Id = zero and Shp-Date = zero and
004650              Shp-Amount = zero and Shp-Note = spaces
004660              go to aa030-exit.
004670*
004680     move     Shp-Date to WS-Cx-Raw-Date.
004690     if       Shp-Date = zero or
004700              WS-Cx-Raw-Mm < 1 or WS-Cx-Raw-Mm > 12 or
004710              WS-Cx-Raw-Dd < 1 or WS-Cx-Raw-Dd > 31
004720              move "DATE_REQUIRED" to WS-Cx-Error-Text
004730              perform bd010-Emit-Pay-Error thru bd010-exit
004740              go to aa030-exit.
004750*
004760     if       Shp-Amount < zero
004770              move "NEGATIVE_AMOUNT" to WS-Cx-Error-Text
004780              perform bd010-Emit-Pay-Error thru bd010-exit
004790              go to aa030-exit.
004800*
004810     if       Shp-Pay-Id = zero
004820              perform bd030-Stack-New-Payment thru bd030-exit
004830              go to aa030-exit.
004840*
004850     set      WS-Cx-Pyc-Ix to 1.
004860     search all WS-Cx-Pyc-Entry
004870         at end
004880             move "PAYMENT_NOT_FOUND" to WS-Cx-Error-Text
004890             perform bd010-Emit-Pay-Error thru bd010-exit
004900             go to aa030-exit
004910         when WS-Cx-Pyc-Key (WS-Cx-Pyc-Ix) = Shp-Pay-Id
004920             continue
004930     end-search.
004940*
004950     move     WS-Cx-Pyc-Cur-Date (WS-Cx-Pyc-Ix) to
004960              WS-Cx-Pyc-New-Date (WS-Cx-Pyc-Ix).
004970     if       Shp-Date not = WS-Cx-Pyc-Cur-Date (WS-Cx-Pyc-Ix)
004980              move Shp-Date to
004990                       WS-Cx-Pyc-New-Date (WS-Cx-Pyc-Ix)
005000              move "Date" to WS-Cx-Chg-Field
005010              move WS-Cx-Pyc-Cur-Date (WS-Cx-Pyc-Ix) to
005020                       WS-Cx-Edit-A
005030              move Shp-Date to WS-Cx-Edit-B
005040              perform bd020-Emit-Pay-Num-Change thru
005050                       bd020-exit.
005060*
005070     move     WS-Cx-Pyc-Cur-Amount (WS-Cx-Pyc-Ix) to
005080              WS-Cx-Pyc-New-Amount (WS-Cx-Pyc-Ix).
005090     if       Shp-Amount not =
005100              WS-Cx-Pyc-Cur-Amount (WS-Cx-Pyc-Ix)
005110              move Shp-Amount to
005120                       WS-Cx-Pyc-New-Amount (WS-Cx-Pyc-Ix)
005130              move "Amount" to WS-Cx-Chg-Field
005140              move WS-Cx-Pyc-Cur-Amount (WS-Cx-Pyc-Ix) to
005150                       WS-Cx-Edit-A
005160              move Shp-Amount to WS-Cx-Edit-B
005170              perform bd020-Emit-Pay-Num-Change thru
005180                       bd020-exit.
005190*
005200     move     WS-Cx-Pyc-Cur-Note (WS-Cx-Pyc-Ix) to
005210              WS-Cx-Pyc-New-Note (WS-Cx-Pyc-Ix).
005220     if       Shp-Note not = WS-Cx-Pyc-Cur-Note (WS-Cx-Pyc-Ix)
005230              move Shp-Note to
005240                       WS-Cx-Pyc-New-Note (WS-Cx-Pyc-Ix)
005250              move "Note" to WS-Cx-Chg-Field
005260              move WS-Cx-Pyc-Cur-Note (WS-Cx-Pyc-Ix) to
005270                       WS-Cx-Chg-Text-A
005280              move Shp-Note to WS-Cx-Chg-Text-B
005290              perform bd040-Emit-Pay-Txt-Change thru
005300                       bd040-exit.
005310*
005320     if       WS-Cx-Pyc-Has-Change (WS-Cx-Pyc-Ix)
005330              add 1 to WS-Cx-Updated-Pays.
005340*
005350 aa030-exit.
005360     exit.
005370*
005380 bd010-Emit-Pay-Error.
005390     move     Shp-Pay-Id to Imp-Err-Id.
005400     generate Imp-Pay-Error-Line.
005410     add      1 to WS-Cx-Error-Cnt.
005420*
005430 bd010-exit.
005440     exit.
005450*
005460 bd020-Emit-Pay-Num-Change.
005470     string   WS-Cx-Edit-A delimited by size
005480              " -> " delimited by size
005490              WS-Cx-Edit-B delimited by size
005500              into WS-Cx-Chg-Detail.
005510     move     Shp-Pay-Id to Imp-Chg-Id.
005520     generate Imp-Pay-Change-Line.
005530     move     "Y" to WS-Cx-Pyc-Changed (WS-Cx-Pyc-Ix).
005540*
005550 bd020-exit.
005560     exit.
005570*
005580 bd040-Emit-Pay-Txt-Change.
005590     string   WS-Cx-Chg-Text-A delimited by size
005600              " -> " delimited by size
005610              WS-Cx-Chg-Text-B delimited by size
005620              into WS-Cx-Chg-Detail.
005630     move     Shp-Pay-Id to Imp-Chg-Id.
005640     generate Imp-Pay-Change-Line.
005650     move     "Y" to WS-Cx-Pyc-Changed (WS-Cx-Pyc-Ix).
005660*
005670 bd040-exit.
005680     exit.
005690*
005700 bd030-Stack-New-Payment.
005710     add      1 to WS-Cx-Pnw-Count.
005720     set      WS-Cx-Pnw-Ix to WS-Cx-Pnw-Count.
005730     move     Shp-Date   to WS-Cx-Pnw-Date   (WS-Cx-Pnw-Ix).
005740     move     Shp-Amount to WS-Cx-Pnw-Amount (WS-Cx-Pnw-Ix).
005750     move     Shp-Note   to WS-Cx-Pnw-Note   (WS-Cx-Pnw-Ix).
005760     move     Shp-Date to WS-Cx-Raw-Date.
005770     move     WS-Cx-Raw-Ccyy to WS-Cx-Iso-Year.
005780     move     WS-Cx-Raw-Mm   to WS-Cx-Iso-Month.
005790     move     WS-Cx-Raw-Dd   to WS-Cx-Iso-Day.
005800     generate Imp-New-Pay-Line.
005810     add      1 to WS-Cx-New-Pays.
005820*
005830 bd030-exit.
005840     exit.
005850*
005860*****************************************************************
005870* Loading and sorting the two working tables.                   *
005880*****************************************************************
005890*
005900 ab030-Load-Items.
005910*
005920     move     zero to WS-Cx-Itc-Count.
005930     perform  ac030-Read-Item-For-Load thru ac030-exit
005940              until WS-Item-Status = "10".
005950     perform  ab031-Sort-Items thru ab031-exit.
005960*
005970 ab030-exit.
005980     exit.
005990*
006000 ac030-Read-Item-For-Load.
006010     read     CX-Item-File next record
006020         at end
006030             move "10" to WS-Item-Status
006040         not at end
006050             move "00" to WS-Item-Status
006060     end-read.
006070     if       WS-Item-Status = "10"
006080              go to ac030-exit.
006090     if       Item-Project-Id not = Imp-Project-Id
006100              go to ac030-exit.
006110     add      1 to WS-Cx-Itc-Count.
006120     set      WS-Cx-Itc-Ix to WS-Cx-Itc-Count.
006130     move     Item-Id         to WS-Cx-Itc-Key (WS-Cx-Itc-Ix).
006140     move     Item-Mode       to WS-Cx-Itc-Mode (WS-Cx-Itc-Ix).
006150     move     Item-Qty        to
006160              WS-Cx-Itc-Cur-Qty (WS-Cx-Itc-Ix).
006170     move     Item-Unit-Price to
006180              WS-Cx-Itc-Cur-Unit-Price (WS-Cx-Itc-Ix).
006190     move     "N" to WS-Cx-Itc-Has-Adj (WS-Cx-Itc-Ix).
006200     move     zero to WS-Cx-Itc-Adj-Ix (WS-Cx-Itc-Ix).
006210     if       Item-Mode-Qty-Price
006220              move Item-Unit-Price to
006230                       WS-Cx-Itc-Cur-Full (WS-Cx-Itc-Ix)
006240     else
006250              move Item-Base-Total to
006260                       WS-Cx-Itc-Cur-Full (WS-Cx-Itc-Ix).
006270     move     WS-Cx-Itc-Cur-Full (WS-Cx-Itc-Ix) to
006280              WS-Cx-Itc-Cur-Bill (WS-Cx-Itc-Ix).
006290     move     space to WS-Cx-Itc-Cur-Type (WS-Cx-Itc-Ix).
006300     move     spaces to WS-Cx-Itc-Cur-Reason (WS-Cx-Itc-Ix).
006310     move     "N" to WS-Cx-Itc-Changed (WS-Cx-Itc-Ix).
006320*
006330 ac030-exit.
006340     exit.
006350*
006360 ab031-Sort-Items.
006370     if       WS-Cx-Itc-Count < 2
006380              go to ab031-exit.
006390     perform  ah010-Itc-Sort-Pass thru ah010-exit
006400              varying WS-Cx-Sort-I from 1 by 1
006410              until WS-Cx-Sort-I >= WS-Cx-Itc-Count
006420              after WS-Cx-Sort-J from 1 by 1
006430              until WS-Cx-Sort-J > WS-Cx-Itc-Count -
006440                                    WS-Cx-Sort-I.
006450*
006460 ab031-exit.
006470     exit.
006480*
006490 ah010-Itc-Sort-Pass.
006500     move     "N" to WS-Cx-Swap-Needed.
006510     if       WS-Cx-Itc-Key (WS-Cx-Sort-J) >
006520              WS-Cx-Itc-Key (WS-Cx-Sort-J + 1)
006530              move "Y" to WS-Cx-Swap-Needed.
006540     if       not WS-Cx-Needs-Swap
006550              go to ah010-exit.
006560     move     WS-Cx-Itc-Entry (WS-Cx-Sort-J)   to WS-Cx-Its-Swap.
006570     move     WS-Cx-Itc-Entry (WS-Cx-Sort-J+1) to
006580              WS-Cx-Itc-Entry (WS-Cx-Sort-J).
006590     move     WS-Cx-Its-Swap to
006600              WS-Cx-Itc-Entry (WS-Cx-Sort-J + 1).
006610*
006620 ah010-exit.
006630     exit.
006640*
006650 ab040-Merge-Adjustments.
006660*
006670     move     zero to WS-Cx-Adj-Count.
006680     perform  ac040-Read-Adjustment thru ac040-exit
006690              until WS-Adj-Status = "10".
006700     perform  ad040-Find-Adjustment thru ad040-exit
006710              varying WS-Cx-Itc-Ix from 1 by 1
006720              until WS-Cx-Itc-Ix > WS-Cx-Itc-Count.
006730*
006740 ab040-exit.
006750     exit.
006760*
006770 ac040-Read-Adjustment.
006780     read     CX-Adjust-File next record
006790         at end
006800             move "10" to WS-Adj-Status
006810         not at end
006820             move "00" to WS-Adj-Status
006830     end-read.
006840     if       WS-Adj-Status = "10"
006850              go to ac040-exit.
006860     add      1 to WS-Cx-Adj-Count.
006870     set      WS-Cx-Adj-Ix to WS-Cx-Adj-Count.
006880     move     Adj-Item-Id to WS-Cx-Adj-Key (WS-Cx-Adj-Ix).
006890     move     Adj-Unit-Price-Full to
006900              WS-Cx-Adj-Full (WS-Cx-Adj-Ix).
006910     move     Adj-Unit-Price-Bill to
006920              WS-Cx-Adj-Bill (WS-Cx-Adj-Ix).
006930     move     Adj-Type   to WS-Cx-Adj-Typ (WS-Cx-Adj-Ix).
006940     move     Adj-Reason to WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix).
006950*
006960 ac040-exit.
006970     exit.
006980*
006990 ad040-Find-Adjustment.
007000     search all WS-Cx-Adj-Entry
007010         at end
007020             continue
007030         when WS-Cx-Adj-Key (WS-Cx-Adj-Ix) =
007040              WS-Cx-Itc-Key (WS-Cx-Itc-Ix)
007050             move "Y" to WS-Cx-Itc-Has-Adj (WS-Cx-Itc-Ix)
007060             set WS-Cx-Itc-Adj-Ix (WS-Cx-Itc-Ix) to WS-Cx-Adj-Ix
007070             move WS-Cx-Adj-Full (WS-Cx-Adj-Ix) to
007080                      WS-Cx-Itc-Cur-Full (WS-Cx-Itc-Ix)
007090             move WS-Cx-Adj-Bill (WS-Cx-Adj-Ix) to
007100                      WS-Cx-Itc-Cur-Bill (WS-Cx-Itc-Ix)
007110             move WS-Cx-Adj-Typ (WS-Cx-Adj-Ix) to
007120                      WS-Cx-Itc-Cur-Type (WS-Cx-Itc-Ix)
007130             move WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix) to
007140                      WS-Cx-Itc-Cur-Reason (WS-Cx-Itc-Ix)
007150     end-search.
007160*
007170 ad040-exit.
007180     exit.
007190*
007200 ab050-Load-Payplan.
007210*
007220     move     zero to WS-Cx-Pyc-Count WS-Cx-Max-Pay-Id.
007230     perform  ac050-Read-Payment-For-Load thru ac050-exit
007240              until WS-Payp-Status = "10".
007250     perform  ab051-Sort-Payplan thru ab051-exit.
007260*
007270 ab050-exit.
007280     exit.
007290*
007300 ac050-Read-Payment-For-Load.
007310     read     CX-Payplan-File next record
007320         at end
007330             move "10" to WS-Payp-Status
007340         not at end
007350             move "00" to WS-Payp-Status
007360     end-read.
007370     if       WS-Payp-Status = "10"
007380              go to ac050-exit.
007390     if       Pyp-Id > WS-Cx-Max-Pay-Id
007400              move Pyp-Id to WS-Cx-Max-Pay-Id.
007410     if       Pyp-Project-Id not = Imp-Project-Id
007420              go to ac050-exit.
007430     add      1 to WS-Cx-Pyc-Count.
007440     set      WS-Cx-Pyc-Ix to WS-Cx-Pyc-Count.
007450     move     Pyp-Id     to WS-Cx-Pyc-Key (WS-Cx-Pyc-Ix).
007460     move     Pyp-Date   to WS-Cx-Pyc-Cur-Date (WS-Cx-Pyc-Ix).
007470     move     Pyp-Amount to WS-Cx-Pyc-Cur-Amount (WS-Cx-Pyc-Ix).
007480     move     Pyp-Note   to WS-Cx-Pyc-Cur-Note (WS-Cx-Pyc-Ix).
007490     move     "N" to WS-Cx-Pyc-Changed (WS-Cx-Pyc-Ix).
007500*
007510 ac050-exit.
007520     exit.
007530*
007540 ab051-Sort-Payplan.
007550     if       WS-Cx-Pyc-Count < 2
007560              go to ab051-exit.
007570     perform  ah020-Pyc-Sort-Pass thru ah020-exit
007580              varying WS-Cx-Sort-I from 1 by 1
007590              until WS-Cx-Sort-I >= WS-Cx-Pyc-Count
007600              after WS-Cx-Sort-J from 1 by 1
007610              until WS-Cx-Sort-J > WS-Cx-Pyc-Count -
007620                                    WS-Cx-Sort-I.
007630*
007640 ab051-exit.
007650     exit.
007660*
007670 ah020-Pyc-Sort-Pass.
007680     move     "N" to WS-Cx-Swap-Needed.
007690     if       WS-Cx-Pyc-Key (WS-Cx-Sort-J) >
007700              WS-Cx-Pyc-Key (WS-Cx-Sort-J + 1)
007710              move "Y" to WS-Cx-Swap-Needed.
007720     if       not WS-Cx-Needs-Swap
007730              go to ah020-exit.
007740     move     WS-Cx-Pyc-Entry (WS-Cx-Sort-J)   to WS-Cx-Pyc-Swap.
007750     move     WS-Cx-Pyc-Entry (WS-Cx-Sort-J+1) to
007760              WS-Cx-Pyc-Entry (WS-Cx-Sort-J).
007770     move     WS-Cx-Pyc-Swap to
007780              WS-Cx-Pyc-Entry (WS-Cx-Sort-J + 1).
007790*
007800 ah020-exit.
007810     exit.
007820*
007830*****************************************************************
007840* Apply pass - posts the accepted changes back to the files.    *
007850*****************************************************************
007860*
007870 ba010-Apply-Items.
007880*
007890     open     i-o CX-Item-File.
007900     perform  ba011-Rewrite-One-Item thru ba011-exit
007910              until WS-Item-Status = "10".
007920     close    CX-Item-File.
007930     perform  ba012-Rebuild-Adjustments thru ba012-exit.
007940*
007950 ba010-exit.
007960     exit.
007970*
007980 ba011-Rewrite-One-Item.
007990     read     CX-Item-File next record
008000         at end
008010             move "10" to WS-Item-Status
008020         not at end
008030             move "00" to WS-Item-Status
008040     end-read.
008050     if       WS-Item-Status = "10"
008060              go to ba011-exit.
008070     if       Item-Project-Id not = Imp-Project-Id
008080              go to ba011-exit.
008090     set      WS-Cx-Itc-Ix to 1.
008100     search all WS-Cx-Itc-Entry
008110         at end
008120             continue
008130         when WS-Cx-Itc-Key (WS-Cx-Itc-Ix) = Item-Id
008140             if WS-Cx-Itc-Has-Change (WS-Cx-Itc-Ix) and
008150                Item-Mode-Qty-Price
008160                move WS-Cx-Itc-New-Qty (WS-Cx-Itc-Ix) to
008170                         Item-Qty
008180                if Item-Qty = zero
008190                         move Item-Unit-Price to
008200                                  Item-Base-Total
008210                else
008220                         compute Item-Base-Total rounded =
008230                                 Item-Qty * Item-Unit-Price
008240                end-if
008250                rewrite CX-Item-Record
008260     end-search.
008270*
008280 ba011-exit.
008290     exit.
008300*
008310 ba012-Rebuild-Adjustments.
008320*
008330     perform  ba013-Upsert-One-Adjustment thru ba013-exit
008340              varying WS-Cx-Itc-Ix from 1 by 1
008350              until WS-Cx-Itc-Ix > WS-Cx-Itc-Count.
008360     perform  ab052-Sort-Adjustments thru ab052-exit.
008370     open     output CX-Adjust-File.
008380     perform  ba014-Write-One-Adjustment thru ba014-exit
008390              varying WS-Cx-Adj-Ix from 1 by 1
008400              until WS-Cx-Adj-Ix > WS-Cx-Adj-Count.
008410     close    CX-Adjust-File.
008420*
008430 ba012-exit.
008440     exit.
008450*
008460 ba013-Upsert-One-Adjustment.
008470     if       not WS-Cx-Itc-Has-Change (WS-Cx-Itc-Ix)
008480              go to ba013-exit.
008490     if       WS-Cx-Itc-Has-Adj (WS-Cx-Itc-Ix) = "Y"
008500              set WS-Cx-Adj-Ix to
008510                       WS-Cx-Itc-Adj-Ix (WS-Cx-Itc-Ix)
008520              move WS-Cx-Itc-New-Bill (WS-Cx-Itc-Ix) to
008530                       WS-Cx-Adj-Bill (WS-Cx-Adj-Ix)
008540              move WS-Cx-Itc-New-Type (WS-Cx-Itc-Ix) to
008550                       WS-Cx-Adj-Typ (WS-Cx-Adj-Ix)
008560              move WS-Cx-Itc-New-Reason (WS-Cx-Itc-Ix) to
008570                       WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix)
008580     else
008590              add 1 to WS-Cx-Adj-Count
008600              set WS-Cx-Adj-Ix to WS-Cx-Adj-Count
008610              move WS-Cx-Itc-Key (WS-Cx-Itc-Ix) to
008620                       WS-Cx-Adj-Key (WS-Cx-Adj-Ix)
008630              move WS-Cx-Itc-Cur-Full (WS-Cx-Itc-Ix) to
008640                       WS-Cx-Adj-Full (WS-Cx-Adj-Ix)
008650              move WS-Cx-Itc-New-Bill (WS-Cx-Itc-Ix) to
008660                       WS-Cx-Adj-Bill (WS-Cx-Adj-Ix)
008670              move WS-Cx-Itc-New-Type (WS-Cx-Itc-Ix) to
008680                       WS-Cx-Adj-Typ (WS-Cx-Adj-Ix)
008690              move WS-Cx-Itc-New-Reason (WS-Cx-Itc-Ix) to
008700                       WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix).
008710*
008720 ba013-exit.
008730     exit.
008740*
008750 ab052-Sort-Adjustments.
008760     if       WS-Cx-Adj-Count < 2
008770              go to ab052-exit.
008780     perform  ah030-Adj-Sort-Pass thru ah030-exit
008790              varying WS-Cx-Sort-I from 1 by 1
008800              until WS-Cx-Sort-I >= WS-Cx-Adj-Count
008810              after WS-Cx-Sort-J from 1 by 1
008820              until WS-Cx-Sort-J > WS-Cx-Adj-Count -
008830                                    WS-Cx-Sort-I.
008840*
008850 ab052-exit.
008860     exit.
008870*
008880 ah030-Adj-Sort-Pass.
008890     move     "N" to WS-Cx-Swap-Needed.
008900     if       WS-Cx-Adj-Key (WS-Cx-Sort-J) >
008910              WS-Cx-Adj-Key (WS-Cx-Sort-J + 1)
008920              move "Y" to WS-Cx-Swap-Needed.
008930     if       not WS-Cx-Needs-Swap
008940              go to ah030-exit.
008950     move     WS-Cx-Adj-Key (WS-Cx-Sort-J)  to WS-Cx-Swp-Key.
008960     move     WS-Cx-Adj-Full (WS-Cx-Sort-J) to WS-Cx-Swp-Full.
008970     move     WS-Cx-Adj-Bill (WS-Cx-Sort-J) to WS-Cx-Swp-Bill.
008980     move     WS-Cx-Adj-Typ (WS-Cx-Sort-J)  to WS-Cx-Swp-Typ.
008990     move     WS-Cx-Adj-Rsn (WS-Cx-Sort-J)  to WS-Cx-Swp-Rsn.
009000*
009010     move     WS-Cx-Adj-Entry (WS-Cx-Sort-J + 1) to
009020              WS-Cx-Adj-Entry (WS-Cx-Sort-J).
009030*
009040     move     WS-Cx-Swp-Key  to WS-Cx-Adj-Key (WS-Cx-Sort-J + 1).
009050     move     WS-Cx-Swp-Full to WS-Cx-Adj-Full (WS-Cx-Sort-J + 1).
009060     move     WS-Cx-Swp-Bill to WS-Cx-Adj-Bill (WS-Cx-Sort-J + 1).
009070     move     WS-Cx-Swp-Typ  to WS-Cx-Adj-Typ (WS-Cx-Sort-J + 1).
009080     move     WS-Cx-Swp-Rsn  to WS-Cx-Adj-Rsn (WS-Cx-Sort-J + 1).
009090*
009100 ah030-exit.
009110     exit.
009120*
009130 ba014-Write-One-Adjustment.
009140     move     WS-Cx-Adj-Key (WS-Cx-Adj-Ix) to Adj-Item-Id.
009150     move     WS-Cx-Adj-Full (WS-Cx-Adj-Ix) to
009160              Adj-Unit-Price-Full.
009170     move     WS-Cx-Adj-Bill (WS-Cx-Adj-Ix) to
009180              Adj-Unit-Price-Bill.
009190     move     WS-Cx-Adj-Typ (WS-Cx-Adj-Ix) to Adj-Type.
009200     move     WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix) to Adj-Reason.
009210     write    CX-Adjustment-Record.
009220*
009230 ba014-exit.
009240     exit.
009250*
009260 ba020-Apply-Payplan.
009270*
009280     open     i-o CX-Payplan-File.
009290     perform  ba021-Rewrite-One-Payment thru ba021-exit
009300              until WS-Payp-Status = "10".
009310     close    CX-Payplan-File.
009320*
009330     if       WS-Cx-Pnw-Count > zero
009340              open extend CX-Payplan-File
009350              perform ba022-Write-One-New-Payment thru
009360                       ba022-exit
009370                       varying WS-Cx-Pnw-Ix from 1 by 1
009380                       until WS-Cx-Pnw-Ix > WS-Cx-Pnw-Count
009390              close CX-Payplan-File.
009400*
009410 ba020-exit.
009420     exit.
009430*
009440 ba021-Rewrite-One-Payment.
009450     read     CX-Payplan-File next record
009460         at end
009470             move "10" to WS-Payp-Status
009480         not at end
009490             move "00" to WS-Payp-Status
009500     end-read.
009510     if       WS-Payp-Status = "10"
009520              go to ba021-exit.
009530     if       Pyp-Project-Id not = Imp-Project-Id
009540              go to ba021-exit.
009550     set      WS-Cx-Pyc-Ix to 1.
009560     search all WS-Cx-Pyc-Entry
009570         at end
009580             continue
009590         when WS-Cx-Pyc-Key (WS-Cx-Pyc-Ix) = Pyp-Id
009600             if WS-Cx-Pyc-Has-Change (WS-Cx-Pyc-Ix)
009610                move WS-Cx-Pyc-New-Date (WS-Cx-Pyc-Ix) to
009620                         Pyp-Date
009630                move WS-Cx-Pyc-New-Amount (WS-Cx-Pyc-Ix) to
009640                         Pyp-Amount
009650                move WS-Cx-Pyc-New-Note (WS-Cx-Pyc-Ix) to
009660                         Pyp-Note
009670                rewrite CX-Payp-Record
009680     end-search.
009690*
009700 ba021-exit.
009710     exit.
009720*
009730 ba022-Write-One-New-Payment.
009740     add      1 to WS-Cx-Max-Pay-Id.
009750     move     WS-Cx-Max-Pay-Id to Pyp-Id.
009760     move     Imp-Project-Id to Pyp-Project-Id.
009770     move     WS-Cx-Pnw-Date (WS-Cx-Pnw-Ix)   to Pyp-Date.
009780     move     WS-Cx-Pnw-Amount (WS-Cx-Pnw-Ix) to Pyp-Amount.
009790     move     WS-Cx-Pnw-Note (WS-Cx-Pnw-Ix)   to Pyp-Note.
009800     write    CX-Payp-Record.
009810*
009820 ba022-exit.
009830     exit.
009840*
009850 ab020-Find-Project.
009860     move     "00" to WS-Proj-Status.
009870     perform  ad010-Read-Project thru ad010-exit
009880              until Proj-Id = Imp-Project-Id or
009890                    WS-Proj-Status = "10".
009900*
009910 ab020-exit.
009920     exit.
009930*
009940 ad010-Read-Project.
009950     read     CX-Project-File next record
009960         at end
009970             move "10" to WS-Proj-Status
009980         not at end
009990             move "00" to WS-Proj-Status
010000     end-read.
010010*
010020 ad010-exit.
010030     exit.
010040*
010050 Report section.
010060*****************
010070*
010080 RD  Sheet-Import-Report
010090     Page Limit   WS-Page-Lines
010100     Heading      1
010110     First Detail 5
010120     Last  Detail WS-Page-Lines.
010130*
010140 01  Imp-Head Type Page Heading.
010150     03  line  1.
010160         05  col  1      pic x(17)   source Prog-Name.
010170         05  col  40     pic x(30)   value
010180             "CXEMA Sheet Sync - Import & Apply".
010190         05  col 120     pic x(5)    value "Page ".
010200         05  col 125     pic zz9     source Page-Counter.
010210     03  line  4.
010220         05  col  1      pic x(6)    value "Item".
010230         05  col  9      pic x(12)   value "Field".
010240         05  col 23      pic x(40)   value "Change / error".
010250*
010260 01  Imp-Item-Change-Line type is detail.
010270     03  line + 1.
010280         05  col  1      pic zzzzz9  source Imp-Chg-Id.
010290         05  col  9      pic x(12)   source WS-Cx-Chg-Field.
010300         05  col 23      pic x(80)   source WS-Cx-Chg-Detail.
010310*
010320 01  Imp-Item-Error-Line type is detail.
010330     03  line + 1.
010340         05  col  1      pic zzzzz9  source Imp-Err-Id.
010350         05  col  9      pic x(30)   source WS-Cx-Error-Text.
010360*
010370 01  Imp-Pay-Change-Line type is detail.
010380     03  line + 1.
010390         05  col  1      pic x(4)    value "Pay ".
010400         05  col  5      pic zzzzz9  source Imp-Chg-Id.
010410         05  col 13      pic x(12)   source WS-Cx-Chg-Field.
010420         05  col 27      pic x(80)   source WS-Cx-Chg-Detail.
010430*
010440 01  Imp-Pay-Error-Line type is detail.
010450     03  line + 1.
010460         05  col  1      pic x(4)    value "Pay ".
010470         05  col  5      pic zzzzz9  source Imp-Err-Id.
010480         05  col 13      pic x(30)   source WS-Cx-Error-Text.
010490*
010500 01  Imp-New-Pay-Line type is detail.
010510     03  line + 1.
010520         05  col  1      pic x(11)   value "New pymt. ".
010530         05  col 13      pic x(10)   source WS-Cx-Date.
010540         05  col 25      pic z,zzz,zz9.99 source
010550                                      WS-Cx-Pnw-Amount
010560                                      (WS-Cx-Pnw-Ix).
010570         05  col 45      pic x(40)   source
010580                                      WS-Cx-Pnw-Note
010590                                      (WS-Cx-Pnw-Ix).
010600*
010610 01  Imp-Totals type is detail.
010620     03  line + 2.
010630         05  col  1      pic x(20)   value "Items applied".
010640         05  col 23      pic zzzz9   source WS-Cx-Applied-Items.
010650     03  line + 1.
010660         05  col  1      pic x(20)   value "Payments updated".
010670         05  col 23      pic zzzz9   source WS-Cx-Updated-Pays.
010680     03  line + 1.
010690         05  col  1      pic x(20)   value "Payments added".
010700         05  col 23      pic zzzz9   source WS-Cx-New-Pays.
010710     03  line + 1.
010720         05  col  1      pic x(20)   value "Rows rejected".
010730         05  col 23      pic zzzz9   source WS-Cx-Error-Cnt.
010740*
010750 01  Imp-Error-Line type is detail.
010760     03  line + 2.
010770         05  col  1      pic x(40)   value
010780             "Project not found on parameter card.".
010790*
