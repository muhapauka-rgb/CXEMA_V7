000100*
000110*****************************************************************
000120*                                                                *
000130*                 CX Estimating & Billing Suite                 *
000140*          Sheet Sync - Publish Snapshot, Report Writer          *
000150*                                                                *
000160*****************************************************************
000170*
000180 identification          division.
000190*========================
000200*
000210 program-id.             cxshtpb.
000220 author.                 V B Coen.
000230 installation.           Applewood Computers Ltd.
000240 date-written.           19/05/89.
000250 date-compiled.
000260 security.               Applewood Computers - CXEMA System.
000270*
000280*****************************************************************
000290* Remarks.   Writes a billing snapshot for one project's
000300*            estimate items and plan payments, one row per item
000310*            plus one row per plan payment, for the sheet the
000320*            clerk takes away, edits and later feeds back through
000330*            Cxshtim.  Read only - never touches Items or Adjusts.
000340*
000350*            Descended from the old quotation re-price listing
000360*            (XREPRI), which did a similar job for telephone
000370*            re-quotes before CXEMA existed.
000380*
000390* Files used. PROJECTS, ITEMS, ADJUSTS, PAYPLAN, PUBPARM,
000400*             PRINTOUT.
000410*****************************************************************
000420* Change log.
000430*
000440* 19/05/89 vbc        - Written as XREPRI re-price listing.
000450* 02/11/93 vbc        - Discount column added.
000460* 17/06/97 vbc        - Converted amounts to packed decimal.
000470* 25/08/98 vbc   y2k  - Reviewed for century roll-over, dates
000480*                       already held ccyymmdd, no change made.
000490* 14/03/06 vbc        - Ported across to new accounts machine.
000500* 20/02/09 vbc        - Migrated to Open Cobol v3.00.00.
000510* 12/12/25 vbc - 1.0.00 Recast as cxshtpb, the publish half of the
000520*                CXEMA V7 sheet sync, ticket CX-010.
000530*****************************************************************
000540*
000550 environment             division.
000560*========================
000570*
000580 configuration           section.
000590 special-names.
000600     class cx-numeric-class is "0123456789"
000610     upsi-0 is cx-debug-switch.
000620 input-output            section.
000630 file-control.
000640 copy "selcxprj.cob".
000650 copy "selcxitm.cob".
000660 copy "selcxadj.cob".
000670 copy "selcxpyp.cob".
000680 copy "selcxpub.cob".
000690 copy "selcxprn.cob".
000700*
000710 data                    division.
000720*========================
000730*
000740 file section.
000750*
000760 copy "fdcxprj.cob".
000770 copy "fdcxitm.cob".
000780 copy "fdcxadj.cob".
000790 copy "fdcxpyp.cob".
000800 copy "fdcxpub.cob".
000810*
000820 FD  CX-Print-File
000830     reports are Sheet-Publish-Report.
000840*
000850 working-storage section.
000860*------------------------
000870 77  Prog-Name            pic x(17) value "cxshtpb (1.0.00)".
000880 77  WS-Proj-Status       pic xx.
000890 77  WS-Item-Status       pic xx.
000900 77  WS-Adj-Status        pic xx.
000910 77  WS-Payp-Status       pic xx.
000920 77  WS-Pub-Status        pic xx.
000930 77  WS-Prn-Status        pic xx.
000940 77  WS-Page-Lines        binary-char unsigned value 56.
000950*
000960 01  WS-Cx-Pub-Row.
000970     03  WS-Cx-Pub-Has-Adj      pic x.
000980         88  WS-Cx-Pub-Adjusted     value "Y".
000990     03  WS-Cx-Pub-Type         pic x.
001000     03  WS-Cx-Pub-Reason       pic x(50).
001010     03  WS-Cx-Pub-Qty          pic s9(7)v99  comp-3.
001020     03  WS-Cx-Pub-Full         pic s9(9)v99  comp-3.
001030     03  WS-Cx-Pub-Bill         pic s9(9)v99  comp-3.
001040     03  WS-Cx-Pub-Tot-Full     pic s9(11)v99 comp-3.
001050     03  WS-Cx-Pub-Tot-Bill     pic s9(11)v99 comp-3.
001060     03  WS-Cx-Pub-Delta        pic s9(11)v99 comp-3.
001070     03  Filler                 pic x(04).
001080*
001090 copy "cxdatefm.cob".
001100 copy "cxadjtb.cob".
001110*
001120 procedure division.
001130*===================
001140*
001150 aa010-Open-Files.
001160*
001170     open     input CX-Publ-Parm-File.
001180     read     CX-Publ-Parm-File next record
001190         at end
001200             move zero to Pub-Project-Id
001210     end-read.
001220     close    CX-Publ-Parm-File.
001230*
001240     open     input CX-Project-File CX-Item-File CX-Adjust-File
001250                     CX-Payplan-File.
001260     open     output CX-Print-File.
001270*
001280     perform  ab010-Load-Adjustments thru ab010-exit.
001290     perform  ab020-Find-Project thru ab020-exit.
001300*
001310     if       Proj-Id not = Pub-Project-Id
001320              go to aa095-No-Project.
001330*
001340     initiate Sheet-Publish-Report.
001350     perform  aa020-Scan-Items thru aa020-exit
001360              until WS-Item-Status = "10".
001370     perform  aa040-Read-Plan-Payments thru aa040-exit
001380              until WS-Payp-Status = "10".
001390     terminate Sheet-Publish-Report.
001400     go       to aa099-Close.
001410*
001420 aa095-No-Project.
001430     initiate Sheet-Publish-Report.
001440     generate Pub-Error-Line.
001450     terminate Sheet-Publish-Report.
001460*
001470 aa099-Close.
001480     close    CX-Project-File CX-Item-File CX-Adjust-File
001490              CX-Payplan-File CX-Print-File.
001500     stop     run.
001510*
001520 aa020-Scan-Items.
001530*
001540     read     CX-Item-File next record
001550         at end
001560             move "10" to WS-Item-Status
001570         not at end
001580             move "00" to WS-Item-Status
001590     end-read.
001600     if       WS-Item-Status = "10"
001610              go to aa020-exit.
001620     if       Item-Project-Id not = Pub-Project-Id
001630              go to aa020-exit.
001640     if       not Item-On-Estimate
001650              go to aa020-exit.
001660*
001670     perform  ad020-Find-Adjustment thru ad020-exit.
001680     perform  bb010-Derive-Amounts thru bb010-exit.
001690     generate Pub-Item-Detail.
001700*
001710 aa020-exit.
001720     exit.
001730*
001740 ad020-Find-Adjustment.
001750*
001760     move     "N" to WS-Cx-Pub-Has-Adj.
001770     move     spaces to WS-Cx-Pub-Type.
001780     move     spaces to WS-Cx-Pub-Reason.
001790     search all WS-Cx-Adj-Entry
001800         at end
001810             continue
001820         when WS-Cx-Adj-Key (WS-Cx-Adj-Ix) = Item-Id
001830             move "Y" to WS-Cx-Pub-Has-Adj
001840             move WS-Cx-Adj-Typ (WS-Cx-Adj-Ix) to WS-Cx-Pub-Type
001850             move WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix) to WS-Cx-Pub-Reason
001860     end-search.
001870*
001880 ad020-exit.
001890     exit.
001900*
001910 bb010-Derive-Amounts.
001920*
001930     if       Item-Mode-Qty-Price
001940              move Item-Qty to WS-Cx-Pub-Qty
001950              if WS-Cx-Pub-Adjusted
001960                       move WS-Cx-Adj-Full (WS-Cx-Adj-Ix) to
001970                            WS-Cx-Pub-Full
001980              else
001990                       move Item-Unit-Price to WS-Cx-Pub-Full
002000              end-if
002010     else
002020              move 1 to WS-Cx-Pub-Qty
002030              if WS-Cx-Pub-Adjusted
002040                       move WS-Cx-Adj-Full (WS-Cx-Adj-Ix) to
002050                            WS-Cx-Pub-Full
002060              else
002070                       move Item-Base-Total to WS-Cx-Pub-Full
002080              end-if
002090     end-if.
002100*
002110     if       WS-Cx-Pub-Adjusted
002120              move WS-Cx-Adj-Bill (WS-Cx-Adj-Ix) to WS-Cx-Pub-Bill
002130     else
002140              move WS-Cx-Pub-Full to WS-Cx-Pub-Bill.
002150*
002160     compute  WS-Cx-Pub-Tot-Full rounded =
002170              WS-Cx-Pub-Qty * WS-Cx-Pub-Full.
002180     compute  WS-Cx-Pub-Tot-Bill rounded =
002190              WS-Cx-Pub-Qty * WS-Cx-Pub-Bill.
002200     subtract WS-Cx-Pub-Tot-Bill from WS-Cx-Pub-Tot-Full
002210              giving WS-Cx-Pub-Delta.
002220*
002230 bb010-exit.
002240     exit.
002250*
002260 aa040-Read-Plan-Payments.
002270*
002280     read     CX-Payplan-File next record
002290         at end
002300             move "10" to WS-Payp-Status
002310         not at end
002320             move "00" to WS-Payp-Status
002330     end-read.
002340     if       WS-Payp-Status = "10"
002350              go to aa040-exit.
002360     if       Pyp-Project-Id not = Pub-Project-Id
002370              go to aa040-exit.
002380     move     Pyp-Date to WS-Cx-Raw-Date.
002390     move     WS-Cx-Raw-Ccyy to WS-Cx-Iso-Year.
002400     move     WS-Cx-Raw-Mm   to WS-Cx-Iso-Month.
002410     move     WS-Cx-Raw-Dd   to WS-Cx-Iso-Day.
002420     generate Pub-Pay-Detail.
002430*
002440 aa040-exit.
002450     exit.
002460*
002470 ab010-Load-Adjustments.
002480*
002490     move     zero to WS-Cx-Adj-Count.
002500     perform  ac010-Read-Adjustment thru ac010-exit
002510              until WS-Adj-Status = "10".
002520*
002530 ab010-exit.
002540     exit.
002550*
002560 ac010-Read-Adjustment.
002570     read     CX-Adjust-File next record
002580         at end
002590             move "10" to WS-Adj-Status
002600         not at end
002610             move "00" to WS-Adj-Status
002620     end-read.
002630     if       WS-Adj-Status = "10"
002640              go to ac010-exit.
002650     add      1 to WS-Cx-Adj-Count.
002660     set      WS-Cx-Adj-Ix to WS-Cx-Adj-Count.
002670     move     Adj-Item-Id to WS-Cx-Adj-Key (WS-Cx-Adj-Ix).
002680     move     Adj-Unit-Price-Full to
002690              WS-Cx-Adj-Full (WS-Cx-Adj-Ix).
002700     move     Adj-Unit-Price-Bill to
002710              WS-Cx-Adj-Bill (WS-Cx-Adj-Ix).
002720     move     Adj-Type   to WS-Cx-Adj-Typ (WS-Cx-Adj-Ix).
002730     move     Adj-Reason to WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix).
002740*
002750 ac010-exit.
002760     exit.
002770*
002780 ab020-Find-Project.
002790*
002800     move     "00" to WS-Proj-Status.
002810     perform  ad010-Read-Project thru ad010-exit
002820              until Proj-Id = Pub-Project-Id or
002830                    WS-Proj-Status = "10".
002840*
002850 ab020-exit.
002860     exit.
002870*
002880 ad010-Read-Project.
002890     read     CX-Project-File next record
002900         at end
002910             move "10" to WS-Proj-Status
002920         not at end
002930             move "00" to WS-Proj-Status
002940     end-read.
002950*
002960 ad010-exit.
002970     exit.
002980*
002990 Report section.
003000*****************
003010*
003020 RD  Sheet-Publish-Report
003030     Page Limit   WS-Page-Lines
003040     Heading      1
003050     First Detail 5
003060     Last  Detail WS-Page-Lines.
003070*
003080 01  Pub-Head Type Page Heading.
003090     03  line  1.
003100         05  col  1      pic x(17)   source Prog-Name.
003110         05  col  40     pic x(27)   value
003120             "CXEMA Sheet Sync - Publish".
003130         05  col 120     pic x(5)    value "Page ".
003140         05  col 125     pic zz9     source Page-Counter.
003150     03  line  3.
003160         05  col  1      pic x(40)   source Proj-Title.
003170         05  col 45      pic x(30)   source Proj-Client-Name.
003180     03  line  4.
003190         05  col  1      pic x(6)    value "Item".
003200         05  col  9      pic x(30)   value "Title".
003210         05  col 41      pic x(1)    value "M".
003220         05  col 44      pic x(7)    value "Qty".
003230         05  col 54      pic x(8)    value "Full".
003240         05  col 65      pic x(8)    value "Billable".
003250         05  col 76      pic x(11)   value "Total full".
003260         05  col 90      pic x(11)   value "Total bill".
003270         05  col 104     pic x(12)   value "Delta".
003280         05  col 119     pic x(1)    value "T".
003290         05  col 122     pic x(30)   value "Reason".
003300*
003310 01  Pub-Item-Detail type is detail.
003320     03  line + 1.
003330         05  col  1      pic zzzzz9        source Item-Id.
003340         05  col  9      pic x(30)         source Item-Title.
003350         05  col 41      pic x             source Item-Mode.
003360         05  col 44      pic zzz9.99       source WS-Cx-Pub-Qty.
003370         05  col 54      pic z,zz9.99      source WS-Cx-Pub-Full.
003380         05  col 65      pic z,zz9.99      source WS-Cx-Pub-Bill.
003390         05  col 76      pic z,zzz,zz9.99  source
003400                                      WS-Cx-Pub-Tot-Full.
003410         05  col 90      pic z,zzz,zz9.99  source
003420                                      WS-Cx-Pub-Tot-Bill.
003430         05  col 104     pic -z,zzz,zz9.99 source WS-Cx-Pub-Delta.
003440         05  col 119     pic x             source WS-Cx-Pub-Type.
003450         05  col 122     pic x(30)         source
003460                                      WS-Cx-Pub-Reason.
003470*
003480 01  Pub-Pay-Detail type is detail.
003490     03  line + 1.
003500         05  col  1      pic x(11)   value "Plan pymt. ".
003510         05  col 13      pic x(10)   source WS-Cx-Date.
003520         05  col 25      pic z,zzz,zz9.99 source Pyp-Amount.
003530         05  col 45      pic x(40)   source Pyp-Note.
003540*
003550 01  Pub-Error-Line type is detail.
003560     03  line + 2.
003570         05  col  1      pic x(40)   value
003580             "Project not found on parameter card.".
003590*
