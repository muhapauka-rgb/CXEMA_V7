000100*
000110*****************************************************************
000120*                                                                *
000130*                 CX Estimating & Billing Suite                 *
000140*           Operations Registry - Journal & Summaries            *
000150*                                                                *
000160*****************************************************************
000170*
000180 identification          division.
000190*========================
000200*
000210 program-id.             cxopreg.
000220 author.                 V B Coen.
000230 installation.           Applewood Computers Ltd.
000240 date-written.           03/11/91.
000250 date-compiled.
000260 security.               Applewood Computers - CXEMA System.
000270*
000280*****************************************************************
000290* Remarks.   Merges actual payments, planned payments and
000300*            expense items into one dated journal, then a
000310*            per-project summary and a per-organization control
000320*            break summary.  Three Report Writer reports off one
000330*            print file.  No run-parameter card - always whole
000340*            portfolio, not as-of.
000350*
000360*            Descended from the old combined cash-book print run
000370*            for the estimating job (XCOST), renamed at V7.
000380*
000390* Files used. PROJECTS, GROUPS, ITEMS, ADJUSTS, PAYPLAN, PAYFACT,
000400*             PRINTOUT.
000410* Calls.      CXITMC (item base/discount), CXFINC (per-project
000420*             financials).
000430*****************************************************************
000440* Change log.
000450*
000460* 03/11/91 vbc        - Written as XCOST combined cash-book run.
000470* 25/03/95 vbc        - Per-agency summary page added.
000480* 11/11/97 vbc        - Re-coded amounts to packed decimal.
000490* 29/08/98 vbc   y2k  - Reviewed for century roll-over, dates
000500*                       already held ccyymmdd, no change made.
000510* 14/06/05 vbc        - Ported across to new accounts machine.
000520* 26/02/09 vbc        - Migrated to Open Cobol v3.00.00.
000530* 22/12/25 vbc - 1.0.00 Recast as cxopreg for CXEMA V7, ticket
000540*                CX-007 (one merged journal wanted in place of
000550*                the three separate cash-book listings).
000560* 05/01/26 vbc -    .01 Category/source columns widened, the new
000570*                Cyrillic labels did not fit the old width.
000580*****************************************************************
000590*
000600 environment             division.
000610*========================
000620*
000630 configuration           section.
000640 special-names.
000650     class cx-numeric-class is "0123456789"
000660     upsi-0 is cx-debug-switch.
000670 input-output            section.
000680 file-control.
000690 copy "selcxprj.cob".
000700 copy "selcxgrp.cob".
000710 copy "selcxitm.cob".
000720 copy "selcxadj.cob".
000730 copy "selcxpyp.cob".
000740 copy "selcxpyf.cob".
000750 copy "selcxprn.cob".
000760*
000770 data                    division.
000780*========================
000790*
000800 file section.
000810*
000820 copy "fdcxprj.cob".
000830 copy "fdcxgrp.cob".
000840 copy "fdcxitm.cob".
000850 copy "fdcxadj.cob".
000860 copy "fdcxpyp.cob".
000870 copy "fdcxpyf.cob".
000880*
000890 FD  CX-Print-File
000900     reports are Journal-Report
000910                 Project-Summary-Report
000920                 Org-Summary-Report.
000930*
000940 working-storage section.
000950*------------------------
000960 77  Prog-Name            pic x(16) value "cxopreg (1.0.01)".
000970 77  WS-Proj-Status       pic xx.
000980 77  WS-Grp-Status        pic xx.
000990 77  WS-Item-Status       pic xx.
001000 77  WS-Adj-Status        pic xx.
001010 77  WS-Payp-Status       pic xx.
001020 77  WS-Payf-Status       pic xx.
001030 77  WS-Prn-Status        pic xx.
001040 77  WS-Page-Lines        binary-char unsigned value 56.
001050*
001060 77  WS-Cx-Sort-I         pic 9(5)        comp.
001070 77  WS-Cx-Sort-J         pic 9(5)        comp.
001080 77  WS-Cx-Lookup-Proj    pic 9(6)        comp.
001090 77  WS-Cx-Lookup-Title   pic x(40).
001100 77  WS-Cx-Lookup-Org     pic x(30).
001110 77  WS-Cx-Lookup-Group   pic x(30).
001120 77  WS-Cx-Received       pic s9(11)v99   comp-3.
001130 77  WS-Cx-Cur-Org        pic x(30).
001140 77  WS-Cx-Cur-Org-Key    pic x(30).
001150 77  WS-Cx-Period-Out     pic x(07).
001160*
001170 01  WS-Cx-Swap-Needed    pic x.
001180     88  WS-Cx-Needs-Swap     value "Y".
001190*
001200 01  WS-Cx-Proj-Table.
001210     03  WS-Cx-Proj-Cnt         pic 9(4)      comp.
001220     03  WS-Cx-Proj-Entry       occurs 1 to 2000 times
001230                                 depending on WS-Cx-Proj-Cnt
001240                                 ascending key is WS-Cx-Proj-Key
001250                                 indexed by WS-Cx-Proj-Ix.
001260         05  WS-Cx-Proj-Key         pic 9(6)      comp.
001270         05  WS-Cx-Proj-Nam         pic x(40).
001280         05  WS-Cx-Proj-Org         pic x(30).
001290         05  Filler                 pic x(04).
001300*
001310 01  WS-Cx-Grp-Table.
001320     03  WS-Cx-Grp-Cnt          pic 9(4)      comp.
001330     03  WS-Cx-Grp-Entry        occurs 1 to 2000 times
001340                                 depending on WS-Cx-Grp-Cnt
001350                                 indexed by WS-Cx-Grp-Ix.
001360         05  WS-Cx-Grp-Key          pic 9(6)      comp.
001370         05  WS-Cx-Grp-Nam          pic x(30).
001380         05  Filler                 pic x(04).
001390*
001400 01  WS-Cx-Jrn-Table.
001410     03  WS-Cx-Jrn-Cnt          pic 9(5)      comp.
001420     03  WS-Cx-Jrn-Entry        occurs 1 to 4000 times
001430                                 depending on WS-Cx-Jrn-Cnt
001440                                 indexed by WS-Cx-Jrn-Ix.
001450         05  WS-Cx-Jrn-Sort-Date    pic 9(8)      comp.
001460         05  WS-Cx-Jrn-Real-Date    pic 9(8)      comp.
001470         05  WS-Cx-Jrn-Proj-Title   pic x(40).
001480         05  WS-Cx-Jrn-Category     pic x(12).
001490         05  WS-Cx-Jrn-Source       pic x(22).
001500         05  WS-Cx-Jrn-Item-Title   pic x(40).
001510         05  WS-Cx-Jrn-Group-Name   pic x(30).
001520         05  WS-Cx-Jrn-Qty          pic s9(7)v99  comp-3.
001530         05  WS-Cx-Jrn-Unit-Price   pic s9(9)v99  comp-3.
001540         05  WS-Cx-Jrn-Base         pic s9(11)v99 comp-3.
001550         05  WS-Cx-Jrn-Extra        pic s9(9)v99  comp-3.
001560         05  WS-Cx-Jrn-Discount     pic s9(9)v99  comp-3.
001570         05  WS-Cx-Jrn-Row-Total    pic s9(11)v99 comp-3.
001580         05  WS-Cx-Jrn-Balance      pic s9(11)v99 comp-3.
001590         05  WS-Cx-Jrn-Org-Name     pic x(30).
001600         05  WS-Cx-Jrn-In-Est       pic x(01).
001610         05  WS-Cx-Jrn-Note         pic x(40).
001620         05  Filler                 pic x(04).
001630*
001640 01  WS-Cx-Jrn-Swap.
001650     03  WS-Cx-Jswp-Sort-Date   pic 9(8)      comp.
001660     03  WS-Cx-Jswp-Real-Date   pic 9(8)      comp.
001670     03  WS-Cx-Jswp-Proj-Title  pic x(40).
001680     03  WS-Cx-Jswp-Category    pic x(12).
001690     03  WS-Cx-Jswp-Source      pic x(22).
001700     03  WS-Cx-Jswp-Item-Title  pic x(40).
001710     03  WS-Cx-Jswp-Group-Name  pic x(30).
001720     03  WS-Cx-Jswp-Qty         pic s9(7)v99  comp-3.
001730     03  WS-Cx-Jswp-Unit-Price  pic s9(9)v99  comp-3.
001740     03  WS-Cx-Jswp-Base        pic s9(11)v99 comp-3.
001750     03  WS-Cx-Jswp-Extra       pic s9(9)v99  comp-3.
001760     03  WS-Cx-Jswp-Discount    pic s9(9)v99  comp-3.
001770     03  WS-Cx-Jswp-Row-Total   pic s9(11)v99 comp-3.
001780     03  WS-Cx-Jswp-Org-Name    pic x(30).
001790     03  WS-Cx-Jswp-In-Est      pic x(01).
001800     03  WS-Cx-Jswp-Note        pic x(40).
001810     03  WS-Cx-Jswp-Balance     pic s9(11)v99 comp-3.
001820     03  Filler                 pic x(04).
001830*
001840 01  WS-Cx-Psum-Table.
001850     03  WS-Cx-Psum-Cnt         pic 9(4)      comp.
001860     03  WS-Cx-Psum-Entry       occurs 1 to 2000 times
001870                                 depending on WS-Cx-Psum-Cnt
001880                                 indexed by WS-Cx-Psum-Ix.
001890         05  WS-Cx-Psum-Org         pic x(30).
001900         05  WS-Cx-Psum-Org-Key     pic x(30).
001910         05  WS-Cx-Psum-Price       pic s9(11)v99 comp-3.
001920         05  WS-Cx-Psum-Received    pic s9(11)v99 comp-3.
001930         05  WS-Cx-Psum-Expenses    pic s9(11)v99 comp-3.
001940         05  WS-Cx-Psum-Agency      pic s9(11)v99 comp-3.
001950         05  WS-Cx-Psum-Extra       pic s9(11)v99 comp-3.
001960         05  WS-Cx-Psum-Pocket      pic s9(11)v99 comp-3.
001970         05  WS-Cx-Psum-Diff        pic s9(11)v99 comp-3.
001980         05  Filler                 pic x(04).
001990*
002000 01  WS-Cx-Psum-Swap.
002010     03  WS-Cx-Pswp-Org         pic x(30).
002020     03  WS-Cx-Pswp-Org-Key     pic x(30).
002030     03  WS-Cx-Pswp-Price       pic s9(11)v99 comp-3.
002040     03  WS-Cx-Pswp-Received    pic s9(11)v99 comp-3.
002050     03  WS-Cx-Pswp-Expenses    pic s9(11)v99 comp-3.
002060     03  WS-Cx-Pswp-Agency      pic s9(11)v99 comp-3.
002070     03  WS-Cx-Pswp-Extra       pic s9(11)v99 comp-3.
002080     03  WS-Cx-Pswp-Pocket      pic s9(11)v99 comp-3.
002090     03  WS-Cx-Pswp-Diff        pic s9(11)v99 comp-3.
002100     03  Filler                 pic x(04).
002110*
002120 01  WS-Cx-Org-Accum.
002130     03  WS-Cx-Org-Cnt          pic 9(4)      comp.
002140     03  WS-Cx-Org-Price        pic s9(11)v99 comp-3.
002150     03  WS-Cx-Org-Received     pic s9(11)v99 comp-3.
002160     03  WS-Cx-Org-Expenses     pic s9(11)v99 comp-3.
002170     03  WS-Cx-Org-Agency       pic s9(11)v99 comp-3.
002180     03  WS-Cx-Org-Extra        pic s9(11)v99 comp-3.
002190     03  WS-Cx-Org-Pocket       pic s9(11)v99 comp-3.
002200     03  WS-Cx-Org-Diff         pic s9(11)v99 comp-3.
002210     03  Filler                 pic x(04).
002220*
002230 copy "cxdatefm.cob".
002240 copy "cxadjtb.cob".
002250 copy "cxfiles.cob".
002260*
002270 linkage section.
002280*****************
002290*
002300 copy "cxcalc.cob".
002310*
002320 procedure division.
002330*===================
002340*
002350 aa010-Open-Files.
002360*
002370     open     input CX-Project-File CX-Group-File CX-Adjust-File.
002380     open     output CX-Print-File.
002390     move     zero to WS-Cx-Proj-Cnt WS-Cx-Grp-Cnt
002400                       WS-Cx-Adj-Count WS-Cx-Jrn-Cnt
002410                       WS-Cx-Psum-Cnt.
002420*
002430     perform  ab010-Load-Projects thru ab010-exit.
002440     perform  ab020-Load-Groups thru ab020-exit.
002450     perform  ab030-Load-Adjustments thru ab030-exit.
002460     close    CX-Group-File CX-Adjust-File.
002470*
002480     open     input CX-Payfact-File CX-Payplan-File CX-Item-File.
002490     perform  ac010-Build-Fact-Rows thru ac010-exit
002500              until WS-Payf-Status = "10".
002510     perform  ac020-Build-Plan-Rows thru ac020-exit
002520              until WS-Payp-Status = "10".
002530     perform  ac030-Build-Item-Rows thru ac030-exit
002540              until WS-Item-Status = "10".
002550     close    CX-Payfact-File CX-Payplan-File CX-Item-File
002560              CX-Project-File.
002570*
002580     perform  aa020-Sort-Journal thru aa020-exit.
002590*
002600     initiate Journal-Report.
002610     perform  bb010-Emit-Journal-Row thru bb010-exit
002620              varying WS-Cx-Sort-I from 1 by 1
002630              until WS-Cx-Sort-I > WS-Cx-Jrn-Cnt.
002640     terminate Journal-Report.
002650*
002660     initiate Project-Summary-Report.
002670     perform  aa030-Build-Project-Summary thru aa030-exit.
002680     terminate Project-Summary-Report.
002690*
002700     perform  aa040-Sort-Org-Summary thru aa040-exit.
002710     initiate Org-Summary-Report.
002720     perform  bb020-Emit-Org-Row thru bb020-exit
002730              varying WS-Cx-Sort-I from 1 by 1
002740              until WS-Cx-Sort-I > WS-Cx-Psum-Cnt.
002750     if       WS-Cx-Psum-Cnt > zero
002760              generate Org-Detail.
002770     terminate Org-Summary-Report.
002780*
002790     close    CX-Print-File.
002800     stop     run.
002810*
002820 ab010-Load-Projects.
002830*
002840     perform  ac040-Read-Project thru ac040-exit
002850              until WS-Proj-Status = "10".
002860*
002870 ab010-exit.
002880     exit.
002890*
002900 ac040-Read-Project.
002910     read     CX-Project-File next record
002920         at end
002930             move "10" to WS-Proj-Status
002940         not at end
002950             move "00" to WS-Proj-Status
002960     end-read.
002970     if       WS-Proj-Status = "10"
002980              go to ac040-exit.
002990     add      1 to WS-Cx-Proj-Cnt.
003000     set      WS-Cx-Proj-Ix to WS-Cx-Proj-Cnt.
003010     move     Proj-Id          to WS-Cx-Proj-Key (WS-Cx-Proj-Ix).
003020     move     Proj-Title       to WS-Cx-Proj-Nam (WS-Cx-Proj-Ix).
003030     move     Proj-Client-Name to WS-Cx-Proj-Org (WS-Cx-Proj-Ix).
003040*
003050 ac040-exit.
003060     exit.
003070*
003080 ab020-Load-Groups.
003090*
003100     perform  ac050-Read-Group thru ac050-exit
003110              until WS-Grp-Status = "10".
003120*
003130 ab020-exit.
003140     exit.
003150*
003160 ac050-Read-Group.
003170     read     CX-Group-File next record
003180         at end
003190             move "10" to WS-Grp-Status
003200         not at end
003210             move "00" to WS-Grp-Status
003220     end-read.
003230     if       WS-Grp-Status = "10"
003240              go to ac050-exit.
003250     add      1 to WS-Cx-Grp-Cnt.
003260     set      WS-Cx-Grp-Ix to WS-Cx-Grp-Cnt.
003270     move     Grp-Id   to WS-Cx-Grp-Key (WS-Cx-Grp-Ix).
003280     move     Grp-Name to WS-Cx-Grp-Nam (WS-Cx-Grp-Ix).
003290*
003300 ac050-exit.
003310     exit.
003320*
003330 ab030-Load-Adjustments.
003340*
003350     perform  ac060-Read-Adjustment thru ac060-exit
003360              until WS-Adj-Status = "10".
003370*
003380 ab030-exit.
003390     exit.
003400*
003410 ac060-Read-Adjustment.
003420     read     CX-Adjust-File next record
003430         at end
003440             move "10" to WS-Adj-Status
003450         not at end
003460             move "00" to WS-Adj-Status
003470     end-read.
003480     if       WS-Adj-Status = "10"
003490              go to ac060-exit.
003500     add      1 to WS-Cx-Adj-Count.
003510     set      WS-Cx-Adj-Ix to WS-Cx-Adj-Count.
003520     move     Adj-Item-Id         to WS-Cx-Adj-Key (WS-Cx-Adj-Ix).
003530     move     Adj-Unit-Price-Full to
003540              WS-Cx-Adj-Full (WS-Cx-Adj-Ix).
003550     move     Adj-Unit-Price-Bill to
003560              WS-Cx-Adj-Bill (WS-Cx-Adj-Ix).
003570     move     Adj-Type            to WS-Cx-Adj-Typ (WS-Cx-Adj-Ix).
003580     move     Adj-Reason          to WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix).
003590*
003600 ac060-exit.
003610     exit.
003620*
003630 ad020-Find-Proj-Title.
003640*
003650     move     spaces to WS-Cx-Lookup-Title WS-Cx-Lookup-Org.
003660     search   all WS-Cx-Proj-Entry
003670         at end
003680             continue
003690         when WS-Cx-Proj-Key (WS-Cx-Proj-Ix) = WS-Cx-Lookup-Proj
003700             move WS-Cx-Proj-Nam (WS-Cx-Proj-Ix) to
003710                  WS-Cx-Lookup-Title
003720             move WS-Cx-Proj-Org (WS-Cx-Proj-Ix) to
003730                  WS-Cx-Lookup-Org
003740     end-search.
003750*
003760 ad020-exit.
003770     exit.
003780*
003790 ad030-Find-Group-Name.
003800*
003810     move     spaces to WS-Cx-Lookup-Group.
003820     search   WS-Cx-Grp-Entry
003830         varying WS-Cx-Grp-Ix
003840         at end
003850             continue
003860         when WS-Cx-Grp-Key (WS-Cx-Grp-Ix) = Item-Group-Id
003870             move WS-Cx-Grp-Nam (WS-Cx-Grp-Ix) to
003880                  WS-Cx-Lookup-Group
003890     end-search.
003900*
003910 ad030-exit.
003920     exit.
003930*
003940 ac010-Build-Fact-Rows.
003950*
003960     read     CX-Payfact-File next record
003970         at end
003980             move "10" to WS-Payf-Status
003990         not at end
004000             move "00" to WS-Payf-Status
004010     end-read.
004020     if       WS-Payf-Status = "10"
004030              go to ac010-exit.
004040     add      1 to WS-Cx-Jrn-Cnt.
004050     set      WS-Cx-Jrn-Ix to WS-Cx-Jrn-Cnt.
004060     move     Pyf-Project-Id to WS-Cx-Lookup-Proj.
004070     perform  ad020-Find-Proj-Title thru ad020-exit.
004080*
004090     move     Pyf-Date to WS-Cx-Jrn-Sort-Date (WS-Cx-Jrn-Ix).
004100     move     Pyf-Date to WS-Cx-Jrn-Real-Date (WS-Cx-Jrn-Ix).
004110     move     WS-Cx-Lookup-Title to
004120              WS-Cx-Jrn-Proj-Title (WS-Cx-Jrn-Ix).
004130     move     "Приход" to
004140              WS-Cx-Jrn-Category (WS-Cx-Jrn-Ix).
004150     move     "Оплата факт" to
004160              WS-Cx-Jrn-Source (WS-Cx-Jrn-Ix).
004170     move     spaces to WS-Cx-Jrn-Item-Title (WS-Cx-Jrn-Ix)
004180                         WS-Cx-Jrn-Group-Name (WS-Cx-Jrn-Ix).
004190     move     zero to WS-Cx-Jrn-Qty (WS-Cx-Jrn-Ix)
004200                       WS-Cx-Jrn-Unit-Price (WS-Cx-Jrn-Ix)
004210                       WS-Cx-Jrn-Extra (WS-Cx-Jrn-Ix)
004220                       WS-Cx-Jrn-Discount (WS-Cx-Jrn-Ix).
004230     move     Pyf-Amount to WS-Cx-Jrn-Base (WS-Cx-Jrn-Ix)
004240                             WS-Cx-Jrn-Row-Total (WS-Cx-Jrn-Ix).
004250     move     Pyf-Amount to WS-Cx-Jrn-Balance (WS-Cx-Jrn-Ix).
004260     move     WS-Cx-Lookup-Org to
004270              WS-Cx-Jrn-Org-Name (WS-Cx-Jrn-Ix).
004280     move     spaces to WS-Cx-Jrn-In-Est (WS-Cx-Jrn-Ix).
004290     move     Pyf-Note to WS-Cx-Jrn-Note (WS-Cx-Jrn-Ix).
004300*
004310 ac010-exit.
004320     exit.
004330*
004340 ac020-Build-Plan-Rows.
004350*
004360     read     CX-Payplan-File next record
004370         at end
004380             move "10" to WS-Payp-Status
004390         not at end
004400             move "00" to WS-Payp-Status
004410     end-read.
004420     if       WS-Payp-Status = "10"
004430              go to ac020-exit.
004440     add      1 to WS-Cx-Jrn-Cnt.
004450     set      WS-Cx-Jrn-Ix to WS-Cx-Jrn-Cnt.
004460     move     Pyp-Project-Id to WS-Cx-Lookup-Proj.
004470     perform  ad020-Find-Proj-Title thru ad020-exit.
004480*
004490     move     Pyp-Date to WS-Cx-Jrn-Sort-Date (WS-Cx-Jrn-Ix).
004500     move     Pyp-Date to WS-Cx-Jrn-Real-Date (WS-Cx-Jrn-Ix).
004510     move     WS-Cx-Lookup-Title to
004520              WS-Cx-Jrn-Proj-Title (WS-Cx-Jrn-Ix).
004530     move     "Приход" to
004540              WS-Cx-Jrn-Category (WS-Cx-Jrn-Ix).
004550     move     "Оплата план" to
004560              WS-Cx-Jrn-Source (WS-Cx-Jrn-Ix).
004570     move     spaces to WS-Cx-Jrn-Item-Title (WS-Cx-Jrn-Ix)
004580                         WS-Cx-Jrn-Group-Name (WS-Cx-Jrn-Ix).
004590     move     zero to WS-Cx-Jrn-Qty (WS-Cx-Jrn-Ix)
004600                       WS-Cx-Jrn-Unit-Price (WS-Cx-Jrn-Ix)
004610                       WS-Cx-Jrn-Extra (WS-Cx-Jrn-Ix)
004620                       WS-Cx-Jrn-Discount (WS-Cx-Jrn-Ix).
004630     move     Pyp-Amount to WS-Cx-Jrn-Base (WS-Cx-Jrn-Ix)
004640                             WS-Cx-Jrn-Row-Total (WS-Cx-Jrn-Ix).
004650     move     Pyp-Amount to WS-Cx-Jrn-Balance (WS-Cx-Jrn-Ix).
004660     move     WS-Cx-Lookup-Org to
004670              WS-Cx-Jrn-Org-Name (WS-Cx-Jrn-Ix).
004680     move     spaces to WS-Cx-Jrn-In-Est (WS-Cx-Jrn-Ix).
004690     move     Pyp-Note to WS-Cx-Jrn-Note (WS-Cx-Jrn-Ix).
004700*
004710 ac020-exit.
004720     exit.
004730*
004740 ac030-Build-Item-Rows.
004750*
004760     read     CX-Item-File next record
004770         at end
004780             move "10" to WS-Item-Status
004790         not at end
004800             move "00" to WS-Item-Status
004810     end-read.
004820     if       WS-Item-Status = "10"
004830              go to ac030-exit.
004840*
004850     move     "N" to Cx-Itmc-Has-Adjustment.
004860     move     zero to Cx-Adjustment-Record.
004870     search   all WS-Cx-Adj-Entry
004880         at end
004890             continue
004900         when WS-Cx-Adj-Key (WS-Cx-Adj-Ix) = Item-Id
004910             move "Y" to Cx-Itmc-Has-Adjustment
004920             move Item-Id                       to Adj-Item-Id
004930             move WS-Cx-Adj-Full (WS-Cx-Adj-Ix) to
004940                      Adj-Unit-Price-Full
004950             move WS-Cx-Adj-Bill (WS-Cx-Adj-Ix) to
004960                      Adj-Unit-Price-Bill
004970             move WS-Cx-Adj-Typ (WS-Cx-Adj-Ix)  to Adj-Type
004980             move WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix)  to Adj-Reason
004990     end-search.
005000     call     "CXITMC" using CX-Item-Record CX-Adjustment-Record
005010                             Cx-Itmc-Linkage.
005020*
005030     move     Item-Project-Id to WS-Cx-Lookup-Proj.
005040     perform  ad020-Find-Proj-Title thru ad020-exit.
005050     perform  ad030-Find-Group-Name thru ad030-exit.
005060*
005070     add      1 to WS-Cx-Jrn-Cnt.
005080     set      WS-Cx-Jrn-Ix to WS-Cx-Jrn-Cnt.
005090     if       Item-Pay-Date = zero
005100              move 99999999 to
005110                   WS-Cx-Jrn-Sort-Date (WS-Cx-Jrn-Ix)
005120     else
005130              move Item-Pay-Date to
005140                   WS-Cx-Jrn-Sort-Date (WS-Cx-Jrn-Ix).
005150     move     Item-Pay-Date to
005160              WS-Cx-Jrn-Real-Date (WS-Cx-Jrn-Ix).
005170     move     WS-Cx-Lookup-Title to
005180              WS-Cx-Jrn-Proj-Title (WS-Cx-Jrn-Ix).
005190     move     "Расход" to
005200              WS-Cx-Jrn-Category (WS-Cx-Jrn-Ix).
005210     move     "Позиция" to
005220              WS-Cx-Jrn-Source (WS-Cx-Jrn-Ix).
005230     move     Item-Title to
005240              WS-Cx-Jrn-Item-Title (WS-Cx-Jrn-Ix).
005250     move     WS-Cx-Lookup-Group to
005260              WS-Cx-Jrn-Group-Name (WS-Cx-Jrn-Ix).
005270     move     Item-Qty to WS-Cx-Jrn-Qty (WS-Cx-Jrn-Ix).
005280     move     Item-Unit-Price to
005290              WS-Cx-Jrn-Unit-Price (WS-Cx-Jrn-Ix).
005300     move     Cx-Itmc-Base-Total to
005310              WS-Cx-Jrn-Base (WS-Cx-Jrn-Ix).
005320     move     zero to WS-Cx-Jrn-Extra (WS-Cx-Jrn-Ix).
005330     if       Item-Extra-Enabled
005340              move Item-Extra-Amount to
005350                   WS-Cx-Jrn-Extra (WS-Cx-Jrn-Ix).
005360     move     Cx-Itmc-Discount to
005370              WS-Cx-Jrn-Discount (WS-Cx-Jrn-Ix).
005380     compute  WS-Cx-Jrn-Row-Total (WS-Cx-Jrn-Ix) =
005390              Cx-Itmc-Base-Total + WS-Cx-Jrn-Extra (WS-Cx-Jrn-Ix)
005400                                 - Cx-Itmc-Discount.
005410     compute  WS-Cx-Jrn-Balance (WS-Cx-Jrn-Ix) =
005420              zero - WS-Cx-Jrn-Row-Total (WS-Cx-Jrn-Ix).
005430     move     WS-Cx-Lookup-Org to
005440              WS-Cx-Jrn-Org-Name (WS-Cx-Jrn-Ix).
005450     if       Item-On-Estimate
005460              move "Y" to WS-Cx-Jrn-In-Est (WS-Cx-Jrn-Ix)
005470     else
005480              move "N" to WS-Cx-Jrn-In-Est (WS-Cx-Jrn-Ix).
005490     move     spaces to WS-Cx-Jrn-Note (WS-Cx-Jrn-Ix).
005500*
005510 ac030-exit.
005520     exit.
005530*
005540 aa020-Sort-Journal.
005550*
005560     if       WS-Cx-Jrn-Cnt < 2
005570              go to aa020-exit.
005580     perform  ah010-Jrn-Sort-Pass thru ah010-exit
005590              varying WS-Cx-Sort-I from 1 by 1
005600              until WS-Cx-Sort-I >= WS-Cx-Jrn-Cnt
005610              after WS-Cx-Sort-J from 1 by 1
005620              until WS-Cx-Sort-J > WS-Cx-Jrn-Cnt -
005630                                    WS-Cx-Sort-I.
005640*
005650 aa020-exit.
005660     exit.
005670*
005680 ah010-Jrn-Sort-Pass.
005690*
005700     perform  ah020-Jrn-Compare thru ah020-exit.
005710     if       not WS-Cx-Needs-Swap
005720              go to ah010-exit.
005730     move     WS-Cx-Jrn-Sort-Date  (WS-Cx-Sort-J) to
005740              WS-Cx-Jswp-Sort-Date.
005750     move     WS-Cx-Jrn-Real-Date  (WS-Cx-Sort-J) to
005760              WS-Cx-Jswp-Real-Date.
005770     move     WS-Cx-Jrn-Proj-Title (WS-Cx-Sort-J) to
005780              WS-Cx-Jswp-Proj-Title.
005790     move     WS-Cx-Jrn-Category   (WS-Cx-Sort-J) to
005800              WS-Cx-Jswp-Category.
005810     move     WS-Cx-Jrn-Source     (WS-Cx-Sort-J) to
005820              WS-Cx-Jswp-Source.
005830     move     WS-Cx-Jrn-Item-Title (WS-Cx-Sort-J) to
005840              WS-Cx-Jswp-Item-Title.
005850     move     WS-Cx-Jrn-Group-Name (WS-Cx-Sort-J) to
005860              WS-Cx-Jswp-Group-Name.
005870     move     WS-Cx-Jrn-Qty (WS-Cx-Sort-J) to
005880              WS-Cx-Jswp-Qty.
005890     move     WS-Cx-Jrn-Unit-Price (WS-Cx-Sort-J) to
005900              WS-Cx-Jswp-Unit-Price.
005910     move     WS-Cx-Jrn-Base       (WS-Cx-Sort-J) to
005920              WS-Cx-Jswp-Base.
005930     move     WS-Cx-Jrn-Extra      (WS-Cx-Sort-J) to
005940              WS-Cx-Jswp-Extra.
005950     move     WS-Cx-Jrn-Discount   (WS-Cx-Sort-J) to
005960              WS-Cx-Jswp-Discount.
005970     move     WS-Cx-Jrn-Row-Total  (WS-Cx-Sort-J) to
005980              WS-Cx-Jswp-Row-Total.
005990     move     WS-Cx-Jrn-Balance    (WS-Cx-Sort-J) to
006000              WS-Cx-Jswp-Balance.
006010     move     WS-Cx-Jrn-Org-Name   (WS-Cx-Sort-J) to
006020              WS-Cx-Jswp-Org-Name.
006030     move     WS-Cx-Jrn-In-Est     (WS-Cx-Sort-J) to
006040              WS-Cx-Jswp-In-Est.
006050     move     WS-Cx-Jrn-Note       (WS-Cx-Sort-J) to
006060              WS-Cx-Jswp-Note.
006070*
006080     move     WS-Cx-Jrn-Entry (WS-Cx-Sort-J + 1) to
006090              WS-Cx-Jrn-Entry (WS-Cx-Sort-J).
006100*
006110     move     WS-Cx-Jswp-Sort-Date to
006120              WS-Cx-Jrn-Sort-Date (WS-Cx-Sort-J + 1).
006130     move     WS-Cx-Jswp-Real-Date to
006140              WS-Cx-Jrn-Real-Date (WS-Cx-Sort-J + 1).
006150     move     WS-Cx-Jswp-Proj-Title to
006160              WS-Cx-Jrn-Proj-Title (WS-Cx-Sort-J + 1).
006170     move     WS-Cx-Jswp-Category to
006180              WS-Cx-Jrn-Category (WS-Cx-Sort-J + 1).
006190     move     WS-Cx-Jswp-Source to
006200              WS-Cx-Jrn-Source (WS-Cx-Sort-J + 1).
006210     move     WS-Cx-Jswp-Item-Title to
006220              WS-Cx-Jrn-Item-Title (WS-Cx-Sort-J + 1).
006230     move     WS-Cx-Jswp-Group-Name to
006240              WS-Cx-Jrn-Group-Name (WS-Cx-Sort-J + 1).
006250     move     WS-Cx-Jswp-Qty to
006260              WS-Cx-Jrn-Qty (WS-Cx-Sort-J + 1).
006270     move     WS-Cx-Jswp-Unit-Price to
006280              WS-Cx-Jrn-Unit-Price (WS-Cx-Sort-J + 1).
006290     move     WS-Cx-Jswp-Base to
006300              WS-Cx-Jrn-Base (WS-Cx-Sort-J + 1).
006310     move     WS-Cx-Jswp-Extra to
006320              WS-Cx-Jrn-Extra (WS-Cx-Sort-J + 1).
006330     move     WS-Cx-Jswp-Discount to
006340              WS-Cx-Jrn-Discount (WS-Cx-Sort-J + 1).
006350     move     WS-Cx-Jswp-Row-Total to
006360              WS-Cx-Jrn-Row-Total (WS-Cx-Sort-J + 1).
006370     move     WS-Cx-Jswp-Balance to
006380              WS-Cx-Jrn-Balance (WS-Cx-Sort-J + 1).
006390     move     WS-Cx-Jswp-Org-Name to
006400              WS-Cx-Jrn-Org-Name (WS-Cx-Sort-J + 1).
006410     move     WS-Cx-Jswp-In-Est to
006420              WS-Cx-Jrn-In-Est (WS-Cx-Sort-J + 1).
006430     move     WS-Cx-Jswp-Note to
006440              WS-Cx-Jrn-Note (WS-Cx-Sort-J + 1).
006450*
006460 ah010-exit.
006470     exit.
006480*
006490 ah020-Jrn-Compare.
006500*
006510     move     "N" to WS-Cx-Swap-Needed.
006520     if       WS-Cx-Jrn-Sort-Date (WS-Cx-Sort-J) >
006530              WS-Cx-Jrn-Sort-Date (WS-Cx-Sort-J + 1)
006540              move "Y" to WS-Cx-Swap-Needed
006550              go to ah020-exit
006560     end-if.
006570     if       WS-Cx-Jrn-Sort-Date (WS-Cx-Sort-J) <
006580              WS-Cx-Jrn-Sort-Date (WS-Cx-Sort-J + 1)
006590              go to ah020-exit
006600     end-if.
006610     if       WS-Cx-Jrn-Proj-Title (WS-Cx-Sort-J) >
006620              WS-Cx-Jrn-Proj-Title (WS-Cx-Sort-J + 1)
006630              move "Y" to WS-Cx-Swap-Needed
006640              go to ah020-exit
006650     end-if.
006660     if       WS-Cx-Jrn-Proj-Title (WS-Cx-Sort-J) <
006670              WS-Cx-Jrn-Proj-Title (WS-Cx-Sort-J + 1)
006680              go to ah020-exit
006690     end-if.
006700     if       WS-Cx-Jrn-Source (WS-Cx-Sort-J) >
006710              WS-Cx-Jrn-Source (WS-Cx-Sort-J + 1)
006720              move "Y" to WS-Cx-Swap-Needed
006730              go to ah020-exit
006740     end-if.
006750     if       WS-Cx-Jrn-Source (WS-Cx-Sort-J) <
006760              WS-Cx-Jrn-Source (WS-Cx-Sort-J + 1)
006770              go to ah020-exit
006780     end-if.
006790     if       WS-Cx-Jrn-Item-Title (WS-Cx-Sort-J) >
006800              WS-Cx-Jrn-Item-Title (WS-Cx-Sort-J + 1)
006810              move "Y" to WS-Cx-Swap-Needed.
006820*
006830 ah020-exit.
006840     exit.
006850*
006860 bb010-Emit-Journal-Row.
006870*
006880     move     WS-Cx-Jrn-Real-Date (WS-Cx-Sort-I) to
006890              WS-Cx-Raw-Date.
006900     move     WS-Cx-Raw-Ccyy to WS-Cx-Iso-Year.
006910     move     WS-Cx-Raw-Mm   to WS-Cx-Iso-Month.
006920     move     WS-Cx-Raw-Dd   to WS-Cx-Iso-Day.
006930     if       WS-Cx-Jrn-Real-Date (WS-Cx-Sort-I) = zero
006940              move spaces to WS-Cx-Date WS-Cx-Period-Out
006950     else
006960              move WS-Cx-Raw-Ccyy to WS-Cx-Period-Out (1:4)
006970              move "-" to WS-Cx-Period-Out (5:1)
006980              move WS-Cx-Raw-Mm to WS-Cx-Period-Out (6:2).
006990     generate Jrn-Detail.
007000*
007010 bb010-exit.
007020     exit.
007030*
007040 aa030-Build-Project-Summary.
007050*
007060     open     input CX-Project-File.
007070     perform  ad040-Summarize-Project thru ad040-exit
007080              until WS-Proj-Status = "10".
007090     close    CX-Project-File.
007100*
007110 aa030-exit.
007120     exit.
007130*
007140 ad040-Summarize-Project.
007150     read     CX-Project-File next record
007160         at end
007170             move "10" to WS-Proj-Status
007180         not at end
007190             move "00" to WS-Proj-Status
007200     end-read.
007210     if       WS-Proj-Status = "10"
007220              go to ad040-exit.
007230     perform  ae010-Sum-Received thru ae010-exit.
007240     call     "CXFINC" using CX-Project-Record Cx-Finc-Linkage.
007250*
007260     if       Proj-Closed-Date = zero
007270              move spaces to WS-Cx-Date
007280     else
007290              move Proj-Closed-Date to WS-Cx-Raw-Date
007300              move WS-Cx-Raw-Ccyy   to WS-Cx-Iso-Year
007310              move WS-Cx-Raw-Mm     to WS-Cx-Iso-Month
007320              move WS-Cx-Raw-Dd     to WS-Cx-Iso-Day.
007330     generate Psum-Detail.
007340*
007350     add      1 to WS-Cx-Psum-Cnt.
007360     set      WS-Cx-Psum-Ix to WS-Cx-Psum-Cnt.
007370     move     Proj-Client-Name to WS-Cx-Psum-Org (WS-Cx-Psum-Ix).
007380     move     Proj-Client-Name to
007390              WS-Cx-Psum-Org-Key (WS-Cx-Psum-Ix).
007400     inspect  WS-Cx-Psum-Org-Key (WS-Cx-Psum-Ix) converting
007410              "abcdefghijklmnopqrstuvwxyz" to
007420              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007430     move     Proj-Price-Total to
007440              WS-Cx-Psum-Price (WS-Cx-Psum-Ix).
007450     move     WS-Cx-Received to
007460              WS-Cx-Psum-Received (WS-Cx-Psum-Ix).
007470     move     Cx-Finc-Expenses-Total to
007480              WS-Cx-Psum-Expenses (WS-Cx-Psum-Ix).
007490     move     Cx-Finc-Agency-Fee to
007500              WS-Cx-Psum-Agency (WS-Cx-Psum-Ix).
007510     move     Cx-Finc-Extra-Total to
007520              WS-Cx-Psum-Extra (WS-Cx-Psum-Ix).
007530     move     Cx-Finc-In-Pocket to
007540              WS-Cx-Psum-Pocket (WS-Cx-Psum-Ix).
007550     move     Cx-Finc-Diff to WS-Cx-Psum-Diff (WS-Cx-Psum-Ix).
007560*
007570 ad040-exit.
007580     exit.
007590*
007600 ae010-Sum-Received.
007610*
007620     move     zero to WS-Cx-Received.
007630     open     input CX-Payfact-File.
007640     perform  af010-Sum-Fact thru af010-exit
007650              until WS-Payf-Status = "10".
007660     close    CX-Payfact-File.
007670     open     input CX-Payplan-File.
007680     perform  af020-Sum-Plan thru af020-exit
007690              until WS-Payp-Status = "10".
007700     close    CX-Payplan-File.
007710*
007720 ae010-exit.
007730     exit.
007740*
007750 af010-Sum-Fact.
007760     read     CX-Payfact-File next record
007770         at end
007780             move "10" to WS-Payf-Status
007790         not at end
007800             move "00" to WS-Payf-Status
007810     end-read.
007820     if       WS-Payf-Status = "10"
007830              go to af010-exit.
007840     if       Pyf-Project-Id = Proj-Id
007850              add Pyf-Amount to WS-Cx-Received.
007860*
007870 af010-exit.
007880     exit.
007890*
007900 af020-Sum-Plan.
007910     read     CX-Payplan-File next record
007920         at end
007930             move "10" to WS-Payp-Status
007940         not at end
007950             move "00" to WS-Payp-Status
007960     end-read.
007970     if       WS-Payp-Status = "10"
007980              go to af020-exit.
007990     if       Pyp-Project-Id = Proj-Id
008000              add Pyp-Amount to WS-Cx-Received.
008010*
008020 af020-exit.
008030     exit.
008040*
008050 aa040-Sort-Org-Summary.
008060*
008070     if       WS-Cx-Psum-Cnt < 2
008080              go to aa040-exit.
008090     perform  ah030-Psum-Sort-Pass thru ah030-exit
008100              varying WS-Cx-Sort-I from 1 by 1
008110              until WS-Cx-Sort-I >= WS-Cx-Psum-Cnt
008120              after WS-Cx-Sort-J from 1 by 1
008130              until WS-Cx-Sort-J > WS-Cx-Psum-Cnt -
008140                                    WS-Cx-Sort-I.
008150*
008160 aa040-exit.
008170     exit.
008180*
008190 ah030-Psum-Sort-Pass.
008200     if       WS-Cx-Psum-Org-Key (WS-Cx-Sort-J) <=
008210              WS-Cx-Psum-Org-Key (WS-Cx-Sort-J + 1)
008220              go to ah030-exit.
008230     move     WS-Cx-Psum-Entry (WS-Cx-Sort-J) to WS-Cx-Psum-Swap.
008240     move     WS-Cx-Psum-Entry (WS-Cx-Sort-J + 1) to
008250              WS-Cx-Psum-Entry (WS-Cx-Sort-J).
008260     move     WS-Cx-Psum-Swap to
008270              WS-Cx-Psum-Entry (WS-Cx-Sort-J + 1).
008280*
008290 ah030-exit.
008300     exit.
008310*
008320 bb020-Emit-Org-Row.
008330*
008340     if       WS-Cx-Sort-I = 1
008350              move WS-Cx-Psum-Org-Key (1) to WS-Cx-Cur-Org-Key
008360              move WS-Cx-Psum-Org     (1) to WS-Cx-Cur-Org
008370              move zero to WS-Cx-Org-Cnt WS-Cx-Org-Price
008380                           WS-Cx-Org-Received WS-Cx-Org-Expenses
008390                           WS-Cx-Org-Agency WS-Cx-Org-Extra
008400                           WS-Cx-Org-Pocket WS-Cx-Org-Diff
008410     else
008420              if   WS-Cx-Psum-Org-Key (WS-Cx-Sort-I) not =
008430                   WS-Cx-Cur-Org-Key
008440                   generate Org-Detail
008450                   move WS-Cx-Psum-Org-Key (WS-Cx-Sort-I) to
008460                        WS-Cx-Cur-Org-Key
008470                   move WS-Cx-Psum-Org (WS-Cx-Sort-I) to
008480                        WS-Cx-Cur-Org
008490                   move zero to WS-Cx-Org-Cnt WS-Cx-Org-Price
008500                                WS-Cx-Org-Received
008510                                WS-Cx-Org-Expenses
008520                                WS-Cx-Org-Agency
008530                                WS-Cx-Org-Extra WS-Cx-Org-Pocket
008540                                WS-Cx-Org-Diff
008550              end-if
008560     end-if.
008570*
008580     add      1 to WS-Cx-Org-Cnt.
008590     add      WS-Cx-Psum-Price    (WS-Cx-Sort-I) to
008600              WS-Cx-Org-Price.
008610     add      WS-Cx-Psum-Received (WS-Cx-Sort-I) to
008620              WS-Cx-Org-Received.
008630     add      WS-Cx-Psum-Expenses (WS-Cx-Sort-I) to
008640              WS-Cx-Org-Expenses.
008650     add      WS-Cx-Psum-Agency   (WS-Cx-Sort-I) to
008660              WS-Cx-Org-Agency.
008670     add      WS-Cx-Psum-Extra    (WS-Cx-Sort-I) to
008680              WS-Cx-Org-Extra.
008690     add      WS-Cx-Psum-Pocket   (WS-Cx-Sort-I) to
008700              WS-Cx-Org-Pocket.
008710     add      WS-Cx-Psum-Diff     (WS-Cx-Sort-I) to
008720              WS-Cx-Org-Diff.
008730*
008740 bb020-exit.
008750     exit.
008760*
008770 Report section.
008780*****************
008790*
008800 RD  Journal-Report
008810     Page Limit   WS-Page-Lines
008820     Heading      1
008830     First Detail 6
008840     Last  Detail WS-Page-Lines.
008850*
008860 01  Jrn-Head Type Page Heading.
008870     03  line  1.
008880         05  col  1      pic x(16)   source Prog-Name.
008890         05  col  40     pic x(24)   value
008900             "CXEMA Operations Journal".
008910         05  col 120     pic x(5)    value "Page ".
008920         05  col 125     pic zz9     source Page-Counter.
008930     03  line  2.
008940         05  col  1      pic x(9)    value "Sources: ".
008950         05  col 10      pic x(20)   source CX-Fn-Payfact.
008960         05  col 31      pic x(20)   source CX-Fn-Payplan.
008970         05  col 52      pic x(20)   source CX-Fn-Item.
008980     03  line  4.
008990         05  col  1                 value "Date".
009000         05  col 13                 value "Period".
009010         05  col 22                 value "Project".
009020         05  col 64                 value "Organization".
009030         05  col 96                 value "Category".
009040         05  col 109                value "Source".
009050         05  col 132                value "Group".
009060         05  col 163                value "Item".
009070         05  col 205                value "Qty".
009080         05  col 217                value "Unit Price".
009090         05  col 232                value "Base".
009100         05  col 247                value "Extra".
009110         05  col 262                value "Discount".
009120         05  col 277                value "Row Total".
009130         05  col 293                value "Balance".
009140         05  col 309                value "Est".
009150         05  col 314                value "Note".
009160*
009170 01  Jrn-Detail type is detail.
009180     03  line + 1.
009190         05  col  1      pic x(10)   source WS-Cx-Date.
009200         05  col 13      pic x(07)   source WS-Cx-Period-Out.
009210         05  col 22      pic x(40)   source
009220                          WS-Cx-Jrn-Proj-Title (WS-Cx-Sort-I).
009230         05  col 64      pic x(30)   source
009240                          WS-Cx-Jrn-Org-Name (WS-Cx-Sort-I).
009250         05  col 96      pic x(12)   source
009260                          WS-Cx-Jrn-Category (WS-Cx-Sort-I).
009270         05  col 109     pic x(22)   source
009280                          WS-Cx-Jrn-Source (WS-Cx-Sort-I).
009290         05  col 132     pic x(30)   source
009300                          WS-Cx-Jrn-Group-Name (WS-Cx-Sort-I).
009310         05  col 163     pic x(40)   source
009320                          WS-Cx-Jrn-Item-Title (WS-Cx-Sort-I).
009330         05  col 205     pic z,zzz9.99 source
009340                          WS-Cx-Jrn-Qty (WS-Cx-Sort-I).
009350         05  col 217     pic z,zzz,zz9.99 source
009360                          WS-Cx-Jrn-Unit-Price (WS-Cx-Sort-I).
009370         05  col 232     pic z,zzz,zz9.99 source
009380                          WS-Cx-Jrn-Base (WS-Cx-Sort-I).
009390         05  col 247     pic z,zzz,zz9.99 source
009400                          WS-Cx-Jrn-Extra (WS-Cx-Sort-I).
009410         05  col 262     pic z,zzz,zz9.99 source
009420                          WS-Cx-Jrn-Discount (WS-Cx-Sort-I).
009430         05  col 277     pic z,zzz,zz9.99 source
009440                          WS-Cx-Jrn-Row-Total (WS-Cx-Sort-I).
009450         05  col 293     pic -z,zzz,zz9.99 source
009460                          WS-Cx-Jrn-Balance (WS-Cx-Sort-I).
009470         05  col 309     pic x(01)   source
009480                          WS-Cx-Jrn-In-Est (WS-Cx-Sort-I).
009490         05  col 314     pic x(40)   source
009500                          WS-Cx-Jrn-Note (WS-Cx-Sort-I).
009510*
009520 RD  Project-Summary-Report
009530     Page Limit   WS-Page-Lines
009540     Heading      1
009550     First Detail 5
009560     Last  Detail WS-Page-Lines.
009570*
009580 01  Psum-Head Type Page Heading.
009590     03  line  1.
009600         05  col  1      pic x(16)   source Prog-Name.
009610         05  col  40     pic x(22)   value
009620             "CXEMA Project Summary".
009630         05  col 120     pic x(5)    value "Page ".
009640         05  col 125     pic zz9     source Page-Counter.
009650     03  line  3.
009660         05  col  1                 value "Project".
009670         05  col 42                 value "Price".
009680         05  col 57                 value "Received".
009690         05  col 72                 value "Expenses".
009700         05  col 87                 value "Agency".
009710         05  col 100                value "Extra".
009720         05  col 112                value "In-Pocket".
009730         05  col 127                value "Diff".
009740         05  col 142                value "Closed".
009750*
009760 01  Psum-Detail type is detail.
009770     03  line + 1.
009780         05  col  1      pic x(40)   source Proj-Title.
009790         05  col 42      pic z,zzz,zz9.99 source Proj-Price-Total.
009800         05  col 57      pic z,zzz,zz9.99 source WS-Cx-Received.
009810         05  col 72      pic z,zzz,zz9.99
009820                          source Cx-Finc-Expenses-Total.
009830         05  col 87      pic z,zzz,zz9.99
009840                          source Cx-Finc-Agency-Fee.
009850         05  col 100     pic z,zzz,zz9.99
009860                          source Cx-Finc-Extra-Total.
009870         05  col 112     pic z,zzz,zz9.99
009880                          source Cx-Finc-In-Pocket.
009890         05  col 127     pic -z,zzz,zz9.99 source Cx-Finc-Diff.
009900         05  col 142     pic x(10)   source WS-Cx-Date.
009910*
009920 RD  Org-Summary-Report
009930     Page Limit   WS-Page-Lines
009940     Heading      1
009950     First Detail 5
009960     Last  Detail WS-Page-Lines.
009970*
009980 01  Org-Head Type Page Heading.
009990     03  line  1.
010000         05  col  1      pic x(16)   source Prog-Name.
010010         05  col  40     pic x(29)   value
010020             "CXEMA Organization Summary".
010030         05  col 120     pic x(5)    value "Page ".
010040         05  col 125     pic zz9     source Page-Counter.
010050     03  line  3.
010060         05  col  1                 value "Organization".
010070         05  col 33                 value "Projects".
010080         05  col 45                 value "Price".
010090         05  col 60                 value "Received".
010100         05  col 75                 value "Expenses".
010110         05  col 90                 value "Agency".
010120         05  col 103                value "Extra".
010130         05  col 115                value "In-Pocket".
010140         05  col 130                value "Diff".
010150*
010160 01  Org-Detail type is detail.
010170     03  line + 1.
010180         05  col  1      pic x(30)   source WS-Cx-Cur-Org.
010190         05  col 33      pic zzz9    source WS-Cx-Org-Cnt.
010200         05  col 45      pic z,zzz,zz9.99 source WS-Cx-Org-Price.
010210         05  col 60      pic z,zzz,zz9.99
010220                          source WS-Cx-Org-Received.
010230         05  col 75      pic z,zzz,zz9.99
010240                          source WS-Cx-Org-Expenses.
010250         05  col 90      pic z,zzz,zz9.99 source WS-Cx-Org-Agency.
010260         05  col 103     pic z,zzz,zz9.99 source WS-Cx-Org-Extra.
010270         05  col 115     pic z,zzz,zz9.99 source WS-Cx-Org-Pocket.
010280         05  col 130     pic -z,zzz,zz9.99 source WS-Cx-Org-Diff.
010290*
