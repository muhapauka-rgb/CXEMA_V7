000100*
000110*****************************************************************
000120*                                                                *
000130*                 CX Estimating & Billing Suite                 *
000140*             Client Estimate Builder, Report Writer             *
000150*                                                                *
000160*****************************************************************
000170*
000180 identification          division.
000190*========================
000200*
000210 program-id.             cxestmt.
000220 author.                 V B Coen.
000230 installation.           Applewood Computers Ltd.
000240 date-written.           11/04/87.
000250 date-compiled.
000260 security.               Applewood Computers - CXEMA System.
000270*
000280*****************************************************************
000290* Remarks.   Builds the printable client estimate for one
000300*            project: expense detail by group, group agency
000310*            markup, common agency, USN surcharge, plan
000320*            payments and closing balances.  Uses Report
000330*            Writer.
000340*
000350*            Descended from the old estimating job's quotation
000360*            print (XCOST), renamed into CXEMA at V7.
000370*
000380* Files used. PROJECTS, GROUPS, ITEMS, ADJUSTS, PAYPLAN,
000390*             SETTINGS, ESTPARM, PRINTOUT.
000400* Calls.      CXITMC (item base total / discount).
000410*****************************************************************
000420* Change log.
000430*
000440* 11/04/87 vbc        - Written as XCOST quotation print.
000450* 23/09/90 vbc        - Group sub-totals added.
000460* 09/02/94 vbc        - Common agency line added.
000470* 14/03/97 vbc        - Re-coded amounts to packed decimal.
000480* 25/08/98 vbc   y2k  - Reviewed for century roll-over, dates
000490*                       already held ccyymmdd, no change made.
000500* 02/07/05 vbc        - Ported across to new accounts machine.
000510* 20/02/09 vbc        - Migrated to Open Cobol v3.00.00.
000520* 12/12/25 vbc - 1.0.00 Recast as cxestmt for CXEMA V7, ticket
000530*                CX-004 (estimate wanted without the live app).
000540* 09/01/26 vbc -    .01 USN surcharge line added, ticket CX-009.
000550*****************************************************************
000560*
000570 environment             division.
000580*========================
000590*
000600 configuration           section.
000610 special-names.
000620     class cx-numeric-class is "0123456789"
000630     upsi-0 is cx-debug-switch.
000640 input-output            section.
000650 file-control.
000660 copy "selcxprj.cob".
000670 copy "selcxgrp.cob".
000680 copy "selcxitm.cob".
000690 copy "selcxadj.cob".
000700 copy "selcxpyp.cob".
000710 copy "selcxset.cob".
000720 copy "selcxest.cob".
000730 copy "selcxprn.cob".
000740*
000750 data                    division.
000760*========================
000770*
000780 file section.
000790*
000800 copy "fdcxprj.cob".
000810 copy "fdcxgrp.cob".
000820 copy "fdcxitm.cob".
000830 copy "fdcxadj.cob".
000840 copy "fdcxpyp.cob".
000850 copy "fdcxset.cob".
000860 copy "fdcxest.cob".
000870*
000880 FD  CX-Print-File
000890     reports are Client-Estimate-Report.
000900*
000910 working-storage section.
000920*------------------------
000930 77  Prog-Name            pic x(17) value "cxestmt (1.0.01)".
000940 77  WS-Proj-Status       pic xx.
000950 77  WS-Grp-Status        pic xx.
000960 77  WS-Item-Status       pic xx.
000970 77  WS-Adj-Status        pic xx.
000980 77  WS-Payp-Status       pic xx.
000990 77  WS-Set-Status        pic xx.
001000 77  WS-Est-Status        pic xx.
001010 77  WS-Prn-Status        pic xx.
001020 77  WS-Page-Lines        binary-char unsigned value 56.
001030 77  WS-Cx-Agl-Ix         pic 9(2)        comp.
001040*
001050 01  WS-Cx-Totals.
001060     03  WS-Cx-Expenses-Total   pic s9(11)v99 comp-3.
001070     03  WS-Cx-Group-Agcy-Total pic s9(11)v99 comp-3.
001080     03  WS-Cx-Common-Agency    pic s9(11)v99 comp-3.
001090     03  WS-Cx-Before-Usn       pic s9(11)v99 comp-3.
001100     03  WS-Cx-Usn-Amount       pic s9(11)v99 comp-3.
001110     03  WS-Cx-With-Usn         pic s9(11)v99 comp-3.
001120     03  WS-Cx-Plan-Total       pic s9(11)v99 comp-3.
001130     03  WS-Cx-Bal-Before-Usn   pic s9(11)v99 comp-3.
001140     03  WS-Cx-Bal-With-Usn     pic s9(11)v99 comp-3.
001150     03  Filler                 pic x(04).
001160*
001170 01  WS-Cx-Row-Line.
001180     03  WS-Cx-Row-Extra        pic s9(9)v99  comp-3.
001190     03  WS-Cx-Row-Total        pic s9(11)v99 comp-3.
001200     03  WS-Cx-Grp-Agency       pic s9(11)v99 comp-3.
001210     03  WS-Cx-Grp-With-Agency  pic s9(11)v99 comp-3.
001220     03  Filler                 pic x(04).
001230*
001240 01  WS-Cx-Grp-Table.
001250     03  WS-Cx-Grp-Cnt          pic 9(3)      comp.
001260     03  WS-Cx-Grp-Entry        occurs 1 to 200 times
001270                                 depending on WS-Cx-Grp-Cnt
001280                                 indexed by WS-Cx-Grp-Ix.
001290         05  WS-Cx-Grp-Id           pic 9(6)      comp.
001300         05  WS-Cx-Grp-Nam          pic x(30).
001310         05  WS-Cx-Grp-Tot          pic s9(11)v99 comp-3.
001320         05  WS-Cx-Grp-Agy          pic x.
001330             88  WS-Cx-Grp-Agy-On       value "Y".
001340         05  Filler                 pic x(04).
001350*
001360 copy "cxdatefm.cob".
001370 copy "cxadjtb.cob".
001380*
001390 linkage section.
001400*****************
001410*
001420 copy "cxcalc.cob".
001430*
001440 procedure division.
001450*===================
001460*
001470 aa010-Open-Files.
001480*
001490     open     input CX-Estmt-Parm-File.
001500     read     CX-Estmt-Parm-File next record
001510         at end
001520             move zero to Est-Project-Id
001530             move "N"  to Est-Common-Agency-Flag
001540     end-read.
001550     close    CX-Estmt-Parm-File.
001560*
001570     open     input CX-Project-File CX-Group-File CX-Item-File
001580                     CX-Adjust-File CX-Payplan-File
001590                     CX-Settings-File.
001600     open     output CX-Print-File.
001610*
001620     read     CX-Settings-File next record
001630         at end
001640             move zero to Set-Usn-Rate-Pct
001650     end-read.
001660*
001670     move     zero to WS-Cx-Expenses-Total WS-Cx-Group-Agcy-Total
001680                       WS-Cx-Common-Agency WS-Cx-Before-Usn
001690                       WS-Cx-Usn-Amount WS-Cx-With-Usn
001700                       WS-Cx-Plan-Total WS-Cx-Bal-Before-Usn
001710                       WS-Cx-Bal-With-Usn.
001720*
001730     perform  ab010-Load-Adjustments thru ab010-exit.
001740     perform  ab020-Find-Project thru ab020-exit.
001750*
001760     if       Proj-Id not = Est-Project-Id
001770              go to aa095-No-Project.
001780*
001790     perform  ab030-Load-Groups thru ab030-exit.
001800*
001810     initiate Client-Estimate-Report.
001820     perform  aa020-Scan-Items thru aa020-exit
001830              until WS-Item-Status = "10".
001840     perform  aa030-Group-Lines thru aa030-exit
001850              varying WS-Cx-Grp-Ix from 1 by 1
001860              until WS-Cx-Grp-Ix > WS-Cx-Grp-Cnt.
001870     perform  bb020-Common-Agency thru bb020-exit.
001880     perform  bb030-Usn-Amount thru bb030-exit.
001890     perform  aa040-Read-Plan-Payments thru aa040-exit
001900              until WS-Payp-Status = "10".
001910     perform  bb040-Balances thru bb040-exit.
001920     generate Est-Totals.
001930     terminate Client-Estimate-Report.
001940     go       to aa099-Close.
001950*
001960 aa095-No-Project.
001970     initiate Client-Estimate-Report.
001980     generate Est-Error-Line.
001990     terminate Client-Estimate-Report.
002000*
002010 aa099-Close.
002020     close    CX-Project-File CX-Group-File CX-Item-File
002030              CX-Adjust-File CX-Payplan-File CX-Settings-File
002040              CX-Print-File.
002050     stop     run.
002060*
002070 aa020-Scan-Items.
002080*
002090     read     CX-Item-File next record
002100         at end
002110             move "10" to WS-Item-Status
002120         not at end
002130             move "00" to WS-Item-Status
002140     end-read.
002150     if       WS-Item-Status = "10"
002160              go to aa020-exit.
002170     if       Item-Project-Id not = Est-Project-Id
002180              go to aa020-exit.
002190     if       not Item-On-Estimate
002200              go to aa020-exit.
002210*
002220     move     "N" to Cx-Itmc-Has-Adjustment.
002230     move     zero to Cx-Adjustment-Record.
002240     search all WS-Cx-Adj-Entry
002250         at end
002260             continue
002270         when WS-Cx-Adj-Key (WS-Cx-Adj-Ix) = Item-Id
002280             move "Y" to Cx-Itmc-Has-Adjustment
002290             move Item-Id                  to Adj-Item-Id
002300             move WS-Cx-Adj-Full (WS-Cx-Adj-Ix) to
002310                      Adj-Unit-Price-Full
002320             move WS-Cx-Adj-Bill (WS-Cx-Adj-Ix) to
002330                      Adj-Unit-Price-Bill
002340             move WS-Cx-Adj-Typ (WS-Cx-Adj-Ix)  to Adj-Type
002350             move WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix)  to Adj-Reason
002360     end-search.
002370     call     "CXITMC" using CX-Item-Record CX-Adjustment-Record
002380                             Cx-Itmc-Linkage.
002390*
002400     move     zero to WS-Cx-Row-Extra.
002410     if       Item-Extra-Enabled
002420              move Item-Extra-Amount to WS-Cx-Row-Extra.
002430     compute  WS-Cx-Row-Total =
002440              Cx-Itmc-Base-Total + WS-Cx-Row-Extra
002450                                  - Cx-Itmc-Discount.
002460     add      WS-Cx-Row-Total to WS-Cx-Expenses-Total.
002470*
002480     perform  ab040-Find-Group thru ab040-exit.
002490     if       WS-Cx-Grp-Ix > zero
002500              add WS-Cx-Row-Total to
002510                  WS-Cx-Grp-Tot (WS-Cx-Grp-Ix).
002520*
002530     move     Item-Pay-Date to WS-Cx-Raw-Date.
002540     move     WS-Cx-Raw-Ccyy to WS-Cx-Iso-Year.
002550     move     WS-Cx-Raw-Mm   to WS-Cx-Iso-Month.
002560     move     WS-Cx-Raw-Dd   to WS-Cx-Iso-Day.
002570     generate Est-Item-Detail.
002580*
002590 aa020-exit.
002600     exit.
002610*
002620 aa030-Group-Lines.
002630*
002640     if       WS-Cx-Grp-Tot (WS-Cx-Grp-Ix) = zero and
002650              not WS-Cx-Grp-Agy-On (WS-Cx-Grp-Ix)
002660              go to aa030-exit.
002670*
002680     move     zero to WS-Cx-Grp-Agency.
002690     if       WS-Cx-Grp-Agy-On (WS-Cx-Grp-Ix) and
002700              WS-Cx-Grp-Tot (WS-Cx-Grp-Ix) > zero and
002710              Proj-Agency-Fee-Pct > zero
002720              compute WS-Cx-Grp-Agency rounded =
002730                      WS-Cx-Grp-Tot (WS-Cx-Grp-Ix) *
002740                      Proj-Agency-Fee-Pct / 100.
002750     add      WS-Cx-Grp-Agency to WS-Cx-Group-Agcy-Total.
002760     add      WS-Cx-Grp-Tot (WS-Cx-Grp-Ix) WS-Cx-Grp-Agency
002770              giving WS-Cx-Grp-With-Agency.
002780     generate Est-Group-Line.
002790*
002800 aa030-exit.
002810     exit.
002820*
002830 aa040-Read-Plan-Payments.
002840*
002850     read     CX-Payplan-File next record
002860         at end
002870             move "10" to WS-Payp-Status
002880         not at end
002890             move "00" to WS-Payp-Status
002900     end-read.
002910     if       WS-Payp-Status = "10"
002920              go to aa040-exit.
002930     if       Pyp-Project-Id not = Est-Project-Id
002940              go to aa040-exit.
002950     add      Pyp-Amount to WS-Cx-Plan-Total.
002960     move     Pyp-Date to WS-Cx-Raw-Date.
002970     move     WS-Cx-Raw-Ccyy to WS-Cx-Iso-Year.
002980     move     WS-Cx-Raw-Mm   to WS-Cx-Iso-Month.
002990     move     WS-Cx-Raw-Dd   to WS-Cx-Iso-Day.
003000     generate Est-Pay-Detail.
003010*
003020 aa040-exit.
003030     exit.
003040*
003050 ab010-Load-Adjustments.
003060*
003070     move     zero to WS-Cx-Adj-Count.
003080     perform  ac010-Read-Adjustment thru ac010-exit
003090              until WS-Adj-Status = "10".
003100*
003110 ab010-exit.
003120     exit.
003130*
003140 ac010-Read-Adjustment.
003150     read     CX-Adjust-File next record
003160         at end
003170             move "10" to WS-Adj-Status
003180         not at end
003190             move "00" to WS-Adj-Status
003200     end-read.
003210     if       WS-Adj-Status = "10"
003220              go to ac010-exit.
003230     add      1 to WS-Cx-Adj-Count.
003240     set      WS-Cx-Adj-Ix to WS-Cx-Adj-Count.
003250     move     Adj-Item-Id to WS-Cx-Adj-Key (WS-Cx-Adj-Ix).
003260     move     Adj-Unit-Price-Full to
003270              WS-Cx-Adj-Full (WS-Cx-Adj-Ix).
003280     move     Adj-Unit-Price-Bill to
003290              WS-Cx-Adj-Bill (WS-Cx-Adj-Ix).
003300     move     Adj-Type   to WS-Cx-Adj-Typ (WS-Cx-Adj-Ix).
003310     move     Adj-Reason to WS-Cx-Adj-Rsn (WS-Cx-Adj-Ix).
003320*
003330 ac010-exit.
003340     exit.
003350*
003360 ab020-Find-Project.
003370*
003380     move     "00" to WS-Proj-Status.
003390     perform  ad010-Read-Project thru ad010-exit
003400              until Proj-Id = Est-Project-Id or
003410                    WS-Proj-Status = "10".
003420*
003430 ab020-exit.
003440     exit.
003450*
003460 ad010-Read-Project.
003470     read     CX-Project-File next record
003480         at end
003490             move "10" to WS-Proj-Status
003500         not at end
003510             move "00" to WS-Proj-Status
003520     end-read.
003530*
003540 ad010-exit.
003550     exit.
003560*
003570 ab030-Load-Groups.
003580*
003590     move     zero to WS-Cx-Grp-Cnt.
003600     perform  ae010-Read-Group thru ae010-exit
003610              until WS-Grp-Status = "10".
003620*
003630 ab030-exit.
003640     exit.
003650*
003660 ae010-Read-Group.
003670     read     CX-Group-File next record
003680         at end
003690             move "10" to WS-Grp-Status
003700         not at end
003710             move "00" to WS-Grp-Status
003720     end-read.
003730     if       WS-Grp-Status = "10"
003740              go to ae010-exit.
003750     if       Grp-Project-Id not = Est-Project-Id
003760              go to ae010-exit.
003770     add      1 to WS-Cx-Grp-Cnt.
003780     set      WS-Cx-Grp-Ix to WS-Cx-Grp-Cnt.
003790     move     Grp-Id   to WS-Cx-Grp-Id (WS-Cx-Grp-Ix).
003800     move     Grp-Name to WS-Cx-Grp-Nam (WS-Cx-Grp-Ix).
003810     move     zero     to WS-Cx-Grp-Tot (WS-Cx-Grp-Ix).
003820     move     "N"      to WS-Cx-Grp-Agy (WS-Cx-Grp-Ix).
003830     perform  af010-Check-Agency-List thru af010-exit.
003840*
003850 ae010-exit.
003860     exit.
003870*
003880 af010-Check-Agency-List.
003890     set      WS-Cx-Agl-Ix to 1.
003900 af020-Check-Agency-Entry.
003910     if       WS-Cx-Agl-Ix > 20
003920              go to af010-exit.
003930     if       Est-Agency-Group-List (WS-Cx-Agl-Ix) = Grp-Id
003940              and Grp-Id not = zero
003950              move "Y" to WS-Cx-Grp-Agy (WS-Cx-Grp-Ix)
003960              go to af010-exit.
003970     add      1 to WS-Cx-Agl-Ix.
003980     go       to af020-Check-Agency-Entry.
003990*
004000 af010-exit.
004010     exit.
004020*
004030 ab040-Find-Group.
004040*
004050     set      WS-Cx-Grp-Ix to 1.
004060     search   WS-Cx-Grp-Entry
004070         at end
004080             set WS-Cx-Grp-Ix to zero
004090         when WS-Cx-Grp-Id (WS-Cx-Grp-Ix) = Item-Group-Id
004100             continue
004110     end-search.
004120*
004130 ab040-exit.
004140     exit.
004150*
004160 bb020-Common-Agency.
004170*
004180     move     zero to WS-Cx-Common-Agency.
004190     if       Est-Common-Agency-On and
004200              Proj-Price-Total > zero and
004210              Proj-Agency-Fee-Pct > zero
004220              compute WS-Cx-Common-Agency rounded =
004230                      Proj-Price-Total * Proj-Agency-Fee-Pct
004240                      / 100.
004250*
004260 bb020-exit.
004270     exit.
004280*
004290 bb030-Usn-Amount.
004300*
004310     add      WS-Cx-Expenses-Total WS-Cx-Group-Agcy-Total
004320              WS-Cx-Common-Agency giving WS-Cx-Before-Usn.
004330     move     zero to WS-Cx-Usn-Amount.
004340     if       WS-Cx-Before-Usn > zero and
004350              Set-Usn-Rate-Pct > zero
004360              compute WS-Cx-Usn-Amount rounded =
004370                      WS-Cx-Before-Usn * Set-Usn-Rate-Pct / 100.
004380     add      WS-Cx-Before-Usn WS-Cx-Usn-Amount
004390              giving WS-Cx-With-Usn.
004400*
004410 bb030-exit.
004420     exit.
004430*
004440 bb040-Balances.
004450*
004460     subtract WS-Cx-Before-Usn from WS-Cx-Plan-Total
004470              giving WS-Cx-Bal-Before-Usn.
004480     subtract WS-Cx-With-Usn from WS-Cx-Plan-Total
004490              giving WS-Cx-Bal-With-Usn.
004500*
004510 bb040-exit.
004520     exit.
004530*
004540 Report section.
004550*****************
004560*
004570 RD  Client-Estimate-Report
004580     Page Limit   WS-Page-Lines
004590     Heading      1
004600     First Detail 5
004610     Last  Detail WS-Page-Lines.
004620*
004630 01  Est-Head Type Page Heading.
004640     03  line  1.
004650         05  col  1      pic x(17)   source Prog-Name.
004660         05  col  40     pic x(21)   value
004670             "CXEMA Client Estimate".
004680         05  col 120     pic x(5)    value "Page ".
004690         05  col 125     pic zz9     source Page-Counter.
004700     03  line  3.
004710         05  col  1      pic x(40)   source Proj-Title.
004720         05  col 45      pic x(30)   source Proj-Client-Name.
004730*
004740 01  Est-Item-Detail type is detail.
004750     03  line + 1.
004760         05  col  1      pic x(30)   source WS-Cx-Grp-Nam
004770                                      (WS-Cx-Grp-Ix).
004780         05  col 32      pic x(30)   source Item-Title.
004790         05  col 63      pic x(10)   source WS-Cx-Date.
004800         05  col 74      pic zzz9.99 source Item-Qty.
004810         05  col 84      pic z,zz9.99 source Item-Unit-Price.
004820         05  col 95      pic zz,zz9.99 source Cx-Itmc-Base-Total.
004830         05  col 107     pic zz,zz9.99 source WS-Cx-Row-Extra.
004840         05  col 119     pic zz,zz9.99 source Cx-Itmc-Discount.
004850         05  col 131     pic z,zzz,zz9.99 source WS-Cx-Row-Total.
004860*
004870 01  Est-Pay-Detail type is detail.
004880     03  line + 1.
004890         05  col  1      pic x(11)   value "Plan pymt. ".
004900         05  col 13      pic x(10)   source WS-Cx-Date.
004910         05  col 25      pic z,zzz,zz9.99 source Pyp-Amount.
004920         05  col 45      pic x(40)   source Pyp-Note.
004930*
004940 01  Est-Group-Line type is detail.
004950     03  line + 2.
004960         05  col  1      pic x(11)   value "Group total".
004970         05  col 13      pic x(30)   source WS-Cx-Grp-Nam
004980                                      (WS-Cx-Grp-Ix).
004990         05  col 95      pic zz,zz9.99 source WS-Cx-Grp-Tot
005000                                      (WS-Cx-Grp-Ix).
005010         05  col 107     pic zz,zz9.99 source WS-Cx-Grp-Agency.
005020         05  col 131     pic z,zzz,zz9.99 source
005030                                      WS-Cx-Grp-With-Agency.
005040*
005050 01  Est-Error-Line type is detail.
005060     03  line + 2.
005070         05  col  1      pic x(40)   value
005080             "Project not found on parameter card.".
005090*
005100 01  Est-Totals type is detail.
005110     03  line + 2.
005120         05  col  1      pic x(20)        value "Common agency".
005130         05  col 107     pic zz,zz9.99    source
005140                                      WS-Cx-Common-Agency.
005150     03  line + 1.
005160         05  col  1      pic x(20)        value "Expenses total".
005170         05  col 95      pic zz,zz9.99    source
005180                                      WS-Cx-Expenses-Total.
005190     03  line + 1.
005200         05  col  1      pic x(20)        value "Before USN".
005210         05  col 95      pic zz,zz9.99    source WS-Cx-Before-Usn.
005220     03  line + 1.
005230         05  col  1      pic x(20)        value "USN rate pct".
005240         05  col 95      pic zz9.99       source Set-Usn-Rate-Pct.
005250         05  col 107     pic zz,zz9.99    source WS-Cx-Usn-Amount.
005260     03  line + 1.
005270         05  col  1      pic x(20)        value "Total with USN".
005280         05  col 95      pic zz,zz9.99    source WS-Cx-With-Usn.
005290     03  line + 1.
005300         05  col  1      pic x(20)        value
005310             "Plan payments total".
005320         05  col 95      pic zz,zz9.99    source
005330                                      WS-Cx-Plan-Total.
005340     03  line + 1.
005350         05  col  1      pic x(20)        value
005360             "Balance before USN".
005370         05  col 95      pic zz,zz9.99    source
005380                                      WS-Cx-Bal-Before-Usn.
005390     03  line + 1.
005400         05  col  1      pic x(18)        value
005410             "Balance with USN".
005420         05  col 95      pic zz,zz9.99    source
005430                                      WS-Cx-Bal-With-Usn.
005440*
