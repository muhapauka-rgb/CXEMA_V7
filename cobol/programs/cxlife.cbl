000100*
000110*****************************************************************
000120*                                                                *
000130*                 CX Estimating & Billing Suite                 *
000140*          Life-Budget Allocation Report, Report Writer          *
000150*                                                                *
000160*****************************************************************
000170*
000180 identification          division.
000190*========================
000200*
000210 program-id.             cxlife.
000220 author.                 V B Coen.
000230 installation.           Applewood Computers Ltd.
000240 date-written.           06/01/89.
000250 date-compiled.
000260 security.               Applewood Computers - CXEMA System.
000270*
000280*****************************************************************
000290* Remarks.   Allocates one month's actual receipts against a
000300*            fixed living-cost target, largest project first,
000310*            the rest going to savings.  Uses Report Writer.
000320*
000330*            Descended from the old owner's drawings allocation
000340*            run for the estimating job (XCOST), renamed at V7.
000350*
000360* Files used. PAYFACT, PROJECTS, LIFEPARM, PRINTOUT.
000370*****************************************************************
000380* Change log.
000390*
000400* 06/01/89 vbc        - Written as XCOST drawings allocation run.
000410* 11/05/92 vbc        - Largest-first ordering added (was date
000420*                       order, owner asked for biggest job first).
000430* 19/07/97 vbc        - Re-coded amounts to packed decimal.
000440* 28/08/98 vbc   y2k  - Reviewed for century roll-over, dates
000450*                       already held ccyymmdd, no change made.
000460* 11/06/05 vbc        - Ported across to new accounts machine.
000470* 24/02/09 vbc        - Migrated to Open Cobol v3.00.00.
000480* 15/12/25 vbc - 1.0.00 Recast as cxlife for CXEMA V7, ticket
000490*                CX-005 (monthly life-budget split wanted).
000500*****************************************************************
000510*
000520 environment             division.
000530*========================
000540*
000550 configuration           section.
000560 special-names.
000570     class cx-numeric-class is "0123456789"
000580     upsi-0 is cx-debug-switch.
000590 input-output            section.
000600 file-control.
000610 copy "selcxpyf.cob".
000620 copy "selcxprj.cob".
000630 copy "selcxlif.cob".
000640 copy "selcxprn.cob".
000650*
000660 data                    division.
000670*========================
000680*
000690 file section.
000700*
000710 copy "fdcxpyf.cob".
000720 copy "fdcxprj.cob".
000730 copy "fdcxlif.cob".
000740*
000750 FD  CX-Print-File
000760     reports are Life-Budget-Report.
000770*
000780 working-storage section.
000790*------------------------
000800 77  Prog-Name            pic x(16) value "cxlife (1.0.00)".
000810 77  WS-Payf-Status       pic xx.
000820 77  WS-Proj-Status       pic xx.
000830 77  WS-Lif-Status        pic xx.
000840 77  WS-Prn-Status        pic xx.
000850 77  WS-Page-Lines        binary-char unsigned value 56.
000860*
000870 77  WS-Cx-Cur-Proj       pic 9(6)        comp.
000880 77  WS-Cx-Cur-Total      pic s9(11)v99   comp-3.
000890 77  WS-Cx-Target         pic s9(9)v99    comp-3.
000900 77  WS-Cx-Remaining      pic s9(9)v99    comp-3.
000910 77  WS-Cx-Floor-Remain   pic s9(9)v99    comp-3.
000920 77  WS-Cx-Life-Gap       pic s9(9)v99    comp-3.
000930 77  WS-Cx-Life-Covered   pic s9(9)v99    comp-3.
000940 77  WS-Cx-Savings-Total  pic s9(11)v99   comp-3.
000950 77  WS-Cx-Sort-I         pic 9(4)        comp.
000960 77  WS-Cx-Sort-J         pic 9(4)        comp.
000970*
000980 01  WS-Cx-Life-Table.
000990     03  WS-Cx-Life-Cnt         pic 9(4)      comp.
001000     03  WS-Cx-Life-Entry       occurs 1 to 1000 times
001010                                 depending on WS-Cx-Life-Cnt
001020                                 indexed by WS-Cx-Life-Ix.
001030         05  WS-Cx-Life-Proj        pic 9(6)      comp.
001040         05  WS-Cx-Life-Title       pic x(40).
001050         05  WS-Cx-Life-Received    pic s9(11)v99 comp-3.
001060         05  WS-Cx-Life-To-Life     pic s9(11)v99 comp-3.
001070         05  WS-Cx-Life-To-Save     pic s9(11)v99 comp-3.
001080         05  Filler                 pic x(04).
001090*
001100 01  WS-Cx-Swap-Entry.
001110     03  WS-Cx-Swap-Proj        pic 9(6)      comp.
001120     03  WS-Cx-Swap-Title       pic x(40).
001130     03  WS-Cx-Swap-Received    pic s9(11)v99 comp-3.
001140     03  Filler                 pic x(04).
001150*
001160 01  WS-Cx-Proj-Table.
001170     03  WS-Cx-Proj-Cnt         pic 9(4)      comp.
001180     03  WS-Cx-Proj-Entry       occurs 1 to 2000 times
001190                                 depending on WS-Cx-Proj-Cnt
001200                                 ascending key is WS-Cx-Proj-Key
001210                                 indexed by WS-Cx-Proj-Ix.
001220         05  WS-Cx-Proj-Key         pic 9(6)      comp.
001230         05  WS-Cx-Proj-Nam         pic x(40).
001240         05  Filler                 pic x(04).
001250*
001260 copy "cxdatefm.cob".
001270*
001280 linkage section.
001290*****************
001300*
001310 procedure division.
001320*===================
001330*
001340 aa010-Open-Files.
001350*
001360     open     input CX-Life-Parm-File.
001370     read     CX-Life-Parm-File next record
001380         at end
001390             move zero to Lif-Month-Start Lif-Month-End
001400                           Lif-Target-Amount
001410     end-read.
001420     close    CX-Life-Parm-File.
001430*
001440     move     Lif-Target-Amount to WS-Cx-Target.
001450     if       WS-Cx-Target = zero
001460              move 100000.00 to WS-Cx-Target.
001470*
001480     open     input CX-Payfact-File CX-Project-File.
001490     open     output CX-Print-File.
001500*
001510     move     zero to WS-Cx-Cur-Proj WS-Cx-Cur-Total
001520                       WS-Cx-Life-Cnt WS-Cx-Proj-Cnt
001530                       WS-Cx-Savings-Total.
001540*
001550     perform  ab010-Load-Projects thru ab010-exit.
001560     perform  ab020-Accumulate-Receipts thru ab020-exit
001570              until WS-Payf-Status = "10".
001580     perform  ab030-Load-Titles thru ab030-exit
001590              varying WS-Cx-Life-Ix from 1 by 1
001600              until WS-Cx-Life-Ix > WS-Cx-Life-Cnt.
001610     perform  aa030-Sort-Descending thru aa030-exit.
001620*
001630     move     Lif-Month-Start to WS-Cx-Raw-Date.
001640     move     WS-Cx-Raw-Mm to WS-Cx-Period-Label (1:2).
001650     move     "." to WS-Cx-Period-Label (3:1).
001660     move     WS-Cx-Raw-Ccyy to WS-Cx-Period-Label (4:4).
001670*
001680     initiate Life-Budget-Report.
001690     move     WS-Cx-Target to WS-Cx-Remaining.
001700     perform  ai010-Waterfall-Entry thru ai010-exit
001710              varying WS-Cx-Sort-I from 1 by 1
001720              until WS-Cx-Sort-I > WS-Cx-Life-Cnt.
001730*
001740     if       WS-Cx-Remaining > zero
001750              move WS-Cx-Remaining to WS-Cx-Life-Gap
001760     else
001770              move zero to WS-Cx-Life-Gap.
001780     subtract WS-Cx-Life-Gap from WS-Cx-Target
001790              giving WS-Cx-Life-Covered.
001800     generate Life-Totals.
001810     terminate Life-Budget-Report.
001820*
001830     close    CX-Payfact-File CX-Project-File CX-Print-File.
001840     stop     run.
001850*
001860 ab010-Load-Projects.
001870*
001880     perform  ac010-Read-Project thru ac010-exit
001890              until WS-Proj-Status = "10".
001900*
001910 ab010-exit.
001920     exit.
001930*
001940 ac010-Read-Project.
001950     read     CX-Project-File next record
001960         at end
001970             move "10" to WS-Proj-Status
001980         not at end
001990             move "00" to WS-Proj-Status
002000     end-read.
002010     if       WS-Proj-Status = "10"
002020              go to ac010-exit.
002030     add      1 to WS-Cx-Proj-Cnt.
002040     set      WS-Cx-Proj-Ix to WS-Cx-Proj-Cnt.
002050     move     Proj-Id    to WS-Cx-Proj-Key (WS-Cx-Proj-Ix).
002060     move     Proj-Title to WS-Cx-Proj-Nam (WS-Cx-Proj-Ix).
002070*
002080 ac010-exit.
002090     exit.
002100*
002110 ab020-Accumulate-Receipts.
002120*
002130     read     CX-Payfact-File next record
002140         at end
002150             move "10" to WS-Payf-Status
002160         not at end
002170             move "00" to WS-Payf-Status
002180     end-read.
002190     if       WS-Payf-Status = "10"
002200              perform ad010-Push-Current thru ad010-exit
002210              go to ab020-exit.
002220     if       Pyf-Project-Id not = WS-Cx-Cur-Proj
002230              perform ad010-Push-Current thru ad010-exit
002240              move Pyf-Project-Id to WS-Cx-Cur-Proj
002250              move zero           to WS-Cx-Cur-Total.
002260     if       Pyf-Date not < Lif-Month-Start and
002270              Pyf-Date not > Lif-Month-End
002280              add Pyf-Amount to WS-Cx-Cur-Total.
002290*
002300 ab020-exit.
002310     exit.
002320*
002330 ad010-Push-Current.
002340     if       WS-Cx-Cur-Proj = zero or
002350              WS-Cx-Cur-Total not > zero
002360              go to ad010-exit.
002370     add      1 to WS-Cx-Life-Cnt.
002380     set      WS-Cx-Life-Ix to WS-Cx-Life-Cnt.
002390     move     WS-Cx-Cur-Proj  to WS-Cx-Life-Proj (WS-Cx-Life-Ix).
002400     move     WS-Cx-Cur-Total to
002410              WS-Cx-Life-Received (WS-Cx-Life-Ix).
002420     move     spaces to WS-Cx-Life-Title (WS-Cx-Life-Ix).
002430*
002440 ad010-exit.
002450     exit.
002460*
002470 ab030-Load-Titles.
002480*
002490     search   all WS-Cx-Proj-Entry
002500         at end
002510             move spaces to WS-Cx-Life-Title (WS-Cx-Life-Ix)
002520         when WS-Cx-Proj-Key (WS-Cx-Proj-Ix) =
002530              WS-Cx-Life-Proj (WS-Cx-Life-Ix)
002540             move WS-Cx-Proj-Nam (WS-Cx-Proj-Ix) to
002550                  WS-Cx-Life-Title (WS-Cx-Life-Ix)
002560     end-search.
002570*
002580 ab030-exit.
002590     exit.
002600*
002610 aa030-Sort-Descending.
002620*
002630     if       WS-Cx-Life-Cnt < 2
002640              go to aa030-exit.
002650     perform  ah010-Sort-Pass thru ah010-exit
002660              varying WS-Cx-Sort-I from 1 by 1
002670              until WS-Cx-Sort-I >= WS-Cx-Life-Cnt
002680              after WS-Cx-Sort-J from 1 by 1
002690              until WS-Cx-Sort-J > WS-Cx-Life-Cnt -
002700                                    WS-Cx-Sort-I.
002710*
002720 aa030-exit.
002730     exit.
002740*
002750 ah010-Sort-Pass.
002760     if       WS-Cx-Life-Received (WS-Cx-Sort-J) >=
002770              WS-Cx-Life-Received (WS-Cx-Sort-J + 1)
002780              go to ah010-exit.
002790     move     WS-Cx-Life-Proj (WS-Cx-Sort-J) to WS-Cx-Swap-Proj.
002800     move     WS-Cx-Life-Title (WS-Cx-Sort-J) to WS-Cx-Swap-Title.
002810     move     WS-Cx-Life-Received (WS-Cx-Sort-J) to
002820              WS-Cx-Swap-Received.
002830     move     WS-Cx-Life-Proj (WS-Cx-Sort-J + 1) to
002840              WS-Cx-Life-Proj (WS-Cx-Sort-J).
002850     move     WS-Cx-Life-Title (WS-Cx-Sort-J + 1) to
002860              WS-Cx-Life-Title (WS-Cx-Sort-J).
002870     move     WS-Cx-Life-Received (WS-Cx-Sort-J + 1) to
002880              WS-Cx-Life-Received (WS-Cx-Sort-J).
002890     move     WS-Cx-Swap-Proj to
002900              WS-Cx-Life-Proj (WS-Cx-Sort-J + 1).
002910     move     WS-Cx-Swap-Title to
002920              WS-Cx-Life-Title (WS-Cx-Sort-J + 1).
002930     move     WS-Cx-Swap-Received to
002940              WS-Cx-Life-Received (WS-Cx-Sort-J + 1).
002950*
002960 ah010-exit.
002970     exit.
002980*
002990 ai010-Waterfall-Entry.
003000*
003010     if       WS-Cx-Remaining < zero
003020              move zero to WS-Cx-Floor-Remain
003030     else
003040              move WS-Cx-Remaining to WS-Cx-Floor-Remain.
003050     if       WS-Cx-Life-Received (WS-Cx-Sort-I) <
003060              WS-Cx-Floor-Remain
003070              move WS-Cx-Life-Received (WS-Cx-Sort-I) to
003080                   WS-Cx-Life-To-Life (WS-Cx-Sort-I)
003090     else
003100              move WS-Cx-Floor-Remain to
003110                   WS-Cx-Life-To-Life (WS-Cx-Sort-I).
003120     subtract WS-Cx-Life-To-Life (WS-Cx-Sort-I) from
003130              WS-Cx-Life-Received (WS-Cx-Sort-I)
003140              giving WS-Cx-Life-To-Save (WS-Cx-Sort-I).
003150     subtract WS-Cx-Life-To-Life (WS-Cx-Sort-I) from
003160              WS-Cx-Remaining.
003170     add      WS-Cx-Life-To-Save (WS-Cx-Sort-I) to
003180              WS-Cx-Savings-Total.
003190     generate Life-Detail.
003200*
003210 ai010-exit.
003220     exit.
003230*
003240 Report section.
003250*****************
003260*
003270 RD  Life-Budget-Report
003280     Page Limit   WS-Page-Lines
003290     Heading      1
003300     First Detail 5
003310     Last  Detail WS-Page-Lines.
003320*
003330 01  Life-Head Type Page Heading.
003340     03  line  1.
003350         05  col  1      pic x(16)   source Prog-Name.
003360         05  col  40     pic x(23)   value
003370             "CXEMA Life-Budget Split".
003380         05  col 120     pic x(5)    value "Page ".
003390         05  col 125     pic zz9     source Page-Counter.
003400     03  line  3.
003410         05  col  1      pic x(6)    value "Period".
003420         05  col  8      pic x(7)    source WS-Cx-Period-Label.
003430     03  line  5.
003440         05  col  1                 value "Project".
003450         05  col 45                 value "Received".
003460         05  col 60                 value "To Life".
003470         05  col 75                 value "To Savings".
003480*
003490 01  Life-Detail type is detail.
003500     03  line + 2.
003510         05  col  1      pic x(40)   source
003520                          WS-Cx-Life-Title (WS-Cx-Sort-I).
003530         05  col 43      pic z,zzz,zz9.99 source
003540                          WS-Cx-Life-Received (WS-Cx-Sort-I).
003550         05  col 58      pic z,zzz,zz9.99 source
003560                          WS-Cx-Life-To-Life (WS-Cx-Sort-I).
003570         05  col 73      pic z,zzz,zz9.99 source
003580                          WS-Cx-Life-To-Save (WS-Cx-Sort-I).
003590*
003600 01  Life-Totals type is detail.
003610     03  line + 2.
003620         05  col  1      pic x(14)   value "Target amount ".
003630         05  col 43      pic z,zzz,zz9.99 source WS-Cx-Target.
003640     03  line + 1.
003650         05  col  1      pic x(14)   value "Life covered  ".
003660         05  col 43      pic z,zzz,zz9.99 source
003670                          WS-Cx-Life-Covered.
003680     03  line + 1.
003690         05  col  1      pic x(14)   value "Life gap      ".
003700         05  col 43      pic z,zzz,zz9.99 source WS-Cx-Life-Gap.
003710     03  line + 1.
003720         05  col  1      pic x(14)   value "Savings total ".
003730         05  col 43      pic z,zzz,zz9.99 source
003740                          WS-Cx-Savings-Total.
003750*
