000100*
000110* CX-Publ-Parm-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Publ-Parm-File ASSIGN TO "PUBPARM"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Pub-Status.
000160*
