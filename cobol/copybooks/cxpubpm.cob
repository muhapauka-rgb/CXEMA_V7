000100*
000110*******************************************
000120*                                          *
000130*  Run Parameter Card For Cxshtpb         *
000140*     One record, RRN = 1                 *
000150*******************************************
000160*
000170* 12/12/25 vbc - Created for CXEMA V7 conversion.
000180*
000190 01  CX-Publ-Parm-Record.
000200     03  Pub-Project-Id       pic 9(6)   comp.
000210     03  Filler               pic x(12).
000220*
