000100*
000110*******************************************
000120*                                          *
000130*  Run Parameter Card For Cxlife          *
000140*     One record, RRN = 1                 *
000150*******************************************
000160*
000170* 10/12/25 vbc - Created for CXEMA V7 conversion.
000180*
000190 01  CX-Life-Parm-Record.
000200     03  Lif-Month-Start      pic 9(8)       comp.
000210     03  Lif-Month-End        pic 9(8)       comp.
000220     03  Lif-Target-Amount    pic s9(9)v99   comp-3.
000230     03  Filler               pic x(10).
000240*
