000100*
000110 FD  CX-Project-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 120 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxproj.cob".
000160*
