000100*
000110*******************************************
000120*                                          *
000130*  Record Definition For Sheet Pay Row     *
000140*     File                                 *
000150*     External edited copy of the          *
000160*     payments plan for sheet sync         *
000170*     Uses Shp-Pay-Id as key, 0 = new      *
000180*******************************************
000190*  File size 60 bytes.
000200*
000210* 18/01/26 vbc - Created for the sheet sync import, ticket CX-009.
000220*
000230 01  CX-Sheet-Pay-Record.
000240     03  Shp-Pay-Id             pic 9(6)        comp.
000250     03  Shp-Date               pic 9(8)        comp.
000260     03  Shp-Amount             pic s9(11)v99   comp-3.
000270     03  Shp-Note               pic x(40).
000280     03  Filler                 pic x(5).
000290*
