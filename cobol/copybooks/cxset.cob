000100*
000110*******************************************
000120*                                          *
000130*  Record Definition For Global Settings   *
000140*              File                        *
000150*     Single record, RRN = 1               *
000160*******************************************
000170*  File size 20 bytes.
000180*
000190* 05/12/25 vbc - Created for CXEMA V7 conversion.
000200* Set-Usn-Rate-Pct defaults to 6.00 when the file is first built.
000210*
000220 01  CX-Settings-Record.
000230     03  Set-Usn-Rate-Pct       pic s9(3)v99    comp-3.
000240     03  Filler                 pic x(17).
000250*
