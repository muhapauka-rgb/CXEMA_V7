000100*
000110* CX-Sheetpay-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Sheetpay-File ASSIGN TO "SHEETPAY"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Shp-Status.
000160*
