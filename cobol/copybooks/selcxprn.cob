000100*
000110* CX-Print-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Print-File ASSIGN TO "PRINTOUT"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Prn-Status.
000160*
