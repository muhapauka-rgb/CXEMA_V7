000100*
000110 FD  CX-Sheetrow-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 70 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxshr.cob".
000160*
