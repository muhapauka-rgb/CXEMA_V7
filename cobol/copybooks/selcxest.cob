000100*
000110* CX-Estmt-Parm-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Estmt-Parm-File ASSIGN TO "ESTPARM"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Est-Status.
000160*
