000100*
000110* CX-Payfact-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Payfact-File ASSIGN TO "PAYFACT"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Payf-Status.
000160*
