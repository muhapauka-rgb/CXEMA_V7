000100*
000110*******************************************
000120*                                          *
000130*  File Name Constants For CX Estimating  *
000140*     And Billing Suite                   *
000150*******************************************
000160*
000170* 08/12/25 vbc - Created for CXEMA V7 conversion off wsnames.cob.
000180*
000190 01  CX-File-Defs.
000200     03  CX-Fn-Project    pic x(20) value "PROJECTS".
000210     03  CX-Fn-Group      pic x(20) value "GROUPS".
000220     03  CX-Fn-Item       pic x(20) value "ITEMS".
000230     03  CX-Fn-Adjust     pic x(20) value "ADJUSTS".
000240     03  CX-Fn-Payplan    pic x(20) value "PAYPLAN".
000250     03  CX-Fn-Payfact    pic x(20) value "PAYFACT".
000260     03  CX-Fn-Settings   pic x(20) value "SETTINGS".
000270     03  CX-Fn-Sheetrow   pic x(20) value "SHEETROWS".
000280     03  CX-Fn-Sheetpay   pic x(20) value "SHEETPAY".
000290     03  CX-Fn-Printout   pic x(20) value "PRINTOUT".
000300     03  Filler           pic x(10).
000310*
