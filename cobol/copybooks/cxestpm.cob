000100*
000110*******************************************
000120*                                          *
000130*  Run Parameter Card For Cxestmt         *
000140*     One record, RRN = 1                 *
000150*******************************************
000160*
000170* 10/12/25 vbc - Created for CXEMA V7 conversion.
000180* 19/01/26 vbc - Agency group list widened to 20, was 10.
000190*
000200* Group ids not in the list get no agency markup in the
000210* estimate, per the Estmt parameter card layout above.
000220*
000230 01  CX-Estmt-Parm-Record.
000240     03  Est-Project-Id       pic 9(6)  comp.
000250     03  Est-Common-Agency-Flag pic x.
000260         88  Est-Common-Agency-On  value "Y".
000270     03  Est-Agency-Group-List  occurs 20 times
000280                                 pic 9(6)  comp.
000290     03  Filler               pic x(09).
000300*
