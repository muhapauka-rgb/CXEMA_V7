000100*
000110* CX-Item-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Item-File ASSIGN TO "ITEMS"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Item-Status.
000160*
