000100*
000110* CX-Adjust-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Adjust-File ASSIGN TO "ADJUSTS"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Adj-Status.
000160*
