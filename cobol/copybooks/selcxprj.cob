000100*
000110* CX-Project-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Project-File ASSIGN TO "PROJECTS"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Proj-Status.
000160*
