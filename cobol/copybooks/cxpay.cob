000100*
000110*******************************************
000120*                                          *
000130*  Record Definition For Payment File      *
000140*     Used for both the Plan book and      *
000150*     the Fact (actual) book               *
000160*     Uses Pay-Id as key                   *
000170*******************************************
000180*  File size 74 bytes.
000190*
000200* 05/12/25 vbc - Created for CXEMA V7 conversion.
000210* Pay-Date is ccyymmdd.
000220*
000230 01  CX-Payment-Record.
000240     03  Pay-Id                 pic 9(6)        comp.
000250     03  Pay-Project-Id         pic 9(6)        comp.
000260     03  Pay-Date               pic 9(8)        comp.
000270     03  Pay-Amount             pic s9(11)v99   comp-3.
000280     03  Pay-Note               pic x(40).
000290     03  Filler                 pic x(15).
000300*
