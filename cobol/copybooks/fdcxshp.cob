000100*
000110 FD  CX-Sheetpay-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 60 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxshp.cob".
000160*
