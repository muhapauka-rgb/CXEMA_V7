000100*
000110 FD  CX-Life-Parm-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 24 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxlifepm.cob".
000160*
