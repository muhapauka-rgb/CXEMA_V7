000100*
000110 FD  CX-Payfact-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 74 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxpay.cob" replacing CX-Payment-Record
000160                   by        CX-Payf-Record
000170                   Pay-Id         by Pyf-Id
000180                   Pay-Project-Id by Pyf-Project-Id
000190                   Pay-Date       by Pyf-Date
000200                   Pay-Amount     by Pyf-Amount
000210                   Pay-Note       by Pyf-Note.
000220*
