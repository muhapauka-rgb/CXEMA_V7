000100*
000110*******************************************
000120*                                          *
000130*  Calling Data For CX Subprograms        *
000140*     Used on CALL ... USING for the      *
000150*     CXITMC / CXFINC helper programs     *
000160*******************************************
000170*
000180* 08/12/25 vbc - Created for CXEMA V7 conversion.
000190*
000200 01  CX-Calling-Data.
000210     03  CX-Called           pic x(8).
000220     03  CX-Caller           pic x(8).
000230     03  CX-Call-Func        pic 9.
000240         88  CX-Call-Is-Item     value 1.
000250         88  CX-Call-Is-Finc     value 2.
000260     03  CX-Call-Status       pic 9.
000270         88  CX-Call-Ok           value 0.
000280         88  CX-Call-Bad-Data      value 9.
000290     03  Filler              pic x(05).
000300*
