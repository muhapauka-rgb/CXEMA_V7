000100*
000110* CX-Sheetrow-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Sheetrow-File ASSIGN TO "SHEETROWS"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Shr-Status.
000160*
