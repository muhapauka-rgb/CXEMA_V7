000100*
000110 FD  CX-Settings-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 20 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxset.cob".
000160*
