000100*
000110* CX-Life-Parm-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Life-Parm-File ASSIGN TO "LIFEPARM"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Lif-Status.
000160*
