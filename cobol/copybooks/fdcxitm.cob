000100*
000110 FD  CX-Item-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 116 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxitm.cob".
000160*
