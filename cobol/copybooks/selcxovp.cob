000100*
000110* CX-Ovrvw-Parm-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Ovrvw-Parm-File ASSIGN TO "OVPARM"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Ovp-Status.
000160*
