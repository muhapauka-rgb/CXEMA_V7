000100*
000110* CX-Disc-Parm-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Disc-Parm-File ASSIGN TO "DISCPARM"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Dsc-Status.
000160*
