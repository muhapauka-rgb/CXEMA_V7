000100*
000110*******************************************
000120*                                          *
000130*  Record Definition For Expense Item      *
000140*              File                        *
000150*     Uses Item-Id as key                  *
000160*******************************************
000170*  File size 116 bytes.
000180*
000190* 04/12/25 vbc - Created for CXEMA V7 conversion.
000200* 11/12/25 vbc - Item-Pay-Date added, filler reduced by 4.
000210* 22/01/26 vbc - 88-levels added for mode/flags, ticket CX-014.
000220*
000230* Item-Pay-Date is ccyymmdd, 0 = no planned pay date on this item.
000240*
000250 01  CX-Item-Record.
000260     03  Item-Id                pic 9(6)        comp.
000270     03  Item-Project-Id        pic 9(6)        comp.
000280     03  Item-Group-Id          pic 9(6)        comp.
000290     03  Item-Title             pic x(40).
000300     03  Item-Mode              pic x.
000310         88  Item-Mode-Single       value "S".
000320         88  Item-Mode-Qty-Price    value "Q".
000330     03  Item-Qty               pic s9(7)v99    comp-3.
000340     03  Item-Unit-Price        pic s9(9)v99    comp-3.
000350     03  Item-Base-Total        pic s9(11)v99   comp-3.
000360     03  Item-Extra-Flag        pic x.
000370         88  Item-Extra-Enabled     value "Y".
000380         88  Item-Extra-Disabled    value "N".
000390     03  Item-Extra-Amount      pic s9(9)v99    comp-3.
000400     03  Item-In-Estimate       pic x.
000410         88  Item-On-Estimate       value "Y".
000420         88  Item-Off-Estimate      value "N".
000430     03  Item-Pay-Date          pic 9(8)        comp.
000440     03  Filler                 pic x(33).
000450*
