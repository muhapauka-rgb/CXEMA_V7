000100*
000110* CX-Impt-Parm-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Impt-Parm-File ASSIGN TO "IMPPARM"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Imp-Status.
000160*
