000100*
000110 FD  CX-Publ-Parm-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 16 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxpubpm.cob".
000160*
