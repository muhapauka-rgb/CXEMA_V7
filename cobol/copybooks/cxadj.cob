000100*
000110*******************************************
000120*                                          *
000130*  Record Definition For Billing           *
000140*     Adjustment File                      *
000150*     Uses Adj-Item-Id as key              *
000160*     At most one record per item          *
000170*******************************************
000180*  File size 78 bytes.
000190*
000200* 05/12/25 vbc - Created for CXEMA V7 conversion.
000210*
000220 01  CX-Adjustment-Record.
000230     03  Adj-Item-Id            pic 9(6)        comp.
000240     03  Adj-Unit-Price-Full    pic s9(9)v99    comp-3.
000250     03  Adj-Unit-Price-Bill    pic s9(9)v99    comp-3.
000260     03  Adj-Type               pic x.
000270         88  Adj-Is-Discount        value "D".
000280         88  Adj-Is-Credit-Prev     value "C".
000290         88  Adj-Is-Carry-Next      value "N".
000300     03  Adj-Reason             pic x(50).
000310     03  Filler                 pic x(11).
000320*
