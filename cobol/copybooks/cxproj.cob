000100*
000110*******************************************
000120*                                          *
000130*  Record Definition For Project File      *
000140*     Uses Proj-Id as key                  *
000150*******************************************
000160*  File size 120 bytes.
000170*
000180* 04/12/25 vbc - Created for CXEMA V7 conversion.
000190* 19/12/25 vbc - Agency fee pct widened to s9(3)v99, was s9(2)v99.
000200* 09/02/26 vbc - Filler reduced by 4, Proj-Closed-Date added.
000210*
000220* Proj-Client-Name holds "-" when the counterparty is not known.
000230* Proj-Created/Closed-Date are ccyymmdd, 0 = not closed.
000240*
000250 01  CX-Project-Record.
000260     03  Proj-Id                pic 9(6)        comp.
000270     03  Proj-Title             pic x(40).
000280     03  Proj-Client-Name       pic x(30).
000290     03  Proj-Price-Total       pic s9(11)v99   comp-3.
000300     03  Proj-Expected-Total    pic s9(11)v99   comp-3.
000310     03  Proj-Agency-Fee-Pct    pic s9(3)v99    comp-3.
000320     03  Proj-Created-Date      pic 9(8)        comp.
000330     03  Proj-Closed-Date       pic 9(8)        comp.
000340     03  Filler                 pic x(21).
000350*
