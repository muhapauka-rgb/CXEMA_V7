000100*
000110*******************************************
000120*                                          *
000130*  Record Definition For Sheet Row File    *
000140*     External edited copy of the          *
000150*     estimate for sheet sync             *
000160*     Uses Shr-Item-Id as key, 0 = ignore  *
000170*******************************************
000180*  File size 70 bytes.
000190*
000200* 18/01/26 vbc - Created for the sheet sync import, ticket CX-009.
000210* Shr-Adj-Type of space means the adjustment type was left unset.
000220*
000230 01  CX-Sheet-Row-Record.
000240     03  Shr-Item-Id            pic 9(6)        comp.
000250     03  Shr-Qty                pic s9(7)v99    comp-3.
000260     03  Shr-Unit-Price-Bill    pic s9(9)v99    comp-3.
000270     03  Shr-Adj-Type           pic x.
000280         88  Shr-Adj-Unset          value space.
000290     03  Shr-Reason             pic x(50).
000300     03  Filler                 pic x(4).
000310*
