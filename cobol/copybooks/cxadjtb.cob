000100*
000110*******************************************
000120*                                          *
000130*  Working Table For Billing Adjustments   *
000140*     Loaded once from Adjusts file,       *
000150*     then Search All by Adj-Item-Id       *
000160*     (ADJUSTS has no direct-access key    *
000170*      of its own so this replaces one)    *
000180*******************************************
000190*
000200* 07/12/25 vbc - Created, ticket CX-006 (estimate build too slow
000210*                re-reading Adjusts sequentially per item).
000220*
000230 01  WS-Cx-Adj-Table.
000240     03  WS-Cx-Adj-Count        pic 9(5)        comp.
000250     03  WS-Cx-Adj-Entry        occurs 1 to 2000 times
000260                                 depending on WS-Cx-Adj-Count
000270                                 ascending key is WS-Cx-Adj-Key
000280                                 indexed by WS-Cx-Adj-Ix.
000290         05  WS-Cx-Adj-Key          pic 9(6)        comp.
000300         05  WS-Cx-Adj-Full         pic s9(9)v99    comp-3.
000310         05  WS-Cx-Adj-Bill         pic s9(9)v99    comp-3.
000320         05  WS-Cx-Adj-Typ          pic x.
000330         05  WS-Cx-Adj-Rsn          pic x(50).
000335         05  Filler                 pic x(04).
000340*
