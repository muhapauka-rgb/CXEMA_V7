000100*
000110 FD  CX-Estmt-Parm-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 94 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxestpm.cob".
000160*
