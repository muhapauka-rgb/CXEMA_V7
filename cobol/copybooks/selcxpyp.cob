000100*
000110* CX-Payplan-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Payplan-File ASSIGN TO "PAYPLAN"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Payp-Status.
000160*
