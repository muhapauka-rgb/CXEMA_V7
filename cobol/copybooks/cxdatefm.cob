000100*
000110*******************************************
000120*                                          *
000130*  Common Date Display Work Area           *
000140*     Converts a ccyymmdd numeric date     *
000150*     into printable report formats        *
000160*******************************************
000170*
000180* 06/12/25 vbc - Created, lifted from the old payroll date block.
000190*
000200* WS-Cx-Period-Label holds mm.ccyy for the life-budget report.
000210*
000220 01  WS-Cx-Date-Formats.
000230     03  WS-Cx-Raw-Date         pic 9(8).
000240     03  WS-Cx-Raw-Date-R redefines WS-Cx-Raw-Date.
000250         05  WS-Cx-Raw-Ccyy     pic 9(4).
000260         05  WS-Cx-Raw-Mm       pic 99.
000270         05  WS-Cx-Raw-Dd       pic 99.
000280     03  WS-Cx-Date             pic x(10)   value "9999/99/99".
000290     03  WS-Cx-Date-Iso redefines WS-Cx-Date.
000300         05  WS-Cx-Iso-Year     pic 9(4).
000310         05  Filler             pic x.
000320         05  WS-Cx-Iso-Month    pic 99.
000330         05  Filler             pic x.
000340         05  WS-Cx-Iso-Day      pic 99.
000350     03  WS-Cx-Date-Uk redefines WS-Cx-Date.
000360         05  WS-Cx-Uk-Day       pic 99.
000370         05  Filler             pic x.
000380         05  WS-Cx-Uk-Month     pic 99.
000390         05  Filler             pic x.
000400         05  WS-Cx-Uk-Year      pic 9(4).
000410     03  WS-Cx-Period-Label     pic x(7).
000420*
