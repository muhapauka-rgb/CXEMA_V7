000100*
000110* CX-Group-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Group-File ASSIGN TO "GROUPS"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Grp-Status.
000160*
