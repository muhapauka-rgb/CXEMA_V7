000100*
000110 FD  CX-Payplan-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 74 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxpay.cob" replacing CX-Payment-Record
000160                   by        CX-Payp-Record
000170                   Pay-Id         by Pyp-Id
000180                   Pay-Project-Id by Pyp-Project-Id
000190                   Pay-Date       by Pyp-Date
000200                   Pay-Amount     by Pyp-Amount
000210                   Pay-Note       by Pyp-Note.
000220*
