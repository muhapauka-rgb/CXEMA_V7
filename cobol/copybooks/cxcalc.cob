000100*
000110*******************************************
000120*                                          *
000130*  Linkage For The Shared Calculation      *
000140*     Subprograms Cxitmc & Cxfinc          *
000150*     Copied into both the Linkage         *
000160*     Section of the subprogram and the    *
000170*     Working-Storage of every caller      *
000180*******************************************
000190*
000200* 06/12/25 vbc - Created, split off cx100 during early build.
000210* 14/01/26 vbc - Cx-Finc fields widened to match Proj-Price-Total.
000220*
000230 01  CX-Itmc-Linkage.
000240     03  Cx-Itmc-Has-Adjustment pic x.
000250         88  Cx-Itmc-Adjusted       value "Y".
000260     03  Cx-Itmc-Base-Total     pic s9(11)v99   comp-3.
000270     03  Cx-Itmc-Discount       pic s9(9)v99    comp-3.
000275     03  Filler                 pic x(04).
000280*
000290 01  CX-Finc-Linkage.
000300     03  Cx-Finc-Expenses-Total pic s9(11)v99   comp-3.
000310     03  Cx-Finc-Extra-Total    pic s9(11)v99   comp-3.
000320     03  Cx-Finc-Agency-Fee     pic s9(11)v99   comp-3.
000330     03  Cx-Finc-In-Pocket      pic s9(11)v99   comp-3.
000340     03  Cx-Finc-Diff           pic s9(11)v99   comp-3.
000345     03  Filler                 pic x(04).
000350*
