000100*
000110 FD  CX-Adjust-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 78 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxadj.cob".
000160*
