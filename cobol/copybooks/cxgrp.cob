000100*
000110*******************************************
000120*                                          *
000130*  Record Definition For Expense Group     *
000140*              File                        *
000150*     Uses Grp-Id as key                   *
000160*******************************************
000170*  File size 52 bytes.
000180*
000190* 04/12/25 vbc - Created for CXEMA V7 conversion.
000200*
000210* Grp-Name e.g. Construction, Team, Design.
000220*
000230 01  CX-Group-Record.
000240     03  Grp-Id                 pic 9(6)        comp.
000250     03  Grp-Project-Id         pic 9(6)        comp.
000260     03  Grp-Name               pic x(30).
000270     03  Grp-Sort-Order         pic 9(4)        comp.
000280     03  Filler                 pic x(12).
000290*
