000100*
000110 FD  CX-Group-File
000120     RECORDING MODE IS F
000130     RECORD CONTAINS 52 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 copy "cxgrp.cob".
000160*
