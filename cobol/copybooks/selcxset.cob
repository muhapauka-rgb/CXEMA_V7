000100*
000110* CX-Settings-File file select - sequential, fixed block.
000120*
000130 SELECT CX-Settings-File ASSIGN TO "SETTINGS"
000140     ORGANIZATION IS SEQUENTIAL
000150     FILE STATUS IS WS-Set-Status.
000160*
